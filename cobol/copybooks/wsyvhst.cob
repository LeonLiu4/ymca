000010*****************************************************
000020*                                                   *
000030*   RECORD DEFINITION FOR VOLUNTEER ACTIVITY        *
000040*       HISTORY FILE                                *
000050*     NO KEY - READ SEQUENTIAL ONLY                 *
000060*****************************************************
000070*   FILE SIZE 150 BYTES.
000080*
000090* THIS LAYOUT IS SHARED, VIA REPLACING, BY THE
000100* CLEANED-DATA FILE (SEE FDYVCLN.COB) SINCE DATA-PREP
000110* WRITES SURVIVING RECORDS IN THE SAME SHAPE.
000120*
000130* 04/11/88 RJM - CREATED.
000140* 18/11/88 RJM - WIDENED VH-BRANCH AND VH-PROJECT TO
000150*                X(30) TO MATCH VOLUNTEERMATTERS EXPORT.
000160* 02/12/88 RJM - ADDED VH-MEMBER-FLAG, FILLER CUT TO
000170*                X(19) TO HOLD RECORD AT 150.
000180* 09/05/92 RJM - ADDED CONDITION-NAMES FOR THE MEMBER FLAG AND
000190*                THE ZERO-HOURS (NO-SHOW) TEST - SEVERAL
000200*                PROGRAMS WERE COMPARING THESE FIELDS TO
000210*                LITERALS DIRECTLY.
000220*
000230 01  VH-HISTORY-RECORD.
000240     03  VH-VOLUNTEER-ID         PIC X(8).
000250     03  VH-VOL-NAME             PIC X(25).
000260     03  VH-BRANCH               PIC X(30).
000270     03  VH-PROJECT              PIC X(30).
000280     03  VH-PROJECT-TAG          PIC X(20).
000290     03  VH-VOL-DATE             PIC 9(8).
000300     03  VH-HOURS                PIC S9(5)V99.
000310         88  VH-NO-SHOW              VALUE ZERO.
000320     03  VH-MEMBER-FLAG          PIC X(3).
000330         88  VH-IS-MEMBER            VALUE "YES".
000340         88  VH-NOT-MEMBER           VALUE "NO ".
000350     03  FILLER                  PIC X(19).
