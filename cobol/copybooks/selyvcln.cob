000100*****************************************************
000110*  SELECT FOR CLEANED-DATA FILE                     *
000120*  OUTPUT OF DATA-PREP (YV010) / INPUT TO EVERY     *
000130*  OTHER PIVOT AND COMPARISON PROGRAM IN THE SUITE  *
000140*****************************************************
000150* 04/11/88 RJM - CREATED.
000160*
000170     SELECT  CLEANED-DATA-FILE
000180             ASSIGN          TO   CLNDATA
000190             ORGANIZATION    LINE SEQUENTIAL
000200             STATUS          IS   CD-FILE-STATUS.
