000100*****************************************************
000110*  FD FOR VOLUNTEER ACTIVITY HISTORY FILE           *
000120*****************************************************
000130* 04/11/88 RJM - CREATED.
000140*
000150 FD  VOLUNTEER-HISTORY-FILE.
000160     COPY "WSYVHST.COB".
