000010*****************************************************
000020*  PARAMETER LAYOUT FOR THE CALL TO YV080 (DATE RANGE *
000030*  CHECK).  COPIED BOTH INTO YV080'S OWN LINKAGE       *
000040*  SECTION AND INTO THE WORKING-STORAGE OF ANY PROGRAM *
000050*  THAT CALLS IT, SO THE TWO SHAPES CAN NEVER DRIFT    *
000060*  APART.                                              *
000070*****************************************************
000080* 21/11/88 RJM - CREATED.
000090* 14/08/92 RJM - ADDED CONDITION-NAMES FOR THE ERROR/WARNING
000100*                FLAGS - CALLERS WERE TESTING "Y" DIRECTLY.
000110*
000120 01  YV080-LINKAGE.
000130     03  YV080-START-DATE    PIC 9(8).
000140     03  YV080-END-DATE      PIC 9(8).
000150     03  YV080-RUN-DATE      PIC 9(8).
000160     03  YV080-RANGE-DAYS    PIC 9(7)    COMP.
000170     03  YV080-RANGE-TYPE    PIC X(11).
000180     03  YV080-ERROR-FLAG    PIC X.
000190         88  YV080-HAS-ERROR     VALUE "Y".
000200         88  YV080-NO-ERROR      VALUE "N".
000210     03  YV080-WARNING-FLAG  PIC X.
000220         88  YV080-HAS-WARNING   VALUE "Y".
000230         88  YV080-NO-WARNING    VALUE "N".
000240     03  YV080-ERROR-TEXT    PIC X(40).
000250     03  YV080-WARNING-TEXT  PIC X(40).
000260     03  FILLER              PIC X(8).
