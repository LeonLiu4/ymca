000100*****************************************************
000110*  WORKING RECORD FOR ONE MONTH'S VOLUNTEER METRICS  *
000120*  USED BY YV070 (MONTHLY-COMPARE) ONLY - BUILT      *
000130*  TWICE IN WORKING-STORAGE (CURRENT / PREVIOUS),    *
000140*  NEVER WRITTEN TO A FILE OF ITS OWN.               *
000150*****************************************************
000160* 28/11/88 RJM - CREATED.
000170* 03/12/88 RJM - ADDED HISTOGRAM OCCURS GROUP AND
000180*                PARTICIPATION RATE - WERE BEING
000190*                RECOMPUTED INLINE IN YV070, MOVED
000200*                HERE SO BOTH MONTHS SHARE ONE SHAPE.
000210*
000220 01  MM-MONTH-METRICS.
000230     03  MM-MONTH-NAME           PIC X(10).
000240     03  MM-TOTAL-RECORDS        PIC 9(7)        COMP.
000250     03  MM-TOTAL-HOURS          PIC S9(7)V99.
000260     03  MM-ACTIVE-VOLS          PIC 9(7)        COMP.
000270     03  MM-PART-RATE            PIC 9(3)V99.
000280     03  MM-HIST-BINS.
000290         05  MM-HIST-BIN         PIC 9(7) COMP   OCCURS 5.
000300*                                  1=ZERO 2=1-4 3=5-14
000310*                                  4=15-29 5=30-PLUS
000320     03  FILLER                  PIC X(6).
