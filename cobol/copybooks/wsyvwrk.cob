000100*****************************************************
000110*  COMMON WORKING STORAGE FOR THE VOLUNTEER          *
000120*  STATISTICS SUITE (YV010-YV080)                    *
000130*                                                    *
000140*  HOLDS THE RUN-DATE / DATE-FORMAT WORK AREA (WITH  *
000150*  ITS THREE REDEFINED LAYOUTS) AND THE PAGE/LINE    *
000160*  COUNTERS EVERY REPORT PROGRAM IN THE SUITE NEEDS. *
000170*  COPY THIS, NOT THE INDIVIDUAL FIELDS, SO A FORMAT *
000180*  CHANGE IS MADE ONCE FOR ALL EIGHT PROGRAMS.       *
000190*****************************************************
000200* 05/11/88 RJM - CREATED, LIFTED FROM THE PAYROLL
000210*                REPORT PROGRAMS' WS-DATE-FORMATS
000220*                BLOCK.
000230* 22/11/88 RJM - ADDED WS-RUN-CCYYMMDD (BINARY) SO
000240*                YV080 CAN BE HANDED A PACKED RUN
000250*                DATE WITHOUT RE-EDITING IT.
000260*
000270 01  WS-YV-COMMON-DATA.
000280     03  WS-REPLY                PIC X.
000290     03  WS-REC-CNT              PIC 9(7)        COMP.
000300     03  WS-PAGE-CNT             PIC 9(5)        COMP.
000310     03  WS-LINE-CNT             PIC 9(5)        COMP.
000320     03  WS-PAGE-LINES           PIC 9(3)        COMP
000330                                 VALUE 56.
000340     03  WS-SUB-1                PIC 9(5)        COMP.
000350     03  WS-SUB-2                PIC 9(5)        COMP.
000360     03  WS-TABLE-MAX            PIC 9(5)        COMP.
000370     03  FILLER                  PIC X(8).
000380*
000390 01  WS-YV-RUN-DATE.
000400     03  WS-RUN-CCYYMMDD         PIC 9(8)        COMP.
000410     03  WS-RUN-DATE-DISPLAY     PIC X(10)   VALUE
000420                                 "99/99/9999".
000430     03  WS-RUN-UK  REDEFINES WS-RUN-DATE-DISPLAY.
000440         05  WS-RUN-DD           PIC 99.
000450         05  FILLER              PIC X.
000460         05  WS-RUN-MM           PIC 99.
000470         05  FILLER              PIC X.
000480         05  WS-RUN-CCYY         PIC 9(4).
000490     03  WS-RUN-USA REDEFINES WS-RUN-DATE-DISPLAY.
000500         05  WS-RUN-USA-MM       PIC 99.
000510         05  FILLER              PIC X.
000520         05  WS-RUN-USA-DD       PIC 99.
000530         05  FILLER              PIC X.
000540         05  FILLER              PIC 9(4).
000550     03  WS-RUN-INTL REDEFINES WS-RUN-DATE-DISPLAY.
000560         05  WS-RUN-INTL-CCYY    PIC 9(4).
000570         05  FILLER              PIC X.
000580         05  WS-RUN-INTL-MM      PIC 99.
000590         05  FILLER              PIC X.
000600         05  WS-RUN-INTL-DD      PIC 99.
000610*
000620 01  WS-YV-TIME-OF-DAY.
000630     03  WS-TOD-HH               PIC 99.
000640     03  WS-TOD-COLON-1          PIC X       VALUE ":".
000650     03  WS-TOD-MM               PIC 99.
000660     03  WS-TOD-COLON-2          PIC X       VALUE ":".
000670     03  WS-TOD-SS               PIC 99.
000680     03  FILLER                  PIC X(4).
000690*
000700 01  YV-ERROR-MESSAGES.
000710*    SYSTEM WIDE
000720     03  SY001   PIC X(46) VALUE
000730             "SY001 ABORTING RUN - CHECK FILE AND RETRY     ".
000740     03  SY002   PIC X(40) VALUE
000750             "SY002 RECORD READ ERROR - FILE STATUS = ".
000760     03  SY003   PIC X(38) VALUE
000770             "SY003 FILE NOT FOUND OR NOT READABLE -".
000780     03  FILLER              PIC X(10).
