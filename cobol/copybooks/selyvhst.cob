000100*****************************************************
000110*  SELECT FOR VOLUNTEER ACTIVITY HISTORY FILE       *
000120*  RAW INPUT - ONE RECORD PER SIGN-UP, UNCLEANED    *
000130*****************************************************
000140* 04/11/88 RJM - CREATED.
000150*
000160     SELECT  VOLUNTEER-HISTORY-FILE
000170             ASSIGN          TO   VOLHIST
000180             ORGANIZATION    LINE SEQUENTIAL
000190             STATUS          IS   VH-FILE-STATUS.
