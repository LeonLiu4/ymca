000100*****************************************************
000110*  FD FOR CLEANED-DATA FILE                         *
000120*  SAME SHAPE AS VOLUNTEER-HISTORY, CD- PREFIX       *
000130*  SO A PROGRAM READING BOTH (NONE DO TODAY) COULD   *
000140*  CARRY BOTH RECORDS AT ONCE.                       *
000150*****************************************************
000160* 04/11/88 RJM - CREATED.
000170*
000180 FD  CLEANED-DATA-FILE.
000190     COPY "WSYVHST.COB" REPLACING ==VH-== BY ==CD-==.
