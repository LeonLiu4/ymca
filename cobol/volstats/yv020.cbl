000010 IDENTIFICATION           DIVISION.
000020*========================================
000030*
000040      PROGRAM-ID.          YV020.
000050*
000060*    AUTHOR.              R J MERCER, 07/11/1988.
000070*                         FOR THE ASSOCIATION DATA PROCESSING
000080*                         UNIT.
000090*
000100*    INSTALLATION.        CENTRAL OFFICE - BATCH STATISTICS.
000110*
000120*    DATE-WRITTEN.        07/11/1988.
000130*
000140*    DATE-COMPILED.
000150*
000160*    SECURITY.            UNCLASSIFIED - ASSOCIATION USE ONLY.
000170*
000180*    REMARKS.             PROJECT STATISTICS STEP OF THE MONTHLY
000190*                         VOLUNTEER RUN.  BUILDS THREE PIVOTS OF
000200*                         CLEANED-DATA KEYED ON PROJECT TAG -
000210*                         HOURS (NO DEDUP), VOLUNTEERS (DEDUPED
000220*                         ON DATE+TAG) AND DISTINCT PROJECTS -
000230*                         AND FLAGS SWIM/GYMNASTICS TAGS FOR THE
000240*                         MANUAL ADJUSTMENT NOTE ON THE REPORT.
000250*
000260*    VERSION.             SEE WS-PROG-NAME.
000270*
000280*    CALLED MODULES.      NONE.
000290*
000300*    FILES USED.
000310*                         CLEANED-DATA-FILE.   INPUT.
000320*                         STATS-REPORT.        OUTPUT.
000330*                         SUMMARY-REPORT.      EXTEND.
000340*
000350*    ERROR MESSAGES USED.
000360*                         SY001, SY002, SY003.
000370*
000380*-----------------------------------------------------------
000390* CHANGE LOG
000400*-----------------------------------------------------------
000410* 07/11/88 RJM  1.00  REQ 88-099  CREATED.
000420* 02/03/89 RJM  1.01  REQ 89-014  ADDED PROJECTS PIVOT - TREASURER
000430*                     WANTED A SIMPLE COUNT OF DISTINCT PROJECTS
000440*                     ALONGSIDE THE HOURS AND VOLUNTEERS PIVOTS.
000450* 19/07/90 RJM  1.02  REQ 90-188  SWIM/GYMNASTICS ADJUSTMENT NOTE
000460*                     ADDED - AQUATICS DIRECTOR ASKED FOR A FLAG
000470*                     WHEN MULTIPLE POOL TAGS ARE IN USE.
000480* 11/02/94 RJM  1.03  REQ 94-027  KEYWORD MATCH MADE CASE
000490*                     INSENSITIVE - "Swim" AND "SWIM" WERE BEING
000500*                     TREATED AS DIFFERENT TAGS ON THE NOTE LINE.
000510* 14/01/99 RJM  1.04  Y2K-041     REVIEWED - NO DATE ARITHMETIC IN
000520*                     THIS PROGRAM.  SIGNED OFF.
000530* 23/08/06 RJM  1.05  REQ 06-141  TAG TABLE RAISED FROM 100 TO 200
000540*                     ENTRIES; DEDUP TABLE RAISED TO 2000.
000550* 06/11/09 RJM  1.06  REQ 09-201  VOLUNTEERS PIVOT NOW PRINTED ON
000560*                     THE REPORT IN ITS OWN DESCENDING ORDER -
000570*                     THE SORT WAS ALREADY BEING BUILT BUT THE
000580*                     REPORT WAS ONLY EVER WALKING THE HOURS
000590*                     ORDER.  FOUND ON AUDIT OF THE TREASURER'S
000600*                     REQUEST.
000610* 02/12/09 RJM  1.07  REQ 09-236  ADDED CONDITION-NAME FOR THE
000620*                     EOF SWITCH - PROGRAM WAS TESTING "Y"
000630*                     DIRECTLY.
000640*
000650 ENVIRONMENT              DIVISION.
000660*========================================
000670*
000680 CONFIGURATION            SECTION.
000690 SPECIAL-NAMES.
000700     C01                 IS  TOP-OF-FORM.
000710*
000720 INPUT-OUTPUT             SECTION.
000730 FILE-CONTROL.
000740     COPY "SELYVCLN.COB".
000750     SELECT  STATS-REPORT
000760             ASSIGN          TO   STATRPT
000770             ORGANIZATION    LINE SEQUENTIAL
000780             STATUS          IS   ST-FILE-STATUS.
000790     SELECT  SUMMARY-REPORT
000800             ASSIGN          TO   SUMRPT
000810             ORGANIZATION    LINE SEQUENTIAL
000820             STATUS          IS   SM-FILE-STATUS.
000830*
000840 DATA                     DIVISION.
000850*========================================
000860*
000870 FILE SECTION.
000880*
000890     COPY "FDYVCLN.COB".
000900*
000910 FD  SUMMARY-REPORT.
000920 01  SM-PRINT-LINE            PIC X(132).
000930*
000940 REPORT SECTION.
000950*----------------------------------------
000960*
000970 RD  STATS-REPORT
000980     CONTROL      FINAL
000990     PAGE LIMIT   WS-PAGE-LINES
001000     HEADING      1
001010     FIRST DETAIL 4
001020     LAST  DETAIL WS-PAGE-LINES.
001030*
001040 01  ST-PAGE-HEAD  TYPE PAGE HEADING.
001050     03  LINE 1.
001060         05  COL   1      PIC X(25)   VALUE
001070                          "PROJECT STATISTICS REPORT".
001080         05  COL  60      PIC X(10)   SOURCE WS-RUN-DATE-DISPLAY.
001090         05  COL 124      PIC X(5)    VALUE "PAGE ".
001100         05  COL 129      PIC ZZ9     SOURCE WS-PAGE-CNT.
001110     03  LINE 3.
001120         05  COL   1      PIC X(20)   VALUE "PROJECT TAG".
001130         05  COL  30      PIC X(12)   VALUE "TOTAL HOURS".
001140         05  COL  44      PIC X(11)   VALUE "VOLUNTEERS".
001150*
001160 01  ST-HOURS-DETAIL  TYPE DETAIL.
001170     03  LINE + 1.
001180         05  COL   1      PIC X(20)   SOURCE WS-D-TAG-NAME.
001190         05  COL  28      PIC ZZZ,ZZ9.99 SOURCE WS-D-TAG-HOURS.
001200         05  COL  44      PIC ZZZZ9   SOURCE WS-D-TAG-VOL-COUNT.
001210*
001220 01  ST-NOTE-DETAIL  TYPE DETAIL.
001230     03  LINE + 1.
001240         05  COL   1      PIC X(60)   SOURCE WS-D-NOTE-TEXT.
001250*
001260* 06/11/09 RJM - ADDED - THE VOLUNTEERS PIVOT WAS BEING SORTED
001270*                IN WS-ORDER-VOL AND NEVER PRINTED.  REQ 09-201
001280*                FOLLOW-UP - TREASURER'S OFFICE WANTED THE
001290*                VOLUNTEERS PIVOT ON ITS OWN IN ITS OWN ORDER,
001300*                NOT JUST RIDING ALONG ON THE HOURS COLUMN.
001310 01  ST-VOL-PIVOT-HEAD  TYPE DETAIL.
001320     03  LINE + 2.
001330         05  COL   1      PIC X(30)   VALUE
001340                          "VOLUNTEERS PIVOT (DESCENDING)".
001350     03  LINE + 1.
001360         05  COL   1      PIC X(20)   VALUE "PROJECT TAG".
001370         05  COL  44      PIC X(11)   VALUE "VOLUNTEERS".
001380*
001390 01  ST-VOL-DETAIL  TYPE DETAIL.
001400     03  LINE + 1.
001410         05  COL   1      PIC X(20)   SOURCE WS-D-TAG-NAME.
001420         05  COL  44      PIC ZZZZ9   SOURCE WS-D-TAG-VOL-COUNT.
001430*
001440 01  ST-SUMMARY-FOOT  TYPE CONTROL FOOTING FINAL.
001450     03  LINE + 2.
001460         05  COL   1      PIC X(26)   VALUE
001470                          "PROJECT CATEGORIES      =".
001480         05  COL  28      PIC ZZZZ9   SOURCE WS-TAG-USED.
001490     03  LINE + 1.
001500         05  COL   1      PIC X(26)   VALUE
001510                          "GRAND TOTAL HOURS        =".
001520         05  COL  28      PIC ZZZ,ZZ9.9 SOURCE WS-GRAND-HOURS.
001530     03  LINE + 1.
001540         05  COL   1      PIC X(26)   VALUE
001550                          "TOTAL UNIQUE VOLUNTEERS  =".
001560         05  COL  28      PIC ZZZZ9   SOURCE WS-UNIQ-VOL-CNT.
001570     03  LINE + 1.
001580         05  COL   1      PIC X(26)   VALUE
001590                          "TOTAL UNIQUE PROJECTS    =".
001600         05  COL  28      PIC ZZZZ9   SOURCE WS-TAG-USED.
001610*
001620 WORKING-STORAGE          SECTION.
001630*----------------------------------------
001640*
001650 77  WS-PROG-NAME            PIC X(17)  VALUE "YV020 (1.07)".
001660*
001670     COPY "WSYVWRK.COB".
001680*
001690 01  WS-FILE-STATUSES.
001700     03  CD-FILE-STATUS      PIC XX      VALUE "00".
001710     03  ST-FILE-STATUS      PIC XX      VALUE "00".
001720     03  SM-FILE-STATUS      PIC XX      VALUE "00".
001730     03  WS-EOF-SWITCH       PIC X       VALUE "N".
001740         88  WS-END-OF-FILE      VALUE "Y".
001750         88  WS-NOT-END-OF-FILE  VALUE "N".
001760     03  FILLER              PIC X(7).
001770*
001780 01  WS-TAG-TABLE.
001790     03  WS-TAG-ENTRY        OCCURS 200.
001800         05  WS-TAG-NAME         PIC X(20)       VALUE SPACES.
001810         05  WS-TAG-HOURS        PIC S9(7)V99    VALUE ZERO.
001820         05  WS-TAG-VOL-COUNT    PIC 9(5) COMP   VALUE ZERO.
001830         05  WS-TAG-SWIM-FLAG    PIC X           VALUE "N".
001840         05  WS-TAG-GYM-FLAG     PIC X           VALUE "N".
001850     03  FILLER              PIC X(4).
001860*
001870 01  WS-ORDER-HOURS.
001880     03  WS-OH-IDX           PIC 9(5) COMP   OCCURS 200.
001890     03  FILLER              PIC X(4).
001900 01  WS-ORDER-VOL.
001910     03  WS-OV-IDX           PIC 9(5) COMP   OCCURS 200.
001920     03  FILLER              PIC X(4).
001930*
001940 01  WS-DEDUP-TABLE.
001950     03  WS-DEDUP-ENTRY      PIC X(28)       OCCURS 2000.
001960     03  FILLER              PIC X(4).
001970 01  WS-DEDUP-USED           PIC 9(5) COMP   VALUE ZERO.
001980*
001990 01  WS-VOL-ID-TABLE.
002000     03  WS-VOL-ID-ENTRY     PIC X(8)        OCCURS 2000.
002010     03  FILLER              PIC X(4).
002020 01  WS-VOL-ID-USED          PIC 9(5) COMP   VALUE ZERO.
002030*
002040 01  WS-WORK-COUNTERS.
002050     03  WS-TAG-USED         PIC 9(5) COMP   VALUE ZERO.
002060     03  WS-GRAND-HOURS      PIC S9(7)V99    VALUE ZERO.
002070     03  WS-UNIQ-VOL-CNT     PIC 9(5) COMP   VALUE ZERO.
002080     03  WS-SWIM-COUNT       PIC 9(5) COMP   VALUE ZERO.
002090     03  WS-GYM-COUNT        PIC 9(5) COMP   VALUE ZERO.
002100     03  WS-FOUND-SUB        PIC 9(5) COMP   VALUE ZERO.
002110     03  FILLER              PIC X(6).
002120*
002130 01  WS-DEDUP-KEY.
002140     03  WS-DK-DATE          PIC 9(8).
002150     03  WS-DK-TAG           PIC X(20).
002160     03  FILLER              PIC X(4).
002170*
002180 01  WS-DETAIL-WORK.
002190     03  WS-D-TAG-NAME       PIC X(20).
002200     03  WS-D-TAG-HOURS      PIC S9(7)V99.
002210     03  WS-D-TAG-VOL-COUNT  PIC 9(5) COMP.
002220     03  WS-D-NOTE-TEXT      PIC X(60).
002230     03  WS-D-SUB            PIC 9(5) COMP.
002240     03  FILLER              PIC X(6).
002250*
002260 01  WS-KEYWORD-SCAN.
002270     03  WS-UPPER-TAG        PIC X(20).
002280     03  WS-KEYWORD-HIT      PIC 9(3).
002290     03  FILLER              PIC X(4).
002300*
002310 LINKAGE                  SECTION.
002320*========================================
002330*  NONE.
002340*
002350 PROCEDURE DIVISION.
002360*===========================================
002370*
002380 AA000-MAIN                SECTION.
002390*****************************************
002400*
002410     PERFORM  AA010-OPEN-FILES       THRU AA010-EXIT.
002420     READ     CLEANED-DATA-FILE
002430              AT END MOVE "Y" TO WS-EOF-SWITCH.
002440     PERFORM  AA020-PROCESS-ONE-RECORD THRU AA020-EXIT
002450              UNTIL WS-EOF-SWITCH = "Y".
002460     PERFORM  AA030-SORT-HOURS-PIVOT  THRU AA030-EXIT.
002470     PERFORM  AA040-SORT-VOL-PIVOT    THRU AA040-EXIT.
002480     PERFORM  AA050-SCAN-ADJUSTMENTS  THRU AA050-EXIT.
002490     PERFORM  AA060-PRINT-REPORT      THRU AA060-EXIT.
002500     PERFORM  ZZ090-WRITE-SUMMARY     THRU ZZ090-EXIT.
002510     CLOSE    CLEANED-DATA-FILE SUMMARY-REPORT.
002520     GOBACK.
002530*
002540 AA000-EXIT.
002550     EXIT     SECTION.
002560*
002570 AA010-OPEN-FILES            SECTION.
002580*****************************************
002590*
002600     OPEN     INPUT  CLEANED-DATA-FILE.
002610     IF       CD-FILE-STATUS NOT = "00"
002620              DISPLAY SY003 " CLNDATA"
002630              DISPLAY SY001
002640              STOP RUN.
002650     OPEN     EXTEND SUMMARY-REPORT.
002660     ACCEPT   WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
002670     MOVE     WS-RUN-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
002680*
002690 AA010-EXIT.
002700     EXIT     SECTION.
002710*
002720 AA020-PROCESS-ONE-RECORD    SECTION.
002730*****************************************
002740*
002750     PERFORM  ZZ050-FIND-OR-ADD-TAG   THRU ZZ050-EXIT.
002760     ADD      CD-HOURS TO WS-TAG-HOURS (WS-FOUND-SUB).
002770     ADD      CD-HOURS TO WS-GRAND-HOURS.
002780*
002790     MOVE     CD-VOL-DATE TO WS-DK-DATE.
002800     MOVE     CD-PROJECT-TAG TO WS-DK-TAG.
002810     PERFORM  ZZ060-DEDUP-VOL-TAG    THRU ZZ060-EXIT.
002820     PERFORM  ZZ070-DEDUP-VOL-ID     THRU ZZ070-EXIT.
002830*
002840     READ     CLEANED-DATA-FILE
002850              AT END MOVE "Y" TO WS-EOF-SWITCH.
002860*
002870 AA020-EXIT.
002880     EXIT     SECTION.
002890*
002900 AA030-SORT-HOURS-PIVOT      SECTION.
002910*****************************************
002920*
002930*  SIMPLE SELECTION SORT, DESCENDING, INTO WS-ORDER-HOURS. A
002940*  TABLE OF 200 TAGS AT MOST DOES NOT JUSTIFY A SORT FILE.
002950*
002960     PERFORM  ZZ080-BUILD-IDENTITY-ORDER THRU ZZ080-EXIT.
002970     IF       WS-TAG-USED < 2
002980              GO TO AA030-EXIT.
002990     MOVE     1 TO WS-SUB-1.
003000 AA030-OUTER.
003010     IF       WS-SUB-1 NOT < WS-TAG-USED
003020              GO TO AA030-EXIT.
003030     MOVE     WS-SUB-1 TO WS-SUB-2.
003040     ADD      1 TO WS-SUB-2.
003050 AA030-INNER.
003060     IF       WS-SUB-2 > WS-TAG-USED
003070              ADD 1 TO WS-SUB-1
003080              GO TO AA030-OUTER.
003090     IF       WS-TAG-HOURS (WS-OH-IDX (WS-SUB-2)) >
003100              WS-TAG-HOURS (WS-OH-IDX (WS-SUB-1))
003110              PERFORM ZZ085-SWAP-ORDER-HOURS THRU ZZ085-EXIT.
003120     ADD      1 TO WS-SUB-2.
003130     GO       TO AA030-INNER.
003140*
003150 AA030-EXIT.
003160     EXIT     SECTION.
003170*
003180 AA040-SORT-VOL-PIVOT        SECTION.
003190*****************************************
003200*
003210     MOVE     1 TO WS-SUB-1.
003220 AA040-COPY-ORDER.
003230     IF       WS-SUB-1 > WS-TAG-USED
003240              GO TO AA040-RESORT.
003250     MOVE     WS-OH-IDX (WS-SUB-1) TO WS-OV-IDX (WS-SUB-1).
003260     ADD      1 TO WS-SUB-1.
003270     GO       TO AA040-COPY-ORDER.
003280*
003290*  RE-SORT THE COPY OF THE ORDER TABLE, THIS TIME ON VOLUNTEER
003300*  COUNT, DESCENDING.
003310*
003320 AA040-RESORT.
003330     IF       WS-TAG-USED < 2
003340              GO TO AA040-EXIT.
003350     MOVE     1 TO WS-SUB-1.
003360 AA040-OUTER.
003370     IF       WS-SUB-1 NOT < WS-TAG-USED
003380              GO TO AA040-EXIT.
003390     MOVE     WS-SUB-1 TO WS-SUB-2.
003400     ADD      1 TO WS-SUB-2.
003410 AA040-INNER.
003420     IF       WS-SUB-2 > WS-TAG-USED
003430              ADD 1 TO WS-SUB-1
003440              GO TO AA040-OUTER.
003450     IF       WS-TAG-VOL-COUNT (WS-OV-IDX (WS-SUB-2)) >
003460              WS-TAG-VOL-COUNT (WS-OV-IDX (WS-SUB-1))
003470              PERFORM ZZ086-SWAP-ORDER-VOL THRU ZZ086-EXIT.
003480     ADD      1 TO WS-SUB-2.
003490     GO       TO AA040-INNER.
003500*
003510 AA040-EXIT.
003520     EXIT     SECTION.
003530*
003540 AA050-SCAN-ADJUSTMENTS      SECTION.
003550*****************************************
003560*
003570*  11/02/94 RJM - MATCH MADE CASE INSENSITIVE.
003580*
003590     MOVE     1 TO WS-SUB-1.
003600 AA050-SCAN.
003610     IF       WS-SUB-1 > WS-TAG-USED
003620              GO TO AA050-EXIT.
003630     MOVE     WS-TAG-NAME (WS-SUB-1) TO WS-UPPER-TAG.
003640     INSPECT  WS-UPPER-TAG CONVERTING
003650              "abcdefghijklmnopqrstuvwxyz"
003660              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003670     MOVE     ZERO TO WS-KEYWORD-HIT.
003680     INSPECT  WS-UPPER-TAG TALLYING WS-KEYWORD-HIT
003690              FOR ALL "SWIM" ALL "AQUATIC".
003700     IF       WS-KEYWORD-HIT > ZERO
003710              MOVE "Y" TO WS-TAG-SWIM-FLAG (WS-SUB-1)
003720              ADD  1   TO WS-SWIM-COUNT.
003730     MOVE     ZERO TO WS-KEYWORD-HIT.
003740     INSPECT  WS-UPPER-TAG TALLYING WS-KEYWORD-HIT
003750              FOR ALL "GYMNAST" ALL "GYM".
003760     IF       WS-KEYWORD-HIT > ZERO
003770              MOVE "Y" TO WS-TAG-GYM-FLAG (WS-SUB-1)
003780              ADD  1   TO WS-GYM-COUNT.
003790     ADD      1 TO WS-SUB-1.
003800     GO       TO AA050-SCAN.
003810*
003820 AA050-EXIT.
003830     EXIT     SECTION.
003840*
003850 AA060-PRINT-REPORT          SECTION.
003860*****************************************
003870*
003880     OPEN     OUTPUT STATS-REPORT.
003890     INITIATE STATS-REPORT.
003900     MOVE     1 TO WS-SUB-1.
003910 AA060-PRINT-LOOP.
003920     IF       WS-SUB-1 > WS-TAG-USED
003930              GO TO AA060-NOTES.
003940     MOVE     WS-OH-IDX (WS-SUB-1) TO WS-D-SUB.
003950     MOVE     WS-TAG-NAME      (WS-D-SUB) TO WS-D-TAG-NAME.
003960     MOVE     WS-TAG-HOURS     (WS-D-SUB) TO WS-D-TAG-HOURS.
003970     MOVE     WS-TAG-VOL-COUNT (WS-D-SUB) TO WS-D-TAG-VOL-COUNT.
003980     GENERATE ST-HOURS-DETAIL.
003990     ADD      1 TO WS-SUB-1.
004000     GO       TO AA060-PRINT-LOOP.
004010*
004020 AA060-NOTES.
004030     IF       WS-SWIM-COUNT > ZERO
004040              MOVE SPACES TO WS-D-NOTE-TEXT
004050              STRING "COMPETITIVE SWIM: " WS-SWIM-COUNT
004060                     " PROJECTS CONSOLIDATED"
004070                     DELIMITED BY SIZE INTO WS-D-NOTE-TEXT
004080              GENERATE ST-NOTE-DETAIL.
004090     IF       WS-GYM-COUNT > ZERO
004100              MOVE SPACES TO WS-D-NOTE-TEXT
004110              STRING "GYMNASTICS: " WS-GYM-COUNT
004120                     " PROJECTS CONSOLIDATED"
004130                     DELIMITED BY SIZE INTO WS-D-NOTE-TEXT
004140              GENERATE ST-NOTE-DETAIL.
004150*
004160     PERFORM  AA065-PRINT-VOL-PIVOT  THRU AA065-EXIT.
004170     MOVE     WS-VOL-ID-USED TO WS-UNIQ-VOL-CNT.
004180     TERMINATE STATS-REPORT.
004190     CLOSE     STATS-REPORT.
004200*
004210 AA060-EXIT.
004220     EXIT     SECTION.
004230*
004240* 06/11/09 RJM - ADDED (REQ 09-201 FOLLOW-UP) - PRINTS THE
004250*                VOLUNTEERS PIVOT IN ITS OWN DESCENDING ORDER
004260*                FROM WS-OV-IDX, SEPARATELY FROM THE HOURS PIVOT.
004270 AA065-PRINT-VOL-PIVOT       SECTION.
004280*****************************************
004290*
004300     GENERATE ST-VOL-PIVOT-HEAD.
004310     MOVE     1 TO WS-SUB-1.
004320 AA065-LOOP.
004330     IF       WS-SUB-1 > WS-TAG-USED
004340              GO TO AA065-EXIT.
004350     MOVE     WS-OV-IDX (WS-SUB-1) TO WS-D-SUB.
004360     MOVE     WS-TAG-NAME      (WS-D-SUB) TO WS-D-TAG-NAME.
004370     MOVE     WS-TAG-VOL-COUNT (WS-D-SUB) TO WS-D-TAG-VOL-COUNT.
004380     GENERATE ST-VOL-DETAIL.
004390     ADD      1 TO WS-SUB-1.
004400     GO       TO AA065-LOOP.
004410*
004420 AA065-EXIT.
004430     EXIT     SECTION.
004440*
004450 ZZ050-FIND-OR-ADD-TAG       SECTION.
004460*****************************************
004470*
004480     MOVE     1 TO WS-SUB-1.
004490 ZZ050-SCAN.
004500     IF       WS-SUB-1 > WS-TAG-USED
004510              GO TO ZZ050-NEW.
004520     IF       WS-TAG-NAME (WS-SUB-1) = CD-PROJECT-TAG
004530              MOVE WS-SUB-1 TO WS-FOUND-SUB
004540              GO TO ZZ050-EXIT.
004550     ADD      1 TO WS-SUB-1.
004560     GO       TO ZZ050-SCAN.
004570 ZZ050-NEW.
004580     IF       WS-TAG-USED NOT < 200
004590              MOVE WS-TAG-USED TO WS-FOUND-SUB
004600              GO TO ZZ050-EXIT.
004610     ADD      1 TO WS-TAG-USED.
004620     MOVE     CD-PROJECT-TAG TO WS-TAG-NAME (WS-TAG-USED).
004630     MOVE     WS-TAG-USED    TO WS-FOUND-SUB.
004640*
004650 ZZ050-EXIT.
004660     EXIT     SECTION.
004670*
004680 ZZ060-DEDUP-VOL-TAG         SECTION.
004690*****************************************
004700*
004710     MOVE     1 TO WS-SUB-2.
004720 ZZ060-SCAN.
004730     IF       WS-SUB-2 > WS-DEDUP-USED
004740              GO TO ZZ060-NEW.
004750     IF       WS-DEDUP-ENTRY (WS-SUB-2) = WS-DEDUP-KEY
004760              GO TO ZZ060-EXIT.
004770     ADD      1 TO WS-SUB-2.
004780     GO       TO ZZ060-SCAN.
004790 ZZ060-NEW.
004800     IF       WS-DEDUP-USED NOT < 2000
004810              GO TO ZZ060-EXIT.
004820     ADD      1 TO WS-DEDUP-USED.
004830     MOVE     WS-DEDUP-KEY TO WS-DEDUP-ENTRY (WS-DEDUP-USED).
004840     ADD      1 TO WS-TAG-VOL-COUNT (WS-FOUND-SUB).
004850*
004860 ZZ060-EXIT.
004870     EXIT     SECTION.
004880*
004890 ZZ070-DEDUP-VOL-ID          SECTION.
004900*****************************************
004910*
004920     MOVE     1 TO WS-SUB-2.
004930 ZZ070-SCAN.
004940     IF       WS-SUB-2 > WS-VOL-ID-USED
004950              GO TO ZZ070-NEW.
004960     IF       WS-VOL-ID-ENTRY (WS-SUB-2) = CD-VOLUNTEER-ID
004970              GO TO ZZ070-EXIT.
004980     ADD      1 TO WS-SUB-2.
004990     GO       TO ZZ070-SCAN.
005000 ZZ070-NEW.
005010     IF       WS-VOL-ID-USED NOT < 2000
005020              GO TO ZZ070-EXIT.
005030     ADD      1 TO WS-VOL-ID-USED.
005040     MOVE     CD-VOLUNTEER-ID TO WS-VOL-ID-ENTRY (WS-VOL-ID-USED).
005050*
005060 ZZ070-EXIT.
005070     EXIT     SECTION.
005080*
005090 ZZ080-BUILD-IDENTITY-ORDER  SECTION.
005100*****************************************
005110*
005120     MOVE     1 TO WS-SUB-1.
005130 ZZ080-LOOP.
005140     IF       WS-SUB-1 > WS-TAG-USED
005150              GO TO ZZ080-EXIT.
005160     MOVE     WS-SUB-1 TO WS-OH-IDX (WS-SUB-1).
005170     ADD      1 TO WS-SUB-1.
005180     GO       TO ZZ080-LOOP.
005190*
005200 ZZ080-EXIT.
005210     EXIT     SECTION.
005220*
005230 ZZ085-SWAP-ORDER-HOURS      SECTION.
005240*****************************************
005250*
005260     MOVE     WS-OH-IDX (WS-SUB-1) TO WS-D-SUB.
005270     MOVE     WS-OH-IDX (WS-SUB-2) TO WS-OH-IDX (WS-SUB-1).
005280     MOVE     WS-D-SUB             TO WS-OH-IDX (WS-SUB-2).
005290*
005300 ZZ085-EXIT.
005310     EXIT     SECTION.
005320*
005330 ZZ086-SWAP-ORDER-VOL        SECTION.
005340*****************************************
005350*
005360     MOVE     WS-OV-IDX (WS-SUB-1) TO WS-D-SUB.
005370     MOVE     WS-OV-IDX (WS-SUB-2) TO WS-OV-IDX (WS-SUB-1).
005380     MOVE     WS-D-SUB             TO WS-OV-IDX (WS-SUB-2).
005390*
005400 ZZ086-EXIT.
005410     EXIT     SECTION.
005420*
005430 ZZ090-WRITE-SUMMARY         SECTION.
005440*****************************************
005450*
005460     MOVE     SPACES TO SM-PRINT-LINE.
005470     MOVE     "PROJ-STATS SUMMARY - YV020" TO SM-PRINT-LINE (1:26).
005480     WRITE    SM-PRINT-LINE.
005490     MOVE     SPACES TO SM-PRINT-LINE.
005500     STRING   "PROJECT CATEGORIES      " WS-TAG-USED
005510              DELIMITED BY SIZE INTO SM-PRINT-LINE.
005520     WRITE    SM-PRINT-LINE.
005530     MOVE     SPACES TO SM-PRINT-LINE.
005540     STRING   "GRAND TOTAL HOURS       " WS-GRAND-HOURS
005550              DELIMITED BY SIZE INTO SM-PRINT-LINE.
005560     WRITE    SM-PRINT-LINE.
005570     MOVE     SPACES TO SM-PRINT-LINE.
005580     STRING   "TOTAL UNIQUE VOLUNTEERS " WS-UNIQ-VOL-CNT
005590              DELIMITED BY SIZE INTO SM-PRINT-LINE.
005600     WRITE    SM-PRINT-LINE.
005610     MOVE     SPACES TO SM-PRINT-LINE.
005620     WRITE    SM-PRINT-LINE.
005630*
005640 ZZ090-EXIT.
005650     EXIT     SECTION.
