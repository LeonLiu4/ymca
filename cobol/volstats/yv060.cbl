000010 IDENTIFICATION           DIVISION.
000020*========================================
000030*
000040      PROGRAM-ID.          YV060.
000050*
000060*    AUTHOR.              R J MERCER, 22/11/1988.
000070*                         FOR THE ASSOCIATION DATA PROCESSING
000080*                         UNIT.
000090*
000100*    INSTALLATION.        CENTRAL OFFICE - BATCH STATISTICS.
000110*
000120*    DATE-WRITTEN.        22/11/1988.
000130*
000140*    DATE-COMPILED.
000150*
000160*    SECURITY.            UNCLASSIFIED - ASSOCIATION USE ONLY.
000170*
000180*    REMARKS.             DATA-QUALITY VALIDATOR.  READS THE RAW
000190*                         VOLUNTEER HISTORY FILE (BEFORE DATA-PREP
000200*                         CLEANING) AND CHECKS IT FOR DUPLICATE
000210*                         RECORDS, MISSING REQUIRED FIELDS,
000220*                         INVALID OR FUTURE DATES, NEGATIVE HOURS
000230*                         AND VERY SHORT TEXT, THEN SCORES THE
000240*                         FILE 0-100 AND RATES IT.
000250*
000260*    VERSION.             SEE WS-PROG-NAME.
000270*
000280*    CALLED MODULES.      NONE.
000290*
000300*    FILES USED.
000310*                         VOLUNTEER-HISTORY-FILE.  INPUT.
000320*                         QUALITY-REPORT.          OUTPUT.
000330*                         SUMMARY-REPORT.          EXTEND.
000340*
000350*    ERROR MESSAGES USED.
000360*                         SY001, SY002, SY003.
000370*
000380*-----------------------------------------------------------
000390* CHANGE LOG
000400*-----------------------------------------------------------
000410* 22/11/88 RJM  1.00  REQ 88-118  CREATED.
000420* 19/06/91 RJM  1.01  REQ 91-140  ADDED VERY-SHORT-TEXT CHECK -
000430*                     SITE SUPERVISORS WERE KEYING SINGLE
000440*                     INITIALS FOR VOLUNTEER NAME ON PAPER FORMS.
000450* 14/01/99 RJM  1.02  Y2K-041     FUTURE-DATE TEST NOW COMPARES
000460*                     FULL 4-DIGIT YEAR AGAINST RUN DATE, NOT A
000470*                     2-DIGIT WINDOW.
000480* 03/03/05 RJM  1.03  REQ 05-066  DUPLICATE TABLE RAISED TO 5000
000490*                     ROWS TO COVER THE YEAR-END CATCH-UP LOAD.
000500* 02/12/09 RJM  1.04  REQ 09-236  ADDED CONDITION-NAMES FOR THE
000510*                     EOF SWITCH AND THE DATE-VALID FLAG - BOTH
000520*                     WERE BEING TESTED AGAINST "Y"/"N" LITERALS.
000530*
000540 ENVIRONMENT              DIVISION.
000550*========================================
000560*
000570 CONFIGURATION            SECTION.
000580 SPECIAL-NAMES.
000590     C01                 IS  TOP-OF-FORM.
000600*
000610 INPUT-OUTPUT             SECTION.
000620 FILE-CONTROL.
000630     COPY "SELYVHST.COB".
000640     SELECT  QUALITY-REPORT
000650             ASSIGN          TO   QUALRPT
000660             ORGANIZATION    LINE SEQUENTIAL
000670             STATUS          IS   QR-FILE-STATUS.
000680     SELECT  SUMMARY-REPORT
000690             ASSIGN          TO   SUMRPT
000700             ORGANIZATION    LINE SEQUENTIAL
000710             STATUS          IS   SM-FILE-STATUS.
000720*
000730 DATA                     DIVISION.
000740*========================================
000750*
000760 FILE SECTION.
000770*
000780     COPY "FDYVHST.COB".
000790*
000800 FD  SUMMARY-REPORT.
000810 01  SM-PRINT-LINE            PIC X(132).
000820*
000830 REPORT SECTION.
000840*----------------------------------------
000850*
000860 RD  QUALITY-REPORT
000870     CONTROL      FINAL
000880     PAGE LIMIT   WS-PAGE-LINES
000890     HEADING      1
000900     FIRST DETAIL 4
000910     LAST  DETAIL WS-PAGE-LINES.
000920*
000930 01  QR-PAGE-HEAD  TYPE PAGE HEADING.
000940     03  LINE 1.
000950         05  COL   1      PIC X(23)   VALUE
000960                          "DATA QUALITY VALIDATOR".
000970         05  COL  60      PIC X(10)   SOURCE WS-RUN-DATE-DISPLAY.
000980         05  COL 124      PIC X(5)    VALUE "PAGE ".
000990         05  COL 129      PIC ZZ9     SOURCE WS-PAGE-CNT.
001000     03  LINE 3.
001010         05  COL   1      PIC X(30)   VALUE "ISSUE TYPE".
001020         05  COL  34      PIC X(10)   VALUE "SEVERITY".
001030         05  COL  48      PIC X(10)   VALUE "COUNT".
001040*
001050 01  QR-ISSUE-DETAIL  TYPE DETAIL.
001060     03  LINE + 1.
001070         05  COL   1      PIC X(30)   SOURCE WS-D-ISSUE-NAME.
001080         05  COL  34      PIC X(8)    SOURCE WS-D-ISSUE-SEV.
001090         05  COL  48      PIC ZZZZ9   SOURCE WS-D-ISSUE-CNT.
001100*
001110 01  QR-SUMMARY-FOOT  TYPE CONTROL FOOTING FINAL.
001120     03  LINE + 2.
001130         05  COL   1      PIC X(23)   VALUE "TOTAL ISSUES RAISED  =".
001140         05  COL  25      PIC ZZZZZ9  SOURCE WS-TOTAL-ISSUES.
001150     03  LINE + 1.
001160         05  COL   1      PIC X(23)   VALUE "QUALITY SCORE (0-100) =".
001170         05  COL  25      PIC ZZ9     SOURCE WS-QUALITY-SCORE.
001180     03  LINE + 1.
001190         05  COL   1      PIC X(23)   VALUE "RATING                =".
001200         05  COL  25      PIC X(12)   SOURCE WS-QUALITY-RATING.
001210*
001220 WORKING-STORAGE          SECTION.
001230*----------------------------------------
001240*
001250 77  WS-PROG-NAME            PIC X(17)  VALUE "YV060 (1.04)".
001260*
001270     COPY "WSYVWRK.COB".
001280*
001290 01  WS-FILE-STATUSES.
001300     03  VH-FILE-STATUS      PIC XX      VALUE "00".
001310     03  QR-FILE-STATUS      PIC XX      VALUE "00".
001320     03  SM-FILE-STATUS      PIC XX      VALUE "00".
001330     03  WS-EOF-SWITCH       PIC X       VALUE "N".
001340         88  WS-END-OF-FILE      VALUE "Y".
001350         88  WS-NOT-END-OF-FILE  VALUE "N".
001360     03  FILLER              PIC X(7).
001370*
001380* 03/03/05 RJM - DUPLICATE TABLE RAISED TO 5000 ROWS (REQ 05-066).
001390 01  WS-DUP-TABLE.
001400     03  WS-DUP-ENTRY        PIC X(97)   OCCURS 5000.
001410     03  FILLER              PIC X(4).
001420 01  WS-DUP-USED             PIC 9(7) COMP  VALUE ZERO.
001430*
001440 01  WS-DUP-KEY.
001450     03  WS-DK-VOL-ID        PIC X(8).
001460     03  WS-DK-VOL-DATE      PIC 9(8).
001470     03  WS-DK-PROJ-TAG      PIC X(20).
001480     03  WS-DK-BRANCH        PIC X(30).
001490     03  WS-DK-HOURS         PIC S9(5)V99.
001500     03  FILLER              PIC X(4).
001510*
001520* THIS TABLE HOLDS THE NAMES OF THE DAYS-IN-MONTH FOR A VALID
001530* CALENDAR DATE CHECK (NOT A LEAP-YEAR TABLE - SEE WS-LEAP-TEST).
001540 01  WS-MONTH-LENGTHS.
001550     03  WS-ML-01            PIC 9(2)  COMP  VALUE 31.
001560     03  WS-ML-02            PIC 9(2)  COMP  VALUE 29.
001570     03  WS-ML-03            PIC 9(2)  COMP  VALUE 31.
001580     03  WS-ML-04            PIC 9(2)  COMP  VALUE 30.
001590     03  WS-ML-05            PIC 9(2)  COMP  VALUE 31.
001600     03  WS-ML-06            PIC 9(2)  COMP  VALUE 30.
001610     03  WS-ML-07            PIC 9(2)  COMP  VALUE 31.
001620     03  WS-ML-08            PIC 9(2)  COMP  VALUE 31.
001630     03  WS-ML-09            PIC 9(2)  COMP  VALUE 30.
001640     03  WS-ML-10            PIC 9(2)  COMP  VALUE 31.
001650     03  WS-ML-11            PIC 9(2)  COMP  VALUE 30.
001660     03  WS-ML-12            PIC 9(2)  COMP  VALUE 31.
001670 01  WS-MONTH-LENGTH-ARRAY REDEFINES WS-MONTH-LENGTHS.
001680     03  WS-ML-ENTRY         PIC 9(2)  COMP  OCCURS 12.
001690*
001700 01  WS-DATE-WORK.
001710     03  WS-DW-CCYY          PIC 9(4).
001720     03  WS-DW-MM            PIC 9(2).
001730     03  WS-DW-DD            PIC 9(2).
001740 01  WS-DATE-WORK-R REDEFINES WS-DATE-WORK.
001750     03  WS-DW-CCYYMM        PIC 9(6).
001760     03  FILLER              PIC 9(2).
001770*
001780 01  WS-ISSUE-COUNTS.
001790     03  WS-DUP-COUNT        PIC 9(7) COMP  VALUE ZERO.
001800     03  WS-MISS-NAME-CNT    PIC 9(7) COMP  VALUE ZERO.
001810     03  WS-MISS-BRANCH-CNT  PIC 9(7) COMP  VALUE ZERO.
001820     03  WS-MISS-TAG-CNT     PIC 9(7) COMP  VALUE ZERO.
001830     03  WS-MISS-DATE-CNT    PIC 9(7) COMP  VALUE ZERO.
001840     03  WS-INVALID-DT-CNT   PIC 9(7) COMP  VALUE ZERO.
001850     03  WS-FUTURE-DT-CNT    PIC 9(7) COMP  VALUE ZERO.
001860     03  WS-NEG-HOURS-CNT    PIC 9(7) COMP  VALUE ZERO.
001870     03  WS-SHORT-TEXT-CNT   PIC 9(7) COMP  VALUE ZERO.
001880     03  FILLER              PIC X(6).
001890*
001900 01  WS-WORK-COUNTERS.
001910     03  WS-TOTAL-ISSUES     PIC 9(7) COMP  VALUE ZERO.
001920     03  WS-QUALITY-SCORE    PIC S9(3)      VALUE 100.
001930     03  WS-BLANK-COUNT      PIC 9(3) COMP  VALUE ZERO.
001940     03  WS-NONBLANK-COUNT   PIC S9(3)      VALUE ZERO.
001950     03  WS-LEAP-TEST        PIC X          VALUE "N".
001960     03  WS-DATE-VALID       PIC X          VALUE "Y".
001970         88  WS-DATE-IS-VALID    VALUE "Y".
001980         88  WS-DATE-IS-INVALID  VALUE "N".
001990     03  FILLER              PIC X(6).
002000*
002010 01  WS-QUALITY-RATING       PIC X(12)       VALUE SPACES.
002020*
002030 01  WS-DETAIL-WORK.
002040     03  WS-D-ISSUE-NAME     PIC X(30).
002050     03  WS-D-ISSUE-SEV      PIC X(8).
002060     03  WS-D-ISSUE-CNT      PIC 9(7) COMP.
002070     03  FILLER              PIC X(6).
002080*
002090 LINKAGE                  SECTION.
002100*========================================
002110*  NONE.
002120*
002130 PROCEDURE DIVISION.
002140*===========================================
002150*
002160 AA000-MAIN                SECTION.
002170*****************************************
002180*
002190     PERFORM  AA010-OPEN-FILES          THRU AA010-EXIT.
002200     READ     VOLUNTEER-HISTORY-FILE
002210              AT END MOVE "Y" TO WS-EOF-SWITCH.
002220     PERFORM  AA020-CHECK-ONE-RECORD    THRU AA020-EXIT
002230              UNTIL WS-EOF-SWITCH = "Y".
002240     PERFORM  ZZ080-SCORE-AND-RATE      THRU ZZ080-EXIT.
002250     PERFORM  AA090-PRINT-REPORT        THRU AA090-EXIT.
002260     PERFORM  ZZ099-WRITE-SUMMARY       THRU ZZ099-EXIT.
002270     CLOSE    VOLUNTEER-HISTORY-FILE SUMMARY-REPORT.
002280     GOBACK.
002290*
002300 AA000-EXIT.
002310     EXIT     SECTION.
002320*
002330 AA010-OPEN-FILES            SECTION.
002340*****************************************
002350*
002360     OPEN     INPUT  VOLUNTEER-HISTORY-FILE.
002370     IF       VH-FILE-STATUS NOT = "00"
002380              DISPLAY SY003 " VOLHIST"
002390              DISPLAY SY001
002400              STOP RUN.
002410     OPEN     EXTEND SUMMARY-REPORT.
002420     ACCEPT   WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
002430     MOVE     WS-RUN-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
002440*
002450 AA010-EXIT.
002460     EXIT     SECTION.
002470*
002480 AA020-CHECK-ONE-RECORD      SECTION.
002490*****************************************
002500*
002510     ADD      1 TO WS-REC-CNT.
002520*
002530     MOVE     VH-VOLUNTEER-ID  TO WS-DK-VOL-ID.
002540     MOVE     VH-VOL-DATE      TO WS-DK-VOL-DATE.
002550     MOVE     VH-PROJECT-TAG   TO WS-DK-PROJ-TAG.
002560     MOVE     VH-BRANCH        TO WS-DK-BRANCH.
002570     MOVE     VH-HOURS         TO WS-DK-HOURS.
002580     PERFORM  ZZ030-CHECK-DUPLICATE  THRU ZZ030-EXIT.
002590*
002600     PERFORM  ZZ040-CHECK-REQUIRED   THRU ZZ040-EXIT.
002610     PERFORM  ZZ050-CHECK-DATES      THRU ZZ050-EXIT.
002620     PERFORM  ZZ060-CHECK-HOURS      THRU ZZ060-EXIT.
002630     PERFORM  ZZ070-CHECK-SHORT-TEXT THRU ZZ070-EXIT.
002640*
002650     READ     VOLUNTEER-HISTORY-FILE
002660              AT END MOVE "Y" TO WS-EOF-SWITCH.
002670*
002680 AA020-EXIT.
002690     EXIT     SECTION.
002700*
002710 ZZ030-CHECK-DUPLICATE       SECTION.
002720*****************************************
002730*
002740     MOVE     1 TO WS-SUB-1.
002750 ZZ030-SCAN.
002760     IF       WS-SUB-1 > WS-DUP-USED
002770              GO TO ZZ030-ADD.
002780     IF       WS-DUP-ENTRY (WS-SUB-1) = WS-DUP-KEY
002790              ADD 1 TO WS-DUP-COUNT
002800              GO TO ZZ030-EXIT.
002810     ADD      1 TO WS-SUB-1.
002820     GO       TO ZZ030-SCAN.
002830 ZZ030-ADD.
002840     IF       WS-DUP-USED NOT < 5000
002850              GO TO ZZ030-EXIT.
002860     ADD      1 TO WS-DUP-USED.
002870     MOVE     WS-DUP-KEY TO WS-DUP-ENTRY (WS-DUP-USED).
002880*
002890 ZZ030-EXIT.
002900     EXIT     SECTION.
002910*
002920 ZZ040-CHECK-REQUIRED        SECTION.
002930*****************************************
002940*
002950     IF       VH-VOL-NAME = SPACES
002960              ADD 1 TO WS-MISS-NAME-CNT.
002970     IF       VH-BRANCH = SPACES
002980              ADD 1 TO WS-MISS-BRANCH-CNT.
002990     IF       VH-PROJECT-TAG = SPACES
003000              ADD 1 TO WS-MISS-TAG-CNT.
003010     IF       VH-VOL-DATE = ZERO
003020              ADD 1 TO WS-MISS-DATE-CNT.
003030*
003040 ZZ040-EXIT.
003050     EXIT     SECTION.
003060*
003070 ZZ050-CHECK-DATES           SECTION.
003080*****************************************
003090*
003100     IF       VH-VOL-DATE = ZERO
003110              ADD 1 TO WS-INVALID-DT-CNT
003120              GO TO ZZ050-EXIT.
003130*
003140     MOVE     "Y" TO WS-DATE-VALID.
003150     MOVE     VH-VOL-DATE TO WS-DATE-WORK.
003160     IF       WS-DW-MM < 1 OR WS-DW-MM > 12
003170              MOVE "N" TO WS-DATE-VALID
003180              GO TO ZZ050-DATE-TESTED.
003190     IF       WS-DW-DD < 1
003200              MOVE "N" TO WS-DATE-VALID
003210              GO TO ZZ050-DATE-TESTED.
003220*
003230     PERFORM  ZZ055-LEAP-TEST    THRU ZZ055-EXIT.
003240     IF       WS-DW-MM = 2 AND WS-LEAP-TEST = "Y"
003250              IF  WS-DW-DD > 29
003260                  MOVE "N" TO WS-DATE-VALID
003270              END-IF
003280              GO TO ZZ050-DATE-TESTED.
003290     IF       WS-DW-DD > WS-ML-ENTRY (WS-DW-MM)
003300              MOVE "N" TO WS-DATE-VALID.
003310*
003320 ZZ050-DATE-TESTED.
003330     IF       WS-DATE-VALID = "N"
003340              ADD 1 TO WS-INVALID-DT-CNT
003350              GO TO ZZ050-EXIT.
003360*
003370     IF       VH-VOL-DATE > WS-RUN-CCYYMMDD
003380              ADD 1 TO WS-FUTURE-DT-CNT.
003390*
003400 ZZ050-EXIT.
003410     EXIT     SECTION.
003420*
003430 ZZ055-LEAP-TEST             SECTION.
003440*****************************************
003450*
003460     MOVE     "N" TO WS-LEAP-TEST.
003470     IF       WS-DW-CCYY / 400 * 400 = WS-DW-CCYY
003480              MOVE "Y" TO WS-LEAP-TEST
003490              GO TO ZZ055-EXIT.
003500     IF       WS-DW-CCYY / 100 * 100 = WS-DW-CCYY
003510              GO TO ZZ055-EXIT.
003520     IF       WS-DW-CCYY / 4 * 4 = WS-DW-CCYY
003530              MOVE "Y" TO WS-LEAP-TEST.
003540*
003550 ZZ055-EXIT.
003560     EXIT     SECTION.
003570*
003580 ZZ060-CHECK-HOURS           SECTION.
003590*****************************************
003600*
003610     IF       VH-HOURS < ZERO
003620              ADD 1 TO WS-NEG-HOURS-CNT.
003630*
003640 ZZ060-EXIT.
003650     EXIT     SECTION.
003660*
003670 ZZ070-CHECK-SHORT-TEXT      SECTION.
003680*****************************************
003690*
003700     MOVE     ZERO TO WS-BLANK-COUNT.
003710     INSPECT  VH-VOL-NAME TALLYING WS-BLANK-COUNT FOR ALL " ".
003720     COMPUTE  WS-NONBLANK-COUNT = 25 - WS-BLANK-COUNT.
003730     IF       WS-NONBLANK-COUNT < 2
003740              ADD 1 TO WS-SHORT-TEXT-CNT
003750              GO TO ZZ070-EXIT.
003760*
003770     MOVE     ZERO TO WS-BLANK-COUNT.
003780     INSPECT  VH-BRANCH TALLYING WS-BLANK-COUNT FOR ALL " ".
003790     COMPUTE  WS-NONBLANK-COUNT = 30 - WS-BLANK-COUNT.
003800     IF       WS-NONBLANK-COUNT < 2
003810              ADD 1 TO WS-SHORT-TEXT-CNT.
003820*
003830 ZZ070-EXIT.
003840     EXIT     SECTION.
003850*
003860 ZZ080-SCORE-AND-RATE        SECTION.
003870*****************************************
003880*
003890     MOVE     100 TO WS-QUALITY-SCORE.
003900*
003910     IF       WS-DUP-COUNT > ZERO
003920              SUBTRACT 10 FROM WS-QUALITY-SCORE.
003930*
003940     PERFORM  ZZ085-SCORE-MISSING  THRU ZZ085-EXIT.
003950*
003960     IF       WS-INVALID-DT-CNT > ZERO
003970              SUBTRACT  5 FROM WS-QUALITY-SCORE.
003980     IF       WS-FUTURE-DT-CNT > ZERO
003990              SUBTRACT  2 FROM WS-QUALITY-SCORE.
004000     IF       WS-NEG-HOURS-CNT > ZERO
004010              SUBTRACT  5 FROM WS-QUALITY-SCORE.
004020     IF       WS-SHORT-TEXT-CNT > ZERO
004030              SUBTRACT  2 FROM WS-QUALITY-SCORE.
004040*
004050     IF       WS-QUALITY-SCORE < ZERO
004060              MOVE ZERO TO WS-QUALITY-SCORE.
004070*
004080     COMPUTE  WS-TOTAL-ISSUES = WS-DUP-COUNT + WS-MISS-NAME-CNT
004090              + WS-MISS-BRANCH-CNT + WS-MISS-TAG-CNT
004100              + WS-MISS-DATE-CNT + WS-INVALID-DT-CNT
004110              + WS-FUTURE-DT-CNT + WS-NEG-HOURS-CNT
004120              + WS-SHORT-TEXT-CNT.
004130*
004140     IF       WS-QUALITY-SCORE >= 90
004150              MOVE "EXCELLENT" TO WS-QUALITY-RATING
004160     ELSE IF  WS-QUALITY-SCORE >= 80
004170              MOVE "GOOD"      TO WS-QUALITY-RATING
004180     ELSE IF  WS-QUALITY-SCORE >= 70
004190              MOVE "FAIR"      TO WS-QUALITY-RATING
004200     ELSE IF  WS-QUALITY-SCORE >= 50
004210              MOVE "POOR"      TO WS-QUALITY-RATING
004220     ELSE
004230              MOVE "VERY POOR" TO WS-QUALITY-RATING.
004240*
004250 ZZ080-EXIT.
004260     EXIT     SECTION.
004270*
004280* EACH OF THE FOUR MISSING-FIELD CHECKS CARRIES ITS OWN SEVERITY
004290* ACCORDING TO THE PERCENTAGE OF RECORDS AFFECTED (REQ 88-118
004300* SEC 2).  HIGH > 10%, MEDIUM > 5%, ELSE LOW - BUT ONLY LOW COSTS
004310* NOTHING EXTRA IF NO RECORDS WERE MISSING THAT FIELD AT ALL.
004320 ZZ085-SCORE-MISSING         SECTION.
004330*****************************************
004340*
004350     PERFORM  ZZ087-SCORE-ONE-FIELD THRU ZZ087-EXIT
004360              WITH TEST AFTER
004370              VARYING WS-SUB-1 FROM 1 BY 1
004380              UNTIL WS-SUB-1 > 4.
004390*
004400 ZZ085-EXIT.
004410     EXIT     SECTION.
004420*
004430 ZZ087-SCORE-ONE-FIELD       SECTION.
004440*****************************************
004450*
004460     IF       WS-SUB-1 = 1
004470              MOVE WS-MISS-NAME-CNT    TO WS-DK-HOURS
004480     ELSE IF  WS-SUB-1 = 2
004490              MOVE WS-MISS-BRANCH-CNT  TO WS-DK-HOURS
004500     ELSE IF  WS-SUB-1 = 3
004510              MOVE WS-MISS-TAG-CNT     TO WS-DK-HOURS
004520     ELSE
004530              MOVE WS-MISS-DATE-CNT    TO WS-DK-HOURS.
004540*
004550     IF       WS-DK-HOURS = ZERO
004560              GO TO ZZ087-EXIT.
004570*
004580     IF       WS-REC-CNT = ZERO
004590              GO TO ZZ087-EXIT.
004600*
004610     COMPUTE  WS-NONBLANK-COUNT ROUNDED =
004620              (WS-DK-HOURS * 100) / WS-REC-CNT.
004630     IF       WS-NONBLANK-COUNT > 10
004640              SUBTRACT 10 FROM WS-QUALITY-SCORE
004650     ELSE IF  WS-NONBLANK-COUNT > 5
004660              SUBTRACT  5 FROM WS-QUALITY-SCORE
004670     ELSE
004680              SUBTRACT  2 FROM WS-QUALITY-SCORE.
004690*
004700 ZZ087-EXIT.
004710     EXIT     SECTION.
004720*
004730 AA090-PRINT-REPORT          SECTION.
004740*****************************************
004750*
004760     OPEN     OUTPUT QUALITY-REPORT.
004770     INITIATE QUALITY-REPORT.
004780*
004790     MOVE     "EXACT DUPLICATE RECORDS"     TO WS-D-ISSUE-NAME.
004800     MOVE     "HIGH"                        TO WS-D-ISSUE-SEV.
004810     MOVE     WS-DUP-COUNT                  TO WS-D-ISSUE-CNT.
004820     IF       WS-D-ISSUE-CNT > ZERO
004830              GENERATE QR-ISSUE-DETAIL.
004840*
004850     MOVE     "MISSING VOLUNTEER NAME"      TO WS-D-ISSUE-NAME.
004860     MOVE     WS-MISS-NAME-CNT              TO WS-DK-HOURS.
004870     PERFORM  ZZ092-SEVERITY-OF  THRU ZZ092-EXIT.
004880     MOVE     WS-MISS-NAME-CNT              TO WS-D-ISSUE-CNT.
004890     IF       WS-D-ISSUE-CNT > ZERO
004900              GENERATE QR-ISSUE-DETAIL.
004910*
004920     MOVE     "MISSING BRANCH"              TO WS-D-ISSUE-NAME.
004930     MOVE     WS-MISS-BRANCH-CNT            TO WS-DK-HOURS.
004940     PERFORM  ZZ092-SEVERITY-OF  THRU ZZ092-EXIT.
004950     MOVE     WS-MISS-BRANCH-CNT            TO WS-D-ISSUE-CNT.
004960     IF       WS-D-ISSUE-CNT > ZERO
004970              GENERATE QR-ISSUE-DETAIL.
004980*
004990     MOVE     "MISSING PROJECT TAG"         TO WS-D-ISSUE-NAME.
005000     MOVE     WS-MISS-TAG-CNT               TO WS-DK-HOURS.
005010     PERFORM  ZZ092-SEVERITY-OF  THRU ZZ092-EXIT.
005020     MOVE     WS-MISS-TAG-CNT               TO WS-D-ISSUE-CNT.
005030     IF       WS-D-ISSUE-CNT > ZERO
005040              GENERATE QR-ISSUE-DETAIL.
005050*
005060     MOVE     "MISSING VOLUNTEER DATE"      TO WS-D-ISSUE-NAME.
005070     MOVE     WS-MISS-DATE-CNT              TO WS-DK-HOURS.
005080     PERFORM  ZZ092-SEVERITY-OF  THRU ZZ092-EXIT.
005090     MOVE     WS-MISS-DATE-CNT              TO WS-D-ISSUE-CNT.
005100     IF       WS-D-ISSUE-CNT > ZERO
005110              GENERATE QR-ISSUE-DETAIL.
005120*
005130     MOVE     "INVALID DATE"                TO WS-D-ISSUE-NAME.
005140     MOVE     "MEDIUM"                      TO WS-D-ISSUE-SEV.
005150     MOVE     WS-INVALID-DT-CNT             TO WS-D-ISSUE-CNT.
005160     IF       WS-D-ISSUE-CNT > ZERO
005170              GENERATE QR-ISSUE-DETAIL.
005180*
005190     MOVE     "FUTURE DATE"                 TO WS-D-ISSUE-NAME.
005200     MOVE     "LOW"                         TO WS-D-ISSUE-SEV.
005210     MOVE     WS-FUTURE-DT-CNT              TO WS-D-ISSUE-CNT.
005220     IF       WS-D-ISSUE-CNT > ZERO
005230              GENERATE QR-ISSUE-DETAIL.
005240*
005250     MOVE     "NEGATIVE HOURS"              TO WS-D-ISSUE-NAME.
005260     MOVE     "MEDIUM"                      TO WS-D-ISSUE-SEV.
005270     MOVE     WS-NEG-HOURS-CNT              TO WS-D-ISSUE-CNT.
005280     IF       WS-D-ISSUE-CNT > ZERO
005290              GENERATE QR-ISSUE-DETAIL.
005300*
005310     MOVE     "VERY SHORT TEXT"             TO WS-D-ISSUE-NAME.
005320     MOVE     "LOW"                         TO WS-D-ISSUE-SEV.
005330     MOVE     WS-SHORT-TEXT-CNT             TO WS-D-ISSUE-CNT.
005340     IF       WS-D-ISSUE-CNT > ZERO
005350              GENERATE QR-ISSUE-DETAIL.
005360*
005370     TERMINATE QUALITY-REPORT.
005380     CLOSE     QUALITY-REPORT.
005390*
005400 AA090-EXIT.
005410     EXIT     SECTION.
005420*
005430* WS-DK-HOURS IS BORROWED HERE AS A SCRATCH COUNT HOLDER FOR THE
005440* PERCENTAGE TEST - IT IS NOT A DUPLICATE-KEY FIELD AT THIS POINT
005450* IN THE RUN (ALL INPUT HAS ALREADY BEEN READ).
005460 ZZ092-SEVERITY-OF           SECTION.
005470*****************************************
005480*
005490     MOVE     "LOW"    TO WS-D-ISSUE-SEV.
005500     IF       WS-DK-HOURS = ZERO OR WS-REC-CNT = ZERO
005510              GO TO ZZ092-EXIT.
005520     COMPUTE  WS-NONBLANK-COUNT ROUNDED =
005530              (WS-DK-HOURS * 100) / WS-REC-CNT.
005540     IF       WS-NONBLANK-COUNT > 10
005550              MOVE "HIGH"   TO WS-D-ISSUE-SEV
005560     ELSE IF  WS-NONBLANK-COUNT > 5
005570              MOVE "MEDIUM" TO WS-D-ISSUE-SEV.
005580*
005590 ZZ092-EXIT.
005600     EXIT     SECTION.
005610*
005620 ZZ099-WRITE-SUMMARY         SECTION.
005630*****************************************
005640*
005650     MOVE     SPACES TO SM-PRINT-LINE.
005660     MOVE     "DATA-QUALITY SUMMARY - YV060" TO SM-PRINT-LINE (1:28).
005670     WRITE    SM-PRINT-LINE.
005680     MOVE     SPACES TO SM-PRINT-LINE.
005690     STRING   "TOTAL ISSUES=" WS-TOTAL-ISSUES
005700              " SCORE=" WS-QUALITY-SCORE
005710              " RATING=" WS-QUALITY-RATING
005720              DELIMITED BY SIZE INTO SM-PRINT-LINE.
005730     WRITE     SM-PRINT-LINE.
005740     MOVE     SPACES TO SM-PRINT-LINE.
005750     WRITE     SM-PRINT-LINE.
005760*
005770 ZZ099-EXIT.
005780     EXIT     SECTION.
