000010 IDENTIFICATION           DIVISION.
000020*========================================
000030*
000040      PROGRAM-ID.          YV010.
000050*
000060*    AUTHOR.              R J MERCER, 04/11/1988.
000070*                         FOR THE ASSOCIATION DATA PROCESSING
000080*                         UNIT.
000090*
000100*    INSTALLATION.        CENTRAL OFFICE - BATCH STATISTICS.
000110*
000120*    DATE-WRITTEN.        04/11/1988.
000130*
000140*    DATE-COMPILED.
000150*
000160*    SECURITY.            UNCLASSIFIED - ASSOCIATION USE ONLY.
000170*
000180*    REMARKS.             MONTHLY VOLUNTEER STATISTICS - DATA
000190*                         PREPARATION STEP.  READS THE RAW
000200*                         VOLUNTEER ACTIVITY HISTORY, DROPS
000210*                         REGISTERED-BUT-DID-NOT-ATTEND (ZERO
000220*                         HOUR) ROWS, WRITES THE CLEANED-DATA
000230*                         FILE EVERY OTHER PROGRAM IN THE SUITE
000240*                         READS, AND OPENS THE CONSOLIDATED
000250*                         SUMMARY-REPORT THAT YV020 ONWARDS
000260*                         EXTEND.  FIRST PROGRAM OF THE RUN.
000270*
000280*    VERSION.             SEE WS-PROG-NAME.
000290*
000300*    CALLED MODULES.      YV080 (DATE RANGE CHECK).
000310*
000320*    FILES USED.
000330*                         VOLUNTEER-HISTORY-FILE.  INPUT.
000340*                         CLEANED-DATA-FILE.       OUTPUT.
000350*                         SUMMARY-REPORT.          OUTPUT.
000360*
000370*    ERROR MESSAGES USED.
000380*                         SY001, SY002, SY003.
000390*
000400*-----------------------------------------------------------
000410* CHANGE LOG
000420*-----------------------------------------------------------
000430* 04/11/88 RJM  1.00  REQ 88-098  CREATED.
000440* 21/11/88 RJM  1.01  REQ 88-114  WIRED IN CALL TO YV080 SO THE
000450*                     RUN'S DATE SPAN IS CHECKED AND CLASSED
000460*                     BEFORE THE CLEAN RUNS.
000470* 30/01/89 RJM  1.02  REQ 89-005  MOST-COMMON-ACTIVITY TABLE WAS
000480*                     NOT RESET BETWEEN RUNS UNDER MVS - ADDED
000490*                     EXPLICIT INITIALIZE.
000500* 12/09/91 RJM  1.03  REQ 91-244  HOURS DISTRIBUTION BANDS ADDED
000510*                     TO THE SUMMARY (0/1-4/5-14/15-29/30+) TO
000520*                     MATCH THE MONTHLY COMPARISON BANDS.
000530* 08/02/95 RJM  1.04  REQ 95-019  AAA ROUNDING OF AVERAGE HOURS
000540*                     CHANGED FROM TRUNCATE TO ROUNDED.
000550* 14/01/99 RJM  1.05  Y2K-041     REVIEWED - VH-VOL-DATE ALREADY
000560*                     CARRIES FULL CCYY.  SIGNED OFF.
000570* 19/06/03 RJM  1.06  REQ 03-077  UNIQUE-TAG TABLE SIZE RAISED
000580*                     FROM 100 TO 200 ENTRIES - OVERFLOWED AT
000590*                     THE DOWNTOWN BRANCH DURING SUMMER CAMP.
000600* 21/08/07 RJM  1.07  REQ 07-141  ADDED CONDITION-NAME FOR THE
000610*                     EOF SWITCH - PROGRAM WAS TESTING "Y"
000620*                     DIRECTLY AT TWO PLACES.
000630* 10/08/26 RJM  1.08  REQ 26-056  THE 1.03 HOURS DISTRIBUTION
000640*                     BANDS WERE BEING TALLIED BY ZZ045 BUT NEVER
000650*                     ACTUALLY PRINTED ON THE SUMMARY - ZZ060 HAD
000660*                     NO STRING/WRITE FOR THEM.  ADDED THE FIVE
000670*                     MISSING SUMMARY LINES.
000680*
000690 ENVIRONMENT              DIVISION.
000700*========================================
000710*
000720 CONFIGURATION            SECTION.
000730 SPECIAL-NAMES.
000740     C01                 IS  TOP-OF-FORM.
000750*
000760 INPUT-OUTPUT             SECTION.
000770 FILE-CONTROL.
000780     COPY "SELYVHST.COB".
000790     COPY "SELYVCLN.COB".
000800     SELECT  SUMMARY-REPORT
000810             ASSIGN          TO   SUMRPT
000820             ORGANIZATION    LINE SEQUENTIAL
000830             STATUS          IS   SR-FILE-STATUS.
000840*
000850 DATA                     DIVISION.
000860*========================================
000870*
000880 FILE SECTION.
000890*
000900     COPY "FDYVHST.COB".
000910     COPY "FDYVCLN.COB".
000920*
000930 FD  SUMMARY-REPORT.
000940 01  SR-PRINT-LINE           PIC X(132).
000950*
000960 WORKING-STORAGE          SECTION.
000970*----------------------------------------
000980*
000990 77  WS-PROG-NAME            PIC X(17)  VALUE "YV010 (1.08)".
001000*
001010     COPY "WSYVWRK.COB".
001020*
001030 01  WS-FILE-STATUSES.
001040     03  VH-FILE-STATUS      PIC XX      VALUE "00".
001050     03  CD-FILE-STATUS      PIC XX      VALUE "00".
001060     03  SR-FILE-STATUS      PIC XX      VALUE "00".
001070     03  WS-EOF-SWITCH       PIC X       VALUE "N".
001080         88  WS-END-OF-FILE      VALUE "Y".
001090         88  WS-NOT-END-OF-FILE  VALUE "N".
001100     03  FILLER              PIC X(7).
001110*
001120 01  WS-DATA-PREP-COUNTS.
001130     03  WS-INITIAL-RECS     PIC 9(7)    COMP    VALUE ZERO.
001140     03  WS-DROPPED-RECS     PIC 9(7)    COMP    VALUE ZERO.
001150     03  WS-REMAINING-RECS   PIC 9(7)    COMP    VALUE ZERO.
001160     03  WS-TOTAL-HOURS      PIC S9(7)V99        VALUE ZERO.
001170     03  WS-AVG-HOURS        PIC S9(5)V99        VALUE ZERO.
001180     03  WS-MIN-HOURS        PIC S9(5)V99        VALUE 99999.
001190     03  WS-MAX-HOURS        PIC S9(5)V99        VALUE ZERO.
001200     03  FILLER              PIC X(6).
001210*
001220 01  WS-HOURS-DIST-TABLE.
001230     03  WS-HD-ZERO          PIC 9(7)    COMP    VALUE ZERO.
001240     03  WS-HD-1-TO-4        PIC 9(7)    COMP    VALUE ZERO.
001250     03  WS-HD-5-TO-14       PIC 9(7)    COMP    VALUE ZERO.
001260     03  WS-HD-15-TO-29      PIC 9(7)    COMP    VALUE ZERO.
001270     03  WS-HD-30-PLUS       PIC 9(7)    COMP    VALUE ZERO.
001280     03  FILLER              PIC X(6).
001290*
001300 01  WS-TAG-TABLE.
001310     03  WS-TAG-ENTRY        OCCURS 200.
001320         05  WS-TAG-NAME     PIC X(20)   VALUE SPACES.
001330         05  WS-TAG-COUNT    PIC 9(7)    COMP    VALUE ZERO.
001340     03  FILLER              PIC X(4).
001350 01  WS-TAG-USED             PIC 9(5)    COMP    VALUE ZERO.
001360*
001370 01  WS-BEST-TAG.
001380     03  WS-BEST-TAG-NAME    PIC X(20)   VALUE SPACES.
001390     03  WS-BEST-TAG-COUNT   PIC 9(7)    COMP    VALUE ZERO.
001400     03  FILLER              PIC X(4).
001410*
001420 01  WS-MIN-MAX-DATES.
001430     03  WS-MIN-VH-DATE      PIC 9(8)    VALUE 99999999.
001440     03  WS-MAX-VH-DATE      PIC 9(8)    VALUE ZERO.
001450     03  FILLER              PIC X(4).
001460*
001470 01  WS-EDIT-FIELDS.
001480     03  WS-E-REC-7          PIC ZZZ,ZZ9.
001490     03  WS-E-HOURS          PIC ZZZ,ZZ9.99.
001500     03  WS-E-HOURS-1DP      PIC ZZZ,ZZ9.9.
001510     03  FILLER              PIC X(4).
001520*
001530     COPY "WSYV080.COB".
001540*
001550 LINKAGE                  SECTION.
001560*========================================
001570*  NONE - YV010 IS THE RUN'S FIRST, STANDALONE PROGRAM.
001580*
001590 PROCEDURE DIVISION.
001600*===========================================
001610*
001620 AA000-MAIN                SECTION.
001630*****************************************
001640*
001650     PERFORM  AA010-OPEN-FILES    THRU AA010-EXIT.
001660     PERFORM  AA020-VALIDATE-PERIOD THRU AA020-EXIT.
001670     READ     VOLUNTEER-HISTORY-FILE
001680              AT END MOVE "Y" TO WS-EOF-SWITCH.
001690     PERFORM  AA030-PROCESS-ONE-RECORD THRU AA030-EXIT
001700              UNTIL WS-EOF-SWITCH = "Y".
001710     PERFORM  ZZ060-WRITE-SUMMARY THRU ZZ060-EXIT.
001720     CLOSE    VOLUNTEER-HISTORY-FILE
001730              CLEANED-DATA-FILE
001740              SUMMARY-REPORT.
001750     GOBACK.
001760*
001770 AA000-EXIT.
001780     EXIT     SECTION.
001790*
001800 AA010-OPEN-FILES            SECTION.
001810*****************************************
001820*
001830     OPEN     INPUT  VOLUNTEER-HISTORY-FILE.
001840     IF       VH-FILE-STATUS NOT = "00"
001850              DISPLAY SY003 " VOLHIST"
001860              DISPLAY SY001
001870              STOP RUN.
001880     OPEN     OUTPUT CLEANED-DATA-FILE.
001890     OPEN     OUTPUT SUMMARY-REPORT.
001900     ACCEPT   WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
001910     MOVE     WS-RUN-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
001920*
001930 AA010-EXIT.
001940     EXIT     SECTION.
001950*
001960 AA020-VALIDATE-PERIOD       SECTION.
001970*****************************************
001980*
001990*  THE PERIOD CANNOT BE KNOWN UNTIL THE FILE HAS BEEN READ, SO
002000*  THE ACTUAL CALL TO YV080 IS DEFERRED TO ZZ060-WRITE-SUMMARY,
002010*  ONCE WS-MIN-VH-DATE/WS-MAX-VH-DATE HAVE BEEN ACCUMULATED.
002020*  THIS PARAGRAPH EXISTS TO KEEP THE PHASE NUMBERING IN LINE
002030*  WITH THE BATCH-FLOW STEPS DOCUMENTED IN THE RUN BOOK.
002040*
002050     CONTINUE.
002060*
002070 AA020-EXIT.
002080     EXIT     SECTION.
002090*
002100 AA030-PROCESS-ONE-RECORD    SECTION.
002110*****************************************
002120*
002130     ADD      1 TO WS-INITIAL-RECS.
002140     IF       VH-VOL-DATE < WS-MIN-VH-DATE
002150              MOVE VH-VOL-DATE TO WS-MIN-VH-DATE.
002160     IF       VH-VOL-DATE > WS-MAX-VH-DATE
002170              MOVE VH-VOL-DATE TO WS-MAX-VH-DATE.
002180*
002190*  DISTRIBUTION IS TALLIED ON EVERY INPUT ROW, DROPPED OR NOT -
002200*  REQ 88-098 WANTED THE ZERO-HOUR BAND VISIBLE ON THE LOG.
002210     PERFORM  ZZ045-TALLY-DISTRIBUTION THRU ZZ045-EXIT.
002220*
002230     IF       VH-HOURS = ZERO
002240              ADD 1 TO WS-DROPPED-RECS
002250              GO TO AA030-NEXT.
002260*
002270     PERFORM  ZZ040-WRITE-CLEANED  THRU ZZ040-EXIT.
002280     PERFORM  ZZ050-ACCUM-STATS    THRU ZZ050-EXIT.
002290*
002300 AA030-NEXT.
002310     READ     VOLUNTEER-HISTORY-FILE
002320              AT END MOVE "Y" TO WS-EOF-SWITCH.
002330*
002340 AA030-EXIT.
002350     EXIT     SECTION.
002360*
002370 ZZ040-WRITE-CLEANED         SECTION.
002380*****************************************
002390*
002400     ADD      1       TO WS-REMAINING-RECS.
002410     MOVE     VH-VOLUNTEER-ID TO CD-VOLUNTEER-ID.
002420     MOVE     VH-VOL-NAME     TO CD-VOL-NAME.
002430     MOVE     VH-BRANCH       TO CD-BRANCH.
002440     MOVE     VH-PROJECT      TO CD-PROJECT.
002450     MOVE     VH-PROJECT-TAG  TO CD-PROJECT-TAG.
002460     MOVE     VH-VOL-DATE     TO CD-VOL-DATE.
002470     MOVE     VH-HOURS        TO CD-HOURS.
002480     MOVE     VH-MEMBER-FLAG  TO CD-MEMBER-FLAG.
002490     WRITE    CD-HISTORY-RECORD.
002500*
002510 ZZ040-EXIT.
002520     EXIT     SECTION.
002530*
002540 ZZ045-TALLY-DISTRIBUTION    SECTION.
002550*****************************************
002560*
002570     IF       VH-HOURS = ZERO
002580              ADD 1 TO WS-HD-ZERO
002590     ELSE
002600     IF       VH-HOURS < 5
002610              ADD 1 TO WS-HD-1-TO-4
002620     ELSE
002630     IF       VH-HOURS < 15
002640              ADD 1 TO WS-HD-5-TO-14
002650     ELSE
002660     IF       VH-HOURS < 30
002670              ADD 1 TO WS-HD-15-TO-29
002680     ELSE
002690              ADD 1 TO WS-HD-30-PLUS.
002700*
002710 ZZ045-EXIT.
002720     EXIT     SECTION.
002730*
002740 ZZ050-ACCUM-STATS           SECTION.
002750*****************************************
002760*
002770     ADD      VH-HOURS TO WS-TOTAL-HOURS.
002780     IF       VH-HOURS < WS-MIN-HOURS
002790              MOVE VH-HOURS TO WS-MIN-HOURS.
002800     IF       VH-HOURS > WS-MAX-HOURS
002810              MOVE VH-HOURS TO WS-MAX-HOURS.
002820*
002830     PERFORM  ZZ055-TALLY-TAG THRU ZZ055-EXIT.
002840*
002850 ZZ050-EXIT.
002860     EXIT     SECTION.
002870*
002880 ZZ055-TALLY-TAG             SECTION.
002890*****************************************
002900*
002910*  KEEP FIRST-SEEN ORDER, MATCHING THE TIE RULE USED ACROSS THE
002920*  WHOLE SUITE - TIES ARE BROKEN BY FILE ORDER, NOT RE-SORTED.
002930*
002940     MOVE     1 TO WS-SUB-1.
002950 ZZ055-SCAN.
002960     IF       WS-SUB-1 > WS-TAG-USED
002970              GO TO ZZ055-NEW-TAG.
002980     IF       WS-TAG-NAME (WS-SUB-1) = VH-PROJECT-TAG
002990              ADD 1 TO WS-TAG-COUNT (WS-SUB-1)
003000              GO TO ZZ055-EXIT.
003010     ADD      1 TO WS-SUB-1.
003020     GO       TO ZZ055-SCAN.
003030 ZZ055-NEW-TAG.
003040     IF       WS-TAG-USED NOT < 200
003050              GO TO ZZ055-EXIT.
003060     ADD      1 TO WS-TAG-USED.
003070     MOVE     VH-PROJECT-TAG TO WS-TAG-NAME (WS-TAG-USED).
003080     MOVE     1              TO WS-TAG-COUNT (WS-TAG-USED).
003090*
003100 ZZ055-EXIT.
003110     EXIT     SECTION.
003120*
003130 ZZ060-WRITE-SUMMARY         SECTION.
003140*****************************************
003150*
003160     MOVE     WS-MIN-VH-DATE  TO YV080-START-DATE.
003170     MOVE     WS-MAX-VH-DATE  TO YV080-END-DATE.
003180     MOVE     WS-RUN-CCYYMMDD TO YV080-RUN-DATE.
003190     IF       WS-INITIAL-RECS = ZERO
003200              MOVE ZERO TO WS-MIN-VH-DATE
003210              MOVE ZERO TO YV080-START-DATE
003220                            YV080-END-DATE
003230     ELSE
003240              CALL "YV080" USING YV080-LINKAGE.
003250*
003260     MOVE     1 TO WS-SUB-1.
003270     MOVE     ZERO TO WS-BEST-TAG-COUNT.
003280 ZZ060-BEST-SCAN.
003290     IF       WS-SUB-1 > WS-TAG-USED
003300              GO TO ZZ060-PRINT.
003310     IF       WS-TAG-COUNT (WS-SUB-1) > WS-BEST-TAG-COUNT
003320              MOVE WS-TAG-COUNT (WS-SUB-1) TO WS-BEST-TAG-COUNT
003330              MOVE WS-TAG-NAME  (WS-SUB-1) TO WS-BEST-TAG-NAME.
003340     ADD      1 TO WS-SUB-1.
003350     GO       TO ZZ060-BEST-SCAN.
003360*
003370 ZZ060-PRINT.
003380     IF       WS-REMAINING-RECS > ZERO
003390              DIVIDE WS-TOTAL-HOURS BY WS-REMAINING-RECS
003400                     GIVING WS-AVG-HOURS ROUNDED.
003410*
003420     MOVE     SPACES TO SR-PRINT-LINE.
003430     MOVE     "DATA-PREP SUMMARY - YV010" TO SR-PRINT-LINE (1:25).
003440     WRITE    SR-PRINT-LINE.
003450     MOVE     SPACES TO SR-PRINT-LINE.
003460     WRITE    SR-PRINT-LINE.
003470*
003480     MOVE     WS-INITIAL-RECS TO WS-E-REC-7.
003490     MOVE     SPACES TO SR-PRINT-LINE.
003500     STRING   "INITIAL ROWS READ      " WS-E-REC-7
003510              DELIMITED BY SIZE INTO SR-PRINT-LINE.
003520     WRITE    SR-PRINT-LINE.
003530*
003540     MOVE     WS-DROPPED-RECS TO WS-E-REC-7.
003550     MOVE     SPACES TO SR-PRINT-LINE.
003560     STRING   "ZERO-HOUR ROWS REMOVED  " WS-E-REC-7
003570              DELIMITED BY SIZE INTO SR-PRINT-LINE.
003580     WRITE    SR-PRINT-LINE.
003590*
003600     MOVE     WS-REMAINING-RECS TO WS-E-REC-7.
003610     MOVE     SPACES TO SR-PRINT-LINE.
003620     STRING   "ROWS REMAINING          " WS-E-REC-7
003630              DELIMITED BY SIZE INTO SR-PRINT-LINE.
003640     WRITE    SR-PRINT-LINE.
003650*
003660     MOVE     WS-TOTAL-HOURS TO WS-E-HOURS.
003670     MOVE     SPACES TO SR-PRINT-LINE.
003680     STRING   "TOTAL HOURS             " WS-E-HOURS
003690              DELIMITED BY SIZE INTO SR-PRINT-LINE.
003700     WRITE    SR-PRINT-LINE.
003710*
003720     MOVE     WS-AVG-HOURS TO WS-E-HOURS.
003730     MOVE     SPACES TO SR-PRINT-LINE.
003740     STRING   "AVERAGE HOURS PER ROW   " WS-E-HOURS
003750              DELIMITED BY SIZE INTO SR-PRINT-LINE.
003760     WRITE    SR-PRINT-LINE.
003770*
003780     MOVE     WS-MIN-HOURS TO WS-E-HOURS.
003790     MOVE     SPACES TO SR-PRINT-LINE.
003800     STRING   "MINIMUM HOURS           " WS-E-HOURS
003810              DELIMITED BY SIZE INTO SR-PRINT-LINE.
003820     WRITE    SR-PRINT-LINE.
003830*
003840     MOVE     WS-MAX-HOURS TO WS-E-HOURS.
003850     MOVE     SPACES TO SR-PRINT-LINE.
003860     STRING   "MAXIMUM HOURS           " WS-E-HOURS
003870              DELIMITED BY SIZE INTO SR-PRINT-LINE.
003880     WRITE    SR-PRINT-LINE.
003890*
003900     MOVE     WS-TAG-USED TO WS-E-REC-7.
003910     MOVE     SPACES TO SR-PRINT-LINE.
003920     STRING   "UNIQUE ACTIVITIES       " WS-E-REC-7
003930              DELIMITED BY SIZE INTO SR-PRINT-LINE.
003940     WRITE    SR-PRINT-LINE.
003950*
003960     MOVE     SPACES TO SR-PRINT-LINE.
003970     STRING   "MOST COMMON ACTIVITY    " WS-BEST-TAG-NAME
003980              DELIMITED BY SIZE INTO SR-PRINT-LINE.
003990     WRITE    SR-PRINT-LINE.
004000*
004010* 10/08/26 RJM - ADDED (REQ 26-056) - THE HOURS DISTRIBUTION
004020*                TALLY (WS-HOURS-DIST-TABLE) WAS BEING COUNTED
004030*                BY ZZ045-TALLY-DISTRIBUTION BUT NEVER WRITTEN
004040*                ANYWHERE - DROPPED SILENTLY.  RESEARCH DEPT
004050*                WANTED THE BAND COUNTS ON THE DATA-PREP
004060*                SUMMARY SO THEY CAN SEE THE SHAPE OF THE
004070*                HOURS DATA BEFORE IT GOES INTO THE PIVOTS.
004080     MOVE     WS-HD-ZERO TO WS-E-REC-7.
004090     MOVE     SPACES TO SR-PRINT-LINE.
004100     STRING   "HOURS DIST - ZERO       " WS-E-REC-7
004110              DELIMITED BY SIZE INTO SR-PRINT-LINE.
004120     WRITE    SR-PRINT-LINE.
004130*
004140     MOVE     WS-HD-1-TO-4 TO WS-E-REC-7.
004150     MOVE     SPACES TO SR-PRINT-LINE.
004160     STRING   "HOURS DIST - 1 TO 4     " WS-E-REC-7
004170              DELIMITED BY SIZE INTO SR-PRINT-LINE.
004180     WRITE    SR-PRINT-LINE.
004190*
004200     MOVE     WS-HD-5-TO-14 TO WS-E-REC-7.
004210     MOVE     SPACES TO SR-PRINT-LINE.
004220     STRING   "HOURS DIST - 5 TO 14    " WS-E-REC-7
004230              DELIMITED BY SIZE INTO SR-PRINT-LINE.
004240     WRITE    SR-PRINT-LINE.
004250*
004260     MOVE     WS-HD-15-TO-29 TO WS-E-REC-7.
004270     MOVE     SPACES TO SR-PRINT-LINE.
004280     STRING   "HOURS DIST - 15 TO 29   " WS-E-REC-7
004290              DELIMITED BY SIZE INTO SR-PRINT-LINE.
004300     WRITE    SR-PRINT-LINE.
004310*
004320     MOVE     WS-HD-30-PLUS TO WS-E-REC-7.
004330     MOVE     SPACES TO SR-PRINT-LINE.
004340     STRING   "HOURS DIST - 30 PLUS    " WS-E-REC-7
004350              DELIMITED BY SIZE INTO SR-PRINT-LINE.
004360     WRITE    SR-PRINT-LINE.
004370*
004380*
004390     IF       YV080-ERROR-FLAG = "Y"
004400              MOVE SPACES TO SR-PRINT-LINE
004410              STRING "REPORTING PERIOD ERROR  " YV080-ERROR-TEXT
004420                     DELIMITED BY SIZE INTO SR-PRINT-LINE
004430              WRITE SR-PRINT-LINE
004440     ELSE
004450     IF       WS-INITIAL-RECS > ZERO
004460              MOVE SPACES TO SR-PRINT-LINE
004470              STRING "REPORTING PERIOD TYPE   " YV080-RANGE-TYPE
004480                     DELIMITED BY SIZE INTO SR-PRINT-LINE
004490              WRITE SR-PRINT-LINE.
004500*
004510     IF       YV080-WARNING-FLAG = "Y"
004520              MOVE SPACES TO SR-PRINT-LINE
004530              STRING "REPORTING PERIOD WARNING " YV080-WARNING-TEXT
004540                     DELIMITED BY SIZE INTO SR-PRINT-LINE
004550              WRITE SR-PRINT-LINE.
004560*
004570 ZZ060-EXIT.
004580     EXIT     SECTION.
