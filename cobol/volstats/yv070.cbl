000010 IDENTIFICATION           DIVISION.
000020*========================================
000030*
000040      PROGRAM-ID.          YV070.
000050*
000060*    AUTHOR.              R J MERCER, 28/11/1988.
000070*                         FOR THE ASSOCIATION DATA PROCESSING
000080*                         UNIT.
000090*
000100*    INSTALLATION.        CENTRAL OFFICE - BATCH STATISTICS.
000110*
000120*    DATE-WRITTEN.        28/11/1988.
000130*
000140*    DATE-COMPILED.
000150*
000160*    SECURITY.            UNCLASSIFIED - ASSOCIATION USE ONLY.
000170*
000180*    REMARKS.             MONTHLY-COMPARE STEP.  MAKES TWO PASSES
000190*                         OVER CLEANED-DATA: PASS ONE FINDS THE
000200*                         TWO MOST RECENT CALENDAR MONTHS PRESENT
000210*                         IN THE FILE; PASS TWO ACCUMULATES EACH
000220*                         MONTH'S METRICS AND COMPARES THEM.
000230*                         NO SORT VERB USED - THE MONTH TABLE IS
000240*                         SCANNED IN MEMORY, AS ELSEWHERE IN THIS
000250*                         SUITE.
000260*
000270*    VERSION.             SEE WS-PROG-NAME.
000280*
000290*    CALLED MODULES.      NONE.
000300*
000310*    FILES USED.
000320*                         CLEANED-DATA-FILE.   INPUT (READ TWICE).
000330*                         COMPARE-REPORT.      OUTPUT.
000340*                         SUMMARY-REPORT.      EXTEND.
000350*
000360*    ERROR MESSAGES USED.
000370*                         SY001, SY002, SY003.
000380*
000390*-----------------------------------------------------------
000400* CHANGE LOG
000410*-----------------------------------------------------------
000420* 28/11/88 RJM  1.00  REQ 88-131  CREATED.
000430* 11/09/93 RJM  1.01  REQ 93-055  SIGNIFICANCE LEVEL SPLIT INTO
000440*                     MEDIUM (10-24.9%) AND HIGH (25% AND OVER) -
000450*                     BOARD WANTED TO SEE THE BIG SWINGS CALLED
000460*                     OUT SEPARATELY.
000470* 14/01/99 RJM  1.02  Y2K-041     MONTH KEY NOW CARRIES THE FULL
000480*                     4-DIGIT YEAR (CCYYMM) - WAS YYMM.
000490* 30/06/08 RJM  1.03  REQ 08-094  "NEW" STATUS ADDED FOR A MONTH
000500*                     WITH NO PRIOR-MONTH ACTIVITY TO COMPARE TO.
000510* 02/12/09 RJM  1.04  REQ 09-236  ADDED CONDITION-NAMES FOR THE
000520*                     EOF SWITCH AND THE SIGNIFICANCE FLAG - BOTH
000530*                     WERE BEING TESTED AGAINST "Y"/"N" LITERALS.
000540*
000550 ENVIRONMENT              DIVISION.
000560*========================================
000570*
000580 CONFIGURATION            SECTION.
000590 SPECIAL-NAMES.
000600     C01                 IS  TOP-OF-FORM.
000610*
000620 INPUT-OUTPUT             SECTION.
000630 FILE-CONTROL.
000640     COPY "SELYVCLN.COB".
000650     SELECT  COMPARE-REPORT
000660             ASSIGN          TO   CMPRPT
000670             ORGANIZATION    LINE SEQUENTIAL
000680             STATUS          IS   CR-FILE-STATUS.
000690     SELECT  SUMMARY-REPORT
000700             ASSIGN          TO   SUMRPT
000710             ORGANIZATION    LINE SEQUENTIAL
000720             STATUS          IS   SM-FILE-STATUS.
000730*
000740 DATA                     DIVISION.
000750*========================================
000760*
000770 FILE SECTION.
000780*
000790     COPY "FDYVCLN.COB".
000800*
000810 FD  SUMMARY-REPORT.
000820 01  SM-PRINT-LINE            PIC X(132).
000830*
000840 REPORT SECTION.
000850*----------------------------------------
000860*
000870 RD  COMPARE-REPORT
000880     CONTROL      FINAL
000890     PAGE LIMIT   WS-PAGE-LINES
000900     HEADING      1
000910     FIRST DETAIL 4
000920     LAST  DETAIL WS-PAGE-LINES.
000930*
000940 01  CR-PAGE-HEAD  TYPE PAGE HEADING.
000950     03  LINE 1.
000960         05  COL   1      PIC X(26)   VALUE
000970                          "MONTH-OVER-MONTH COMPARE".
000980         05  COL  60      PIC X(10)   SOURCE WS-RUN-DATE-DISPLAY.
000990         05  COL 124      PIC X(5)    VALUE "PAGE ".
001000         05  COL 129      PIC ZZ9     SOURCE WS-PAGE-CNT.
001010     03  LINE 3.
001020         05  COL   1      PIC X(10)   VALUE "CURRENT =".
001030         05  COL  12      PIC X(10)   SOURCE CU-MONTH-NAME.
001040         05  COL  30      PIC X(10)   VALUE "PREVIOUS=".
001050         05  COL  41      PIC X(10)   SOURCE PV-MONTH-NAME.
001060     03  LINE 5.
001070         05  COL   1      PIC X(20)   VALUE "METRIC".
001080         05  COL  22      PIC X(12)   VALUE "CURRENT".
001090         05  COL  36      PIC X(12)   VALUE "PREVIOUS".
001100         05  COL  50      PIC X(10)   VALUE "CHANGE".
001110         05  COL  62      PIC X(9)    VALUE "PCT CHG".
001120         05  COL  73      PIC X(8)    VALUE "STATUS".
001130*
001140 01  CR-METRIC-DETAIL  TYPE DETAIL.
001150     03  LINE + 1.
001160         05  COL   1      PIC X(20)   SOURCE WS-D-CMP-NAME.
001170         05  COL  22      PIC ---,---,--9.99 SOURCE WS-D-CMP-CURRENT.
001180         05  COL  36      PIC ---,---,--9.99 SOURCE WS-D-CMP-PREVIOUS.
001190         05  COL  50      PIC ---,---,--9.99 SOURCE WS-D-CMP-ABS-CHG.
001200         05  COL  62      PIC ---9.9  SOURCE WS-D-CMP-PCT-CHG.
001210         05  COL  73      PIC X(8)    SOURCE WS-D-CMP-STATUS.
001220*
001230 01  CR-HIST-DETAIL  TYPE DETAIL.
001240     03  LINE + 2.
001250         05  COL   1      PIC X(30)   VALUE
001260                          "HOURS DISTRIBUTION (0/1-4/5-14/15-29/30+)".
001270     03  LINE + 1.
001280         05  COL   1      PIC X(10)   VALUE "CURRENT =".
001290         05  COL  12      PIC ZZZZ9   SOURCE CU-HIST-BIN (1).
001300         05  COL  18      PIC ZZZZ9   SOURCE CU-HIST-BIN (2).
001310         05  COL  24      PIC ZZZZ9   SOURCE CU-HIST-BIN (3).
001320         05  COL  30      PIC ZZZZ9   SOURCE CU-HIST-BIN (4).
001330         05  COL  36      PIC ZZZZ9   SOURCE CU-HIST-BIN (5).
001340     03  LINE + 1.
001350         05  COL   1      PIC X(10)   VALUE "PREVIOUS=".
001360         05  COL  12      PIC ZZZZ9   SOURCE PV-HIST-BIN (1).
001370         05  COL  18      PIC ZZZZ9   SOURCE PV-HIST-BIN (2).
001380         05  COL  24      PIC ZZZZ9   SOURCE PV-HIST-BIN (3).
001390         05  COL  30      PIC ZZZZ9   SOURCE PV-HIST-BIN (4).
001400         05  COL  36      PIC ZZZZ9   SOURCE PV-HIST-BIN (5).
001410*
001420 01  CR-SIG-HEAD-DETAIL  TYPE DETAIL.
001430     03  LINE + 2.
001440         05  COL   1      PIC X(20)   VALUE "SIGNIFICANT CHANGES".
001450*
001460 01  CR-SIG-DETAIL  TYPE DETAIL.
001470     03  LINE + 1.
001480         05  COL   1      PIC X(20)   SOURCE WS-D-CMP-NAME.
001490         05  COL  22      PIC X(9)    SOURCE WS-D-CMP-DIR.
001500         05  COL  32      PIC ---9.9  SOURCE WS-D-CMP-PCT-CHG.
001510         05  COL  40      PIC X(6)    SOURCE WS-D-CMP-LEVEL.
001520*
001530 01  CR-SUMMARY-FOOT  TYPE CONTROL FOOTING FINAL.
001540     03  LINE + 2.
001550         05  COL   1      PIC X(28)   VALUE "SIGNIFICANT CHANGES FOUND  =".
001560         05  COL  30      PIC Z9      SOURCE WS-SIG-COUNT.
001570*
001580 WORKING-STORAGE          SECTION.
001590*----------------------------------------
001600*
001610 77  WS-PROG-NAME            PIC X(17)  VALUE "YV070 (1.04)".
001620*
001630     COPY "WSYVWRK.COB".
001640*
001650 01  WS-FILE-STATUSES.
001660     03  CD-FILE-STATUS      PIC XX      VALUE "00".
001670     03  CR-FILE-STATUS      PIC XX      VALUE "00".
001680     03  SM-FILE-STATUS      PIC XX      VALUE "00".
001690     03  WS-EOF-SWITCH       PIC X       VALUE "N".
001700         88  WS-END-OF-FILE      VALUE "Y".
001710         88  WS-NOT-END-OF-FILE  VALUE "N".
001720     03  FILLER              PIC X(7).
001730*
001740* PASS-ONE MONTH TABLE - EVERY DISTINCT CCYYMM SEEN IN THE FILE.
001750 01  WS-MONTH-TABLE.
001760     03  WS-MO-ENTRY         PIC 9(6)  COMP  OCCURS 120.
001770     03  FILLER              PIC X(4).
001780 01  WS-MONTH-USED           PIC 9(3) COMP  VALUE ZERO.
001790*
001800 01  WS-TOP-MONTHS.
001810     03  WS-TOP-1            PIC 9(6)  COMP  VALUE ZERO.
001820     03  WS-TOP-2            PIC 9(6)  COMP  VALUE ZERO.
001830     03  FILLER              PIC X(4).
001840*
001850 01  WS-CURR-MONTH-WORK      PIC 9(6)  COMP  VALUE ZERO.
001860*
001870 01  WS-MONTH-EDIT-WORK.
001880     03  WS-ME-CCYY          PIC 9(4).
001890     03  WS-ME-MM            PIC 9(2).
001900     03  FILLER              PIC X(4).
001910*
001920     COPY "WSYVMTH.COB" REPLACING ==MM-== BY ==CU-==.
001930     COPY "WSYVMTH.COB" REPLACING ==MM-== BY ==PV-==.
001940*
001950 01  WS-COMPARE-TABLE.
001960     03  WS-CMP-ENTRY        OCCURS 4.
001970         05  WS-CMP-NAME         PIC X(20).
001980         05  WS-CMP-CURRENT      PIC S9(9)V99.
001990         05  WS-CMP-PREVIOUS     PIC S9(9)V99.
002000         05  WS-CMP-ABS-CHG      PIC S9(9)V99.
002010         05  WS-CMP-PCT-CHG      PIC S9(5)V9.
002020         05  WS-CMP-STATUS       PIC X(8).
002030         05  WS-CMP-SIG          PIC X.
002040             88  WS-CMP-IS-SIGNIFICANT   VALUE "Y".
002050             88  WS-CMP-NOT-SIGNIFICANT  VALUE "N".
002060         05  WS-CMP-LEVEL        PIC X(6).
002070         05  WS-CMP-DIR          PIC X(9).
002080     03  FILLER              PIC X(4).
002090*
002100 01  WS-WORK-COUNTERS.
002110     03  WS-SIG-COUNT        PIC 9(2) COMP  VALUE ZERO.
002120     03  WS-PCT-WORK         PIC S9(5)V9    VALUE ZERO.
002130     03  WS-ABS-PCT-WORK     PIC S9(5)V9    VALUE ZERO.
002140     03  FILLER              PIC X(6).
002150*
002160 01  WS-DETAIL-WORK.
002170     03  WS-D-CMP-NAME       PIC X(20).
002180     03  WS-D-CMP-CURRENT    PIC S9(9)V99.
002190     03  WS-D-CMP-PREVIOUS   PIC S9(9)V99.
002200     03  WS-D-CMP-ABS-CHG    PIC S9(9)V99.
002210     03  WS-D-CMP-PCT-CHG    PIC S9(5)V9.
002220     03  WS-D-CMP-STATUS     PIC X(8).
002230     03  WS-D-CMP-LEVEL      PIC X(6).
002240     03  WS-D-CMP-DIR        PIC X(9).
002250     03  FILLER              PIC X(6).
002260*
002270 LINKAGE                  SECTION.
002280*========================================
002290*  NONE.
002300*
002310 PROCEDURE DIVISION.
002320*===========================================
002330*
002340 AA000-MAIN                SECTION.
002350*****************************************
002360*
002370     PERFORM  AA010-OPEN-FILES          THRU AA010-EXIT.
002380     PERFORM  AA020-FIND-TOP-MONTHS     THRU AA020-EXIT.
002390     PERFORM  AA030-LOAD-CLEANED        THRU AA030-EXIT.
002400     PERFORM  AA040-BUILD-COMPARE-TABLE THRU AA040-EXIT.
002410     PERFORM  AA050-SIGNIFICANCE        THRU AA050-EXIT.
002420     PERFORM  AA070-PRINT-REPORT        THRU AA070-EXIT.
002430     PERFORM  ZZ099-WRITE-SUMMARY       THRU ZZ099-EXIT.
002440     CLOSE    SUMMARY-REPORT.
002450     GOBACK.
002460*
002470 AA000-EXIT.
002480     EXIT     SECTION.
002490*
002500 AA010-OPEN-FILES            SECTION.
002510*****************************************
002520*
002530     OPEN     EXTEND SUMMARY-REPORT.
002540     IF       SM-FILE-STATUS NOT = "00"
002550              DISPLAY SY003 " SUMRPT"
002560              DISPLAY SY001
002570              STOP RUN.
002580     ACCEPT   WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
002590     MOVE     WS-RUN-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
002600*
002610 AA010-EXIT.
002620     EXIT     SECTION.
002630*
002640 AA020-FIND-TOP-MONTHS       SECTION.
002650*****************************************
002660*
002670     OPEN     INPUT CLEANED-DATA-FILE.
002680     IF       CD-FILE-STATUS NOT = "00"
002690              DISPLAY SY003 " CLNDATA"
002700              DISPLAY SY001
002710              STOP RUN.
002720     READ     CLEANED-DATA-FILE
002730              AT END MOVE "Y" TO WS-EOF-SWITCH.
002740 AA020-LOOP.
002750     IF       WS-EOF-SWITCH = "Y"
002760              GO TO AA020-DONE.
002770     DIVIDE   CD-VOL-DATE BY 100 GIVING WS-CURR-MONTH-WORK.
002780     PERFORM  ZZ030-ADD-MONTH  THRU ZZ030-EXIT.
002790     READ     CLEANED-DATA-FILE
002800              AT END MOVE "Y" TO WS-EOF-SWITCH.
002810     GO       TO AA020-LOOP.
002820 AA020-DONE.
002830     CLOSE    CLEANED-DATA-FILE.
002840     MOVE     "N" TO WS-EOF-SWITCH.
002850*
002860     PERFORM  ZZ035-PICK-TOP-TWO  THRU ZZ035-EXIT.
002870*
002880 AA020-EXIT.
002890     EXIT     SECTION.
002900*
002910 ZZ030-ADD-MONTH             SECTION.
002920*****************************************
002930*
002940     MOVE     1 TO WS-SUB-1.
002950 ZZ030-SCAN.
002960     IF       WS-SUB-1 > WS-MONTH-USED
002970              GO TO ZZ030-ADD.
002980     IF       WS-MO-ENTRY (WS-SUB-1) = WS-CURR-MONTH-WORK
002990              GO TO ZZ030-EXIT.
003000     ADD      1 TO WS-SUB-1.
003010     GO       TO ZZ030-SCAN.
003020 ZZ030-ADD.
003030     IF       WS-MONTH-USED NOT < 120
003040              GO TO ZZ030-EXIT.
003050     ADD      1 TO WS-MONTH-USED.
003060     MOVE     WS-CURR-MONTH-WORK TO WS-MO-ENTRY (WS-MONTH-USED).
003070*
003080 ZZ030-EXIT.
003090     EXIT     SECTION.
003100*
003110 ZZ035-PICK-TOP-TWO          SECTION.
003120*****************************************
003130*
003140     MOVE     ZERO TO WS-TOP-1 WS-TOP-2.
003150     MOVE     1 TO WS-SUB-1.
003160 ZZ035-SCAN.
003170     IF       WS-SUB-1 > WS-MONTH-USED
003180              GO TO ZZ035-EXIT.
003190     IF       WS-MO-ENTRY (WS-SUB-1) > WS-TOP-1
003200              MOVE WS-TOP-1 TO WS-TOP-2
003210              MOVE WS-MO-ENTRY (WS-SUB-1) TO WS-TOP-1
003220              GO TO ZZ035-NEXT.
003230     IF       WS-MO-ENTRY (WS-SUB-1) > WS-TOP-2
003240              AND WS-MO-ENTRY (WS-SUB-1) NOT = WS-TOP-1
003250              MOVE WS-MO-ENTRY (WS-SUB-1) TO WS-TOP-2.
003260 ZZ035-NEXT.
003270     ADD      1 TO WS-SUB-1.
003280     GO       TO ZZ035-SCAN.
003290*
003300 ZZ035-EXIT.
003310     EXIT     SECTION.
003320*
003330 AA030-LOAD-CLEANED          SECTION.
003340*****************************************
003350*
003360     MOVE     ZERO TO CU-TOTAL-RECORDS CU-TOTAL-HOURS CU-ACTIVE-VOLS.
003370     MOVE     ZERO TO PV-TOTAL-RECORDS PV-TOTAL-HOURS PV-ACTIVE-VOLS.
003380     MOVE     ZERO TO CU-HIST-BIN (1) CU-HIST-BIN (2) CU-HIST-BIN (3)
003390                      CU-HIST-BIN (4) CU-HIST-BIN (5).
003400     MOVE     ZERO TO PV-HIST-BIN (1) PV-HIST-BIN (2) PV-HIST-BIN (3)
003410                      PV-HIST-BIN (4) PV-HIST-BIN (5).
003420     MOVE     SPACES TO CU-MONTH-NAME PV-MONTH-NAME.
003430     PERFORM  ZZ038-EDIT-MONTH-NAME THRU ZZ038-EXIT.
003440*
003450     OPEN     INPUT CLEANED-DATA-FILE.
003460     READ     CLEANED-DATA-FILE
003470              AT END MOVE "Y" TO WS-EOF-SWITCH.
003480 AA030-LOOP.
003490     IF       WS-EOF-SWITCH = "Y"
003500              GO TO AA030-DONE.
003510     DIVIDE   CD-VOL-DATE BY 100 GIVING WS-CURR-MONTH-WORK.
003520     IF       WS-CURR-MONTH-WORK = WS-TOP-1
003530              PERFORM ZZ040-ACCUM-CURRENT THRU ZZ040-EXIT
003540              GO TO AA030-NEXT.
003550     IF       WS-CURR-MONTH-WORK = WS-TOP-2 AND WS-TOP-2 > ZERO
003560              PERFORM ZZ050-ACCUM-PREVIOUS THRU ZZ050-EXIT.
003570 AA030-NEXT.
003580     READ     CLEANED-DATA-FILE
003590              AT END MOVE "Y" TO WS-EOF-SWITCH.
003600     GO       TO AA030-LOOP.
003610 AA030-DONE.
003620     CLOSE    CLEANED-DATA-FILE.
003630*
003640     IF       CU-TOTAL-RECORDS > ZERO
003650              COMPUTE CU-PART-RATE ROUNDED =
003660                      (CU-ACTIVE-VOLS * 100) / CU-TOTAL-RECORDS.
003670     IF       PV-TOTAL-RECORDS > ZERO
003680              COMPUTE PV-PART-RATE ROUNDED =
003690                      (PV-ACTIVE-VOLS * 100) / PV-TOTAL-RECORDS.
003700*
003710 AA030-EXIT.
003720     EXIT     SECTION.
003730*
003740 ZZ038-EDIT-MONTH-NAME       SECTION.
003750*****************************************
003760*
003770     IF       WS-TOP-1 > ZERO
003780              DIVIDE WS-TOP-1 BY 100 GIVING WS-ME-CCYY
003790                      REMAINDER WS-ME-MM
003800              STRING  WS-ME-CCYY "-" WS-ME-MM
003810                      DELIMITED BY SIZE INTO CU-MONTH-NAME.
003820     IF       WS-TOP-2 > ZERO
003830              DIVIDE WS-TOP-2 BY 100 GIVING WS-ME-CCYY
003840                      REMAINDER WS-ME-MM
003850              STRING  WS-ME-CCYY "-" WS-ME-MM
003860                      DELIMITED BY SIZE INTO PV-MONTH-NAME.
003870*
003880 ZZ038-EXIT.
003890     EXIT     SECTION.
003900*
003910 ZZ040-ACCUM-CURRENT         SECTION.
003920*****************************************
003930*
003940     ADD      1 TO CU-TOTAL-RECORDS.
003950     ADD      CD-HOURS TO CU-TOTAL-HOURS.
003960     IF       CD-HOURS > ZERO
003970              ADD 1 TO CU-ACTIVE-VOLS.
003980     PERFORM  ZZ060-HIST-BIN-CURRENT THRU ZZ060-EXIT.
003990*
004000 ZZ040-EXIT.
004010     EXIT     SECTION.
004020*
004030 ZZ050-ACCUM-PREVIOUS        SECTION.
004040*****************************************
004050*
004060     ADD      1 TO PV-TOTAL-RECORDS.
004070     ADD      CD-HOURS TO PV-TOTAL-HOURS.
004080     IF       CD-HOURS > ZERO
004090              ADD 1 TO PV-ACTIVE-VOLS.
004100     PERFORM  ZZ070-HIST-BIN-PREVIOUS THRU ZZ070-EXIT.
004110*
004120 ZZ050-EXIT.
004130     EXIT     SECTION.
004140*
004150 ZZ060-HIST-BIN-CURRENT      SECTION.
004160*****************************************
004170*
004180     IF       CD-HOURS = ZERO
004190              ADD 1 TO CU-HIST-BIN (1)
004200     ELSE IF  CD-HOURS < 5
004210              ADD 1 TO CU-HIST-BIN (2)
004220     ELSE IF  CD-HOURS < 15
004230              ADD 1 TO CU-HIST-BIN (3)
004240     ELSE IF  CD-HOURS < 30
004250              ADD 1 TO CU-HIST-BIN (4)
004260     ELSE
004270              ADD 1 TO CU-HIST-BIN (5).
004280*
004290 ZZ060-EXIT.
004300     EXIT     SECTION.
004310*
004320 ZZ070-HIST-BIN-PREVIOUS     SECTION.
004330*****************************************
004340*
004350     IF       CD-HOURS = ZERO
004360              ADD 1 TO PV-HIST-BIN (1)
004370     ELSE IF  CD-HOURS < 5
004380              ADD 1 TO PV-HIST-BIN (2)
004390     ELSE IF  CD-HOURS < 15
004400              ADD 1 TO PV-HIST-BIN (3)
004410     ELSE IF  CD-HOURS < 30
004420              ADD 1 TO PV-HIST-BIN (4)
004430     ELSE
004440              ADD 1 TO PV-HIST-BIN (5).
004450*
004460 ZZ070-EXIT.
004470     EXIT     SECTION.
004480*
004490 AA040-BUILD-COMPARE-TABLE   SECTION.
004500*****************************************
004510*
004520     MOVE     "TOTAL RECORDS"       TO WS-CMP-NAME (1).
004530     MOVE     CU-TOTAL-RECORDS      TO WS-CMP-CURRENT  (1).
004540     MOVE     PV-TOTAL-RECORDS      TO WS-CMP-PREVIOUS (1).
004550*
004560     MOVE     "TOTAL HOURS"         TO WS-CMP-NAME (2).
004570     MOVE     CU-TOTAL-HOURS        TO WS-CMP-CURRENT  (2).
004580     MOVE     PV-TOTAL-HOURS        TO WS-CMP-PREVIOUS (2).
004590*
004600     MOVE     "ACTIVE VOLUNTEERS"   TO WS-CMP-NAME (3).
004610     MOVE     CU-ACTIVE-VOLS        TO WS-CMP-CURRENT  (3).
004620     MOVE     PV-ACTIVE-VOLS        TO WS-CMP-PREVIOUS (3).
004630*
004640     MOVE     "PARTICIPATION RATE"  TO WS-CMP-NAME (4).
004650     MOVE     CU-PART-RATE          TO WS-CMP-CURRENT  (4).
004660     MOVE     PV-PART-RATE          TO WS-CMP-PREVIOUS (4).
004670*
004680 AA040-EXIT.
004690     EXIT     SECTION.
004700*
004710 AA050-SIGNIFICANCE          SECTION.
004720*****************************************
004730*
004740     MOVE     ZERO TO WS-SIG-COUNT.
004750     PERFORM  ZZ080-ONE-METRIC THRU ZZ080-EXIT
004760              VARYING WS-SUB-1 FROM 1 BY 1
004770              UNTIL WS-SUB-1 > 4.
004780*
004790 AA050-EXIT.
004800     EXIT     SECTION.
004810*
004820 ZZ080-ONE-METRIC            SECTION.
004830*****************************************
004840*
004850     COMPUTE  WS-CMP-ABS-CHG (WS-SUB-1) =
004860              WS-CMP-CURRENT (WS-SUB-1) - WS-CMP-PREVIOUS (WS-SUB-1).
004870     MOVE     "N" TO WS-CMP-SIG (WS-SUB-1).
004880     MOVE     SPACES TO WS-CMP-LEVEL (WS-SUB-1) WS-CMP-DIR (WS-SUB-1).
004890     MOVE     ZERO TO WS-CMP-PCT-CHG (WS-SUB-1).
004900*
004910     IF       WS-CMP-PREVIOUS (WS-SUB-1) = ZERO
004920              IF WS-CMP-CURRENT (WS-SUB-1) = ZERO
004930                 MOVE "NOCHANGE" TO WS-CMP-STATUS (WS-SUB-1)
004940              ELSE
004950                 MOVE "NEW     " TO WS-CMP-STATUS (WS-SUB-1)
004960              END-IF
004970              GO TO ZZ080-EXIT.
004980*
004990     MOVE     "NORMAL  " TO WS-CMP-STATUS (WS-SUB-1).
005000     COMPUTE  WS-PCT-WORK ROUNDED =
005010              (WS-CMP-ABS-CHG (WS-SUB-1) * 100) /
005020              WS-CMP-PREVIOUS (WS-SUB-1).
005030     MOVE     WS-PCT-WORK TO WS-CMP-PCT-CHG (WS-SUB-1).
005040*
005050     IF       WS-PCT-WORK < ZERO
005060              COMPUTE WS-ABS-PCT-WORK = ZERO - WS-PCT-WORK
005070              MOVE "DECREASED" TO WS-CMP-DIR (WS-SUB-1)
005080     ELSE
005090              MOVE WS-PCT-WORK TO WS-ABS-PCT-WORK
005100              MOVE "INCREASED" TO WS-CMP-DIR (WS-SUB-1).
005110*
005120     IF       WS-ABS-PCT-WORK >= 10.0
005130              MOVE "Y" TO WS-CMP-SIG (WS-SUB-1)
005140              ADD  1 TO WS-SIG-COUNT
005150              IF WS-ABS-PCT-WORK >= 25.0
005160                 MOVE "HIGH  " TO WS-CMP-LEVEL (WS-SUB-1)
005170              ELSE
005180                 MOVE "MEDIUM" TO WS-CMP-LEVEL (WS-SUB-1)
005190              END-IF.
005200*
005210 ZZ080-EXIT.
005220     EXIT     SECTION.
005230*
005240 AA070-PRINT-REPORT          SECTION.
005250*****************************************
005260*
005270     OPEN     OUTPUT COMPARE-REPORT.
005280     INITIATE COMPARE-REPORT.
005290     MOVE     1 TO WS-SUB-1.
005300 AA070-LOOP.
005310     IF       WS-SUB-1 > 4
005320              GO TO AA070-HIST.
005330     MOVE     WS-CMP-NAME     (WS-SUB-1) TO WS-D-CMP-NAME.
005340     MOVE     WS-CMP-CURRENT  (WS-SUB-1) TO WS-D-CMP-CURRENT.
005350     MOVE     WS-CMP-PREVIOUS (WS-SUB-1) TO WS-D-CMP-PREVIOUS.
005360     MOVE     WS-CMP-ABS-CHG  (WS-SUB-1) TO WS-D-CMP-ABS-CHG.
005370     MOVE     WS-CMP-PCT-CHG  (WS-SUB-1) TO WS-D-CMP-PCT-CHG.
005380     MOVE     WS-CMP-STATUS   (WS-SUB-1) TO WS-D-CMP-STATUS.
005390     GENERATE CR-METRIC-DETAIL.
005400     ADD      1 TO WS-SUB-1.
005410     GO       TO AA070-LOOP.
005420*
005430 AA070-HIST.
005440     GENERATE CR-HIST-DETAIL.
005450*
005460     IF       WS-SIG-COUNT = ZERO
005470              GO TO AA070-TERM.
005480     GENERATE CR-SIG-HEAD-DETAIL.
005490     MOVE     1 TO WS-SUB-1.
005500 AA070-SIG-LOOP.
005510     IF       WS-SUB-1 > 4
005520              GO TO AA070-TERM.
005530     IF       WS-CMP-SIG (WS-SUB-1) NOT = "Y"
005540              GO TO AA070-SIG-NEXT.
005550     MOVE     WS-CMP-NAME  (WS-SUB-1) TO WS-D-CMP-NAME.
005560     MOVE     WS-CMP-DIR   (WS-SUB-1) TO WS-D-CMP-DIR.
005570     MOVE     WS-CMP-PCT-CHG (WS-SUB-1) TO WS-D-CMP-PCT-CHG.
005580     MOVE     WS-CMP-LEVEL (WS-SUB-1) TO WS-D-CMP-LEVEL.
005590     GENERATE CR-SIG-DETAIL.
005600 AA070-SIG-NEXT.
005610     ADD      1 TO WS-SUB-1.
005620     GO       TO AA070-SIG-LOOP.
005630*
005640 AA070-TERM.
005650     TERMINATE COMPARE-REPORT.
005660     CLOSE     COMPARE-REPORT.
005670*
005680 AA070-EXIT.
005690     EXIT     SECTION.
005700*
005710 ZZ099-WRITE-SUMMARY         SECTION.
005720*****************************************
005730*
005740     MOVE     SPACES TO SM-PRINT-LINE.
005750     MOVE     "MONTHLY-COMPARE SUMMARY - YV070" TO SM-PRINT-LINE (1:31).
005760     WRITE    SM-PRINT-LINE.
005770     MOVE     SPACES TO SM-PRINT-LINE.
005780     STRING   "SIGNIFICANT CHANGES=" WS-SIG-COUNT
005790              DELIMITED BY SIZE INTO SM-PRINT-LINE.
005800     WRITE    SM-PRINT-LINE.
005810     MOVE     SPACES TO SM-PRINT-LINE.
005820     WRITE    SM-PRINT-LINE.
005830*
005840 ZZ099-EXIT.
005850     EXIT     SECTION.
