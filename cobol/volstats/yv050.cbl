000010 IDENTIFICATION           DIVISION.
000020*========================================
000030*
000040      PROGRAM-ID.          YV050.
000050*
000060*    AUTHOR.              R J MERCER, 17/11/1988.
000070*                         FOR THE ASSOCIATION DATA PROCESSING
000080*                         UNIT.
000090*
000100*    INSTALLATION.        CENTRAL OFFICE - BATCH STATISTICS.
000110*
000120*    DATE-WRITTEN.        17/11/1988.
000130*
000140*    DATE-COMPILED.
000150*
000160*    SECURITY.            UNCLASSIFIED - ASSOCIATION USE ONLY.
000170*
000180*    REMARKS.             SENIOR CENTER BREAKDOWN STEP.  GROUPS
000190*                         CLEANED-DATA RECORDS BY BRANCH NAME
000200*                         KEYWORD INTO ONE OF THE THREE SENIOR
000210*                         CENTER GROUPS, DROPS EVERYTHING ELSE,
000220*                         AND PIVOTS THE SURVIVORS BY GROUP.
000230*
000240*    VERSION.             SEE WS-PROG-NAME.
000250*
000260*    CALLED MODULES.      NONE.
000270*
000280*    FILES USED.
000290*                         CLEANED-DATA-FILE.   INPUT.
000300*                         SENIOR-REPORT.       OUTPUT.
000310*                         SUMMARY-REPORT.      EXTEND.
000320*
000330*    ERROR MESSAGES USED.
000340*                         SY001, SY002, SY003.
000350*
000360*-----------------------------------------------------------
000370* CHANGE LOG
000380*-----------------------------------------------------------
000390* 17/11/88 RJM  1.00  REQ 88-105  CREATED.
000400* 08/04/91 RJM  1.01  REQ 91-072  ADDED "RC DURR" AND "R.C. DURR"
000410*                     AS ALTERNATE SPELLINGS - DATA ENTRY WAS
000420*                     INCONSISTENT ON THE PUNCTUATION.
000430* 14/01/99 RJM  1.02  Y2K-041     REVIEWED - NO DATE ARITHMETIC IN
000440*                     THIS PROGRAM.  SIGNED OFF.
000450* 12/11/09 RJM  1.03  REQ 09-201  DEDUP TABLES RAISED TO 2000.
000460* 02/12/09 RJM  1.04  REQ 09-236  ADDED CONDITION-NAME FOR THE
000470*                     EOF SWITCH - PROGRAM WAS TESTING "Y"
000480*                     DIRECTLY.
000490*
000500 ENVIRONMENT              DIVISION.
000510*========================================
000520*
000530 CONFIGURATION            SECTION.
000540 SPECIAL-NAMES.
000550     C01                 IS  TOP-OF-FORM.
000560*
000570 INPUT-OUTPUT             SECTION.
000580 FILE-CONTROL.
000590     COPY "SELYVCLN.COB".
000600     SELECT  SENIOR-REPORT
000610             ASSIGN          TO   SENRPT
000620             ORGANIZATION    LINE SEQUENTIAL
000630             STATUS          IS   SR-FILE-STATUS.
000640     SELECT  SUMMARY-REPORT
000650             ASSIGN          TO   SUMRPT
000660             ORGANIZATION    LINE SEQUENTIAL
000670             STATUS          IS   SM-FILE-STATUS.
000680*
000690 DATA                     DIVISION.
000700*========================================
000710*
000720 FILE SECTION.
000730*
000740     COPY "FDYVCLN.COB".
000750*
000760 FD  SUMMARY-REPORT.
000770 01  SM-PRINT-LINE            PIC X(132).
000780*
000790 REPORT SECTION.
000800*----------------------------------------
000810*
000820 RD  SENIOR-REPORT
000830     CONTROL      FINAL
000840     PAGE LIMIT   WS-PAGE-LINES
000850     HEADING      1
000860     FIRST DETAIL 4
000870     LAST  DETAIL WS-PAGE-LINES.
000880*
000890 01  SR-PAGE-HEAD  TYPE PAGE HEADING.
000900     03  LINE 1.
000910         05  COL   1      PIC X(25)   VALUE
000920                          "SENIOR CENTER BREAKDOWN".
000930         05  COL  60      PIC X(10)   SOURCE WS-RUN-DATE-DISPLAY.
000940         05  COL 124      PIC X(5)    VALUE "PAGE ".
000950         05  COL 129      PIC ZZ9     SOURCE WS-PAGE-CNT.
000960     03  LINE 3.
000970         05  COL   1      PIC X(40)   VALUE "GROUP".
000980         05  COL  44      PIC X(12)   VALUE "TOTAL HOURS".
000990         05  COL  58      PIC X(12)   VALUE "VOLUNTEERS".
001000         05  COL  72      PIC X(12)   VALUE "BRANCHES".
001010*
001020 01  SR-GRP-DETAIL  TYPE DETAIL.
001030     03  LINE + 1.
001040         05  COL   1      PIC X(40)   SOURCE WS-D-GRP-NAME.
001050         05  COL  43      PIC ZZZ,ZZ9.99 SOURCE WS-D-GRP-HOURS.
001060         05  COL  58      PIC ZZZZ9   SOURCE WS-D-GRP-VOL-COUNT.
001070         05  COL  72      PIC ZZZZ9   SOURCE WS-D-GRP-BRANCH-COUNT.
001080*
001090 01  SR-SUMMARY-FOOT  TYPE CONTROL FOOTING FINAL.
001100     03  LINE + 2.
001110         05  COL   1      PIC X(26)   VALUE "TOTAL SENIOR-CENTER HOURS=".
001120         05  COL  28      PIC ZZZ,ZZ9.9 SOURCE WS-GRAND-HOURS.
001130     03  LINE + 1.
001140         05  COL   1      PIC X(26)   VALUE "RECORDS CLASSED OTHER    =".
001150         05  COL  28      PIC ZZZZZ9  SOURCE WS-OTHER-COUNT.
001160*
001170 WORKING-STORAGE          SECTION.
001180*----------------------------------------
001190*
001200 77  WS-PROG-NAME            PIC X(17)  VALUE "YV050 (1.04)".
001210*
001220     COPY "WSYVWRK.COB".
001230*
001240 01  WS-FILE-STATUSES.
001250     03  CD-FILE-STATUS      PIC XX      VALUE "00".
001260     03  SR-FILE-STATUS      PIC XX      VALUE "00".
001270     03  SM-FILE-STATUS      PIC XX      VALUE "00".
001280     03  WS-EOF-SWITCH       PIC X       VALUE "N".
001290         88  WS-END-OF-FILE      VALUE "Y".
001300         88  WS-NOT-END-OF-FILE  VALUE "N".
001310     03  FILLER              PIC X(7).
001320*
001330 01  WS-GRP-NAME-TABLE.
001340     03  WS-GRP-1-NAME       PIC X(40) VALUE
001350              "CLIPPARD YMCA + CLIPPARD SENIOR CENTER".
001360     03  WS-GRP-2-NAME       PIC X(40) VALUE
001370              "R.C. DURR YMCA + KENTUCKY SENIOR CENTER".
001380     03  WS-GRP-3-NAME       PIC X(40) VALUE
001390              "OTHER SENIOR CENTERS".
001400 01  WS-GRP-NAME-ARRAY REDEFINES WS-GRP-NAME-TABLE.
001410     03  WS-GRP-NAME-ENTRY   PIC X(40) OCCURS 3.
001420*
001430 01  WS-GROUP-TABLE.
001440     03  WS-GRP-ENTRY        OCCURS 3.
001450         05  WS-GRP-HOURS        PIC S9(7)V99    VALUE ZERO.
001460         05  WS-GRP-VOL-COUNT    PIC 9(5) COMP   VALUE ZERO.
001470         05  WS-GRP-BRANCH-COUNT PIC 9(5) COMP   VALUE ZERO.
001480     03  FILLER              PIC X(4).
001490*
001500 01  WS-DEDUP-VOL-TABLE.
001510     03  WS-DV-ENTRY         PIC X(26)       OCCURS 2000.
001520     03  FILLER              PIC X(4).
001530 01  WS-DEDUP-VOL-USED       PIC 9(5) COMP   VALUE ZERO.
001540*
001550 01  WS-DEDUP-BRANCH-TABLE.
001560     03  WS-DB-ENTRY         PIC X(31)       OCCURS 2000.
001570     03  FILLER              PIC X(4).
001580 01  WS-DEDUP-BRANCH-USED    PIC 9(5) COMP   VALUE ZERO.
001590*
001600 01  WS-DEDUP-VOL-KEY.
001610     03  WS-DV-NAME          PIC X(25).
001620     03  WS-DV-GRP           PIC 9.
001630     03  FILLER              PIC X(4).
001640*
001650 01  WS-DEDUP-BRANCH-KEY.
001660     03  WS-DB-BRANCH        PIC X(30).
001670     03  WS-DB-GRP           PIC 9.
001680     03  FILLER              PIC X(4).
001690*
001700 01  WS-WORK-COUNTERS.
001710     03  WS-GROUP            PIC 9           VALUE ZERO.
001720     03  WS-GRAND-HOURS      PIC S9(7)V99    VALUE ZERO.
001730     03  WS-OTHER-COUNT      PIC 9(7) COMP   VALUE ZERO.
001740     03  WS-KEYWORD-HIT      PIC 9(3)        VALUE ZERO.
001750     03  FILLER              PIC X(6).
001760*
001770 01  WS-KEYWORD-SCAN.
001780     03  WS-UPPER-BRANCH     PIC X(30).
001790     03  FILLER              PIC X(4).
001800*
001810 01  WS-DETAIL-WORK.
001820     03  WS-D-GRP-NAME          PIC X(40).
001830     03  WS-D-GRP-HOURS         PIC S9(7)V99.
001840     03  WS-D-GRP-VOL-COUNT     PIC 9(5) COMP.
001850     03  WS-D-GRP-BRANCH-COUNT  PIC 9(5) COMP.
001860     03  FILLER              PIC X(6).
001870*
001880 LINKAGE                  SECTION.
001890*========================================
001900*  NONE.
001910*
001920 PROCEDURE DIVISION.
001930*===========================================
001940*
001950 AA000-MAIN                SECTION.
001960*****************************************
001970*
001980     PERFORM  AA010-OPEN-FILES        THRU AA010-EXIT.
001990     READ     CLEANED-DATA-FILE
002000              AT END MOVE "Y" TO WS-EOF-SWITCH.
002010     PERFORM  AA020-PROCESS-ONE-RECORD THRU AA020-EXIT
002020              UNTIL WS-EOF-SWITCH = "Y".
002030     PERFORM  AA060-PRINT-REPORT       THRU AA060-EXIT.
002040     PERFORM  ZZ090-WRITE-SUMMARY      THRU ZZ090-EXIT.
002050     CLOSE    CLEANED-DATA-FILE SUMMARY-REPORT.
002060     GOBACK.
002070*
002080 AA000-EXIT.
002090     EXIT     SECTION.
002100*
002110 AA010-OPEN-FILES            SECTION.
002120*****************************************
002130*
002140     OPEN     INPUT  CLEANED-DATA-FILE.
002150     IF       CD-FILE-STATUS NOT = "00"
002160              DISPLAY SY003 " CLNDATA"
002170              DISPLAY SY001
002180              STOP RUN.
002190     OPEN     EXTEND SUMMARY-REPORT.
002200     ACCEPT   WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
002210     MOVE     WS-RUN-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
002220*
002230 AA010-EXIT.
002240     EXIT     SECTION.
002250*
002260 AA020-PROCESS-ONE-RECORD    SECTION.
002270*****************************************
002280*
002290     PERFORM  ZZ030-CLASSIFY-SENIOR   THRU ZZ030-EXIT.
002300     IF       WS-GROUP = ZERO
002310              ADD 1 TO WS-OTHER-COUNT
002320              GO TO AA020-NEXT.
002330*
002340     ADD      CD-HOURS TO WS-GRP-HOURS (WS-GROUP).
002350     ADD      CD-HOURS TO WS-GRAND-HOURS.
002360*
002370     MOVE     CD-VOL-NAME TO WS-DV-NAME.
002380     MOVE     WS-GROUP    TO WS-DV-GRP.
002390     PERFORM  ZZ060-DEDUP-VOL         THRU ZZ060-EXIT.
002400*
002410     MOVE     CD-BRANCH   TO WS-DB-BRANCH.
002420     MOVE     WS-GROUP    TO WS-DB-GRP.
002430     PERFORM  ZZ070-DEDUP-BRANCH      THRU ZZ070-EXIT.
002440*
002450 AA020-NEXT.
002460     READ     CLEANED-DATA-FILE
002470              AT END MOVE "Y" TO WS-EOF-SWITCH.
002480*
002490 AA020-EXIT.
002500     EXIT     SECTION.
002510*
002520 AA060-PRINT-REPORT          SECTION.
002530*****************************************
002540*
002550     OPEN     OUTPUT SENIOR-REPORT.
002560     INITIATE SENIOR-REPORT.
002570     MOVE     1 TO WS-SUB-1.
002580 AA060-LOOP.
002590     IF       WS-SUB-1 > 3
002600              GO TO AA060-TERM.
002610     MOVE     WS-GRP-NAME-ENTRY    (WS-SUB-1) TO WS-D-GRP-NAME.
002620     MOVE     WS-GRP-HOURS         (WS-SUB-1) TO WS-D-GRP-HOURS.
002630     MOVE     WS-GRP-VOL-COUNT     (WS-SUB-1) TO WS-D-GRP-VOL-COUNT.
002640     MOVE     WS-GRP-BRANCH-COUNT  (WS-SUB-1) TO WS-D-GRP-BRANCH-COUNT.
002650     GENERATE SR-GRP-DETAIL.
002660     ADD      1 TO WS-SUB-1.
002670     GO       TO AA060-LOOP.
002680*
002690 AA060-TERM.
002700     TERMINATE SENIOR-REPORT.
002710     CLOSE     SENIOR-REPORT.
002720*
002730 AA060-EXIT.
002740     EXIT     SECTION.
002750*
002760 ZZ030-CLASSIFY-SENIOR       SECTION.
002770*****************************************
002780*
002790*  08/04/91 RJM - "RC DURR" AND "R.C. DURR" ADDED AS SYNONYMS.
002800*
002810     MOVE     ZERO TO WS-GROUP.
002820     MOVE     CD-BRANCH TO WS-UPPER-BRANCH.
002830     INSPECT  WS-UPPER-BRANCH CONVERTING
002840              "abcdefghijklmnopqrstuvwxyz"
002850              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002860*
002870     MOVE     ZERO TO WS-KEYWORD-HIT.
002880     INSPECT  WS-UPPER-BRANCH TALLYING WS-KEYWORD-HIT
002890              FOR ALL "CLIPPARD".
002900     IF       WS-KEYWORD-HIT > ZERO
002910              MOVE 1 TO WS-GROUP
002920              GO TO ZZ030-EXIT.
002930*
002940     MOVE     ZERO TO WS-KEYWORD-HIT.
002950     INSPECT  WS-UPPER-BRANCH TALLYING WS-KEYWORD-HIT
002960              FOR ALL "R.C. DURR" ALL "RC DURR" ALL "DURR".
002970     IF       WS-KEYWORD-HIT > ZERO
002980              MOVE 2 TO WS-GROUP
002990              GO TO ZZ030-EXIT.
003000*
003010     MOVE     ZERO TO WS-KEYWORD-HIT.
003020     INSPECT  WS-UPPER-BRANCH TALLYING WS-KEYWORD-HIT
003030              FOR ALL "SENIOR".
003040     IF       WS-KEYWORD-HIT > ZERO
003050              MOVE 3 TO WS-GROUP.
003060*
003070 ZZ030-EXIT.
003080     EXIT     SECTION.
003090*
003100 ZZ060-DEDUP-VOL             SECTION.
003110*****************************************
003120*
003130     MOVE     1 TO WS-SUB-2.
003140 ZZ060-SCAN.
003150     IF       WS-SUB-2 > WS-DEDUP-VOL-USED
003160              GO TO ZZ060-NEW.
003170     IF       WS-DV-ENTRY (WS-SUB-2) = WS-DEDUP-VOL-KEY
003180              GO TO ZZ060-EXIT.
003190     ADD      1 TO WS-SUB-2.
003200     GO       TO ZZ060-SCAN.
003210 ZZ060-NEW.
003220     IF       WS-DEDUP-VOL-USED NOT < 2000
003230              GO TO ZZ060-EXIT.
003240     ADD      1 TO WS-DEDUP-VOL-USED.
003250     MOVE     WS-DEDUP-VOL-KEY TO WS-DV-ENTRY (WS-DEDUP-VOL-USED).
003260     ADD      1 TO WS-GRP-VOL-COUNT (WS-GROUP).
003270*
003280 ZZ060-EXIT.
003290     EXIT     SECTION.
003300*
003310 ZZ070-DEDUP-BRANCH          SECTION.
003320*****************************************
003330*
003340     MOVE     1 TO WS-SUB-2.
003350 ZZ070-SCAN.
003360     IF       WS-SUB-2 > WS-DEDUP-BRANCH-USED
003370              GO TO ZZ070-NEW.
003380     IF       WS-DB-ENTRY (WS-SUB-2) = WS-DEDUP-BRANCH-KEY
003390              GO TO ZZ070-EXIT.
003400     ADD      1 TO WS-SUB-2.
003410     GO       TO ZZ070-SCAN.
003420 ZZ070-NEW.
003430     IF       WS-DEDUP-BRANCH-USED NOT < 2000
003440              GO TO ZZ070-EXIT.
003450     ADD      1 TO WS-DEDUP-BRANCH-USED.
003460     MOVE     WS-DEDUP-BRANCH-KEY TO WS-DB-ENTRY (WS-DEDUP-BRANCH-USED).
003470     ADD      1 TO WS-GRP-BRANCH-COUNT (WS-GROUP).
003480*
003490 ZZ070-EXIT.
003500     EXIT     SECTION.
003510*
003520 ZZ090-WRITE-SUMMARY         SECTION.
003530*****************************************
003540*
003550     MOVE     SPACES TO SM-PRINT-LINE.
003560     MOVE     "SENIOR-BREAKDOWN SUMMARY - YV050"
003570              TO SM-PRINT-LINE (1:33).
003580     WRITE    SM-PRINT-LINE.
003590     MOVE     1 TO WS-SUB-1.
003600 ZZ090-LOOP.
003610     IF       WS-SUB-1 > 3
003620              GO TO ZZ090-OTHER.
003630     MOVE     SPACES TO SM-PRINT-LINE.
003640     STRING   WS-GRP-NAME-ENTRY (WS-SUB-1) " HOURS="
003650              WS-GRP-HOURS (WS-SUB-1) " VOLS="
003660              WS-GRP-VOL-COUNT (WS-SUB-1)
003670              DELIMITED BY SIZE INTO SM-PRINT-LINE.
003680     WRITE    SM-PRINT-LINE.
003690     ADD      1 TO WS-SUB-1.
003700     GO       TO ZZ090-LOOP.
003710*
003720 ZZ090-OTHER.
003730     MOVE     SPACES TO SM-PRINT-LINE.
003740     STRING   "RECORDS CLASSED OTHER (DROPPED) = " WS-OTHER-COUNT
003750              DELIMITED BY SIZE INTO SM-PRINT-LINE.
003760     WRITE    SM-PRINT-LINE.
003770     MOVE     SPACES TO SM-PRINT-LINE.
003780     WRITE    SM-PRINT-LINE.
003790*
003800 ZZ090-EXIT.
003810     EXIT     SECTION.
