000010 IDENTIFICATION           DIVISION.
000020*========================================
000030*
000040      PROGRAM-ID.          YV040.
000050*
000060*    AUTHOR.              R J MERCER, 15/11/1988.
000070*                         FOR THE ASSOCIATION DATA PROCESSING
000080*                         UNIT.
000090*
000100*    INSTALLATION.        CENTRAL OFFICE - BATCH STATISTICS.
000110*
000120*    DATE-WRITTEN.        15/11/1988.
000130*
000140*    DATE-COMPILED.
000150*
000160*    SECURITY.            UNCLASSIFIED - ASSOCIATION USE ONLY.
000170*
000180*    REMARKS.             YOUTH DEVELOPMENT AND EDUCATION (YDE)
000190*                         BREAKDOWN STEP.  CLASSIFIES EACH
000200*                         CLEANED-DATA RECORD'S PROJECT NAME INTO
000210*                         ONE OF THREE YDE CATEGORIES BY KEYWORD
000220*                         MATCH, DROPS NON-YDE ACTIVITY, AND
000230*                         PIVOTS THE SURVIVORS BY CATEGORY.
000240*
000250*    VERSION.             SEE WS-PROG-NAME.
000260*
000270*    CALLED MODULES.      NONE.
000280*
000290*    FILES USED.
000300*                         CLEANED-DATA-FILE.   INPUT.
000310*                         YDE-REPORT.          OUTPUT.
000320*                         SUMMARY-REPORT.      EXTEND.
000330*
000340*    ERROR MESSAGES USED.
000350*                         SY001, SY002, SY003.
000360*
000370*-----------------------------------------------------------
000380* CHANGE LOG
000390*-----------------------------------------------------------
000400* 15/11/88 RJM  1.00  REQ 88-103  CREATED.
000410* 30/05/90 RJM  1.01  REQ 90-101  MUSIC RESOURCE CENTER BRANCH
000420*                     OVERRIDE ADDED - PROGRAM WAS CLASSING THOSE
000430*                     HOURS AS "OTHER" PURELY ON PROJECT NAME.
000440* 22/10/93 RJM  1.02  REQ 93-208  KEYWORD LISTS WIDENED (ACHIEVERS,
000450*                     CAREER CLUSTER, SERVICE LEARNING ADDED TO
000460*                     OUT-OF-SCHOOL-TIME) PER YOUTH DEV DEPT.
000470* 14/01/99 RJM  1.03  Y2K-041     REVIEWED - NO DATE ARITHMETIC IN
000480*                     THIS PROGRAM.  SIGNED OFF.
000490* 09/09/07 RJM  1.04  REQ 07-166  DEDUP TABLES RAISED TO 2000 -
000500*                     OVERFLOWED DURING THE SUMMER CAMP SEASON.
000510* 02/12/09 RJM  1.05  REQ 09-236  ADDED CONDITION-NAME FOR THE
000520*                     EOF SWITCH - PROGRAM WAS TESTING "Y"
000530*                     DIRECTLY.
000540* 10/08/26 RJM  1.06  REQ 26-055  ALL THREE PIVOTS (HOURS,
000550*                     VOLUNTEERS, PROJECTS) NOW SORT DESCENDING
000560*                     ON THEIR OWN MEASURE INSTEAD OF PRINTING IN
000570*                     FIXED CATEGORY ORDER 1-2-3.
000580*
000590 ENVIRONMENT              DIVISION.
000600*========================================
000610*
000620 CONFIGURATION            SECTION.
000630 SPECIAL-NAMES.
000640     C01                 IS  TOP-OF-FORM.
000650*
000660 INPUT-OUTPUT             SECTION.
000670 FILE-CONTROL.
000680     COPY "SELYVCLN.COB".
000690     SELECT  YDE-REPORT
000700             ASSIGN          TO   YDERPT
000710             ORGANIZATION    LINE SEQUENTIAL
000720             STATUS          IS   YD-FILE-STATUS.
000730     SELECT  SUMMARY-REPORT
000740             ASSIGN          TO   SUMRPT
000750             ORGANIZATION    LINE SEQUENTIAL
000760             STATUS          IS   SM-FILE-STATUS.
000770*
000780 DATA                     DIVISION.
000790*========================================
000800*
000810 FILE SECTION.
000820*
000830     COPY "FDYVCLN.COB".
000840*
000850 FD  SUMMARY-REPORT.
000860 01  SM-PRINT-LINE            PIC X(132).
000870*
000880 REPORT SECTION.
000890*----------------------------------------
000900*
000910 RD  YDE-REPORT
000920     CONTROL      FINAL
000930     PAGE LIMIT   WS-PAGE-LINES
000940     HEADING      1
000950     FIRST DETAIL 4
000960     LAST  DETAIL WS-PAGE-LINES.
000970*
000980 01  YD-PAGE-HEAD  TYPE PAGE HEADING.
000990     03  LINE 1.
001000         05  COL   1      PIC X(28)   VALUE
001010                          "YDE PROGRAM BREAKDOWN REPORT".
001020         05  COL  60      PIC X(10)   SOURCE WS-RUN-DATE-DISPLAY.
001030         05  COL 124      PIC X(5)    VALUE "PAGE ".
001040         05  COL 129      PIC ZZ9     SOURCE WS-PAGE-CNT.
001050     03  LINE 3.
001060         05  COL   1      PIC X(30)   VALUE "CATEGORY".
001070         05  COL  34      PIC X(12)   VALUE "TOTAL HOURS".
001080         05  COL  48      PIC X(12)   VALUE "VOLUNTEERS".
001090         05  COL  62      PIC X(12)   VALUE "PROJECTS".
001100*
001110 01  YD-CAT-DETAIL  TYPE DETAIL.
001120     03  LINE + 1.
001130         05  COL   1      PIC X(30)   SOURCE WS-D-CAT-NAME.
001140         05  COL  33      PIC ZZZ,ZZ9.99 SOURCE WS-D-CAT-HOURS.
001150         05  COL  48      PIC ZZZZ9   SOURCE WS-D-CAT-VOL-COUNT.
001160         05  COL  62      PIC ZZZZ9   SOURCE WS-D-CAT-PROJ-COUNT.
001170*
001180* 10/08/26 RJM - ADDED (REQ 26-055) - VOLUNTEERS AND PROJECTS
001190*                PIVOTS, EACH IN ITS OWN DESCENDING ORDER - SEE
001200*                AA065/AA066 AND WS-OV-IDX/WS-OP-IDX.
001210 01  YD-VOL-PIVOT-HEAD  TYPE DETAIL.
001220     03  LINE + 2.
001230         05  COL   1      PIC X(30)   VALUE
001240                          "VOLUNTEERS PIVOT (DESCENDING)".
001250     03  LINE + 1.
001260         05  COL   1      PIC X(30)   VALUE "CATEGORY".
001270         05  COL  48      PIC X(12)   VALUE "VOLUNTEERS".
001280*
001290 01  YD-VOL-DETAIL  TYPE DETAIL.
001300     03  LINE + 1.
001310         05  COL   1      PIC X(30)   SOURCE WS-D-CAT-NAME.
001320         05  COL  48      PIC ZZZZ9   SOURCE WS-D-CAT-VOL-COUNT.
001330*
001340 01  YD-PROJ-PIVOT-HEAD  TYPE DETAIL.
001350     03  LINE + 2.
001360         05  COL   1      PIC X(30)   VALUE
001370                          "PROJECTS PIVOT (DESCENDING)".
001380     03  LINE + 1.
001390         05  COL   1      PIC X(30)   VALUE "CATEGORY".
001400         05  COL  62      PIC X(12)   VALUE "PROJECTS".
001410*
001420 01  YD-PROJ-DETAIL  TYPE DETAIL.
001430     03  LINE + 1.
001440         05  COL   1      PIC X(30)   SOURCE WS-D-CAT-NAME.
001450         05  COL  62      PIC ZZZZ9   SOURCE WS-D-CAT-PROJ-COUNT.
001460*
001470 01  YD-SUMMARY-FOOT  TYPE CONTROL FOOTING FINAL.
001480     03  LINE + 2.
001490         05  COL   1      PIC X(26)   VALUE "TOTAL YDE HOURS          =".
001500         05  COL  28      PIC ZZZ,ZZ9.9 SOURCE WS-GRAND-HOURS.
001510     03  LINE + 1.
001520         05  COL   1      PIC X(26)   VALUE "RECORDS CLASSED OTHER    =".
001530         05  COL  28      PIC ZZZZZ9  SOURCE WS-OTHER-COUNT.
001540*
001550 WORKING-STORAGE          SECTION.
001560*----------------------------------------
001570*
001580 77  WS-PROG-NAME            PIC X(17)  VALUE "YV040 (1.06)".
001590*
001600     COPY "WSYVWRK.COB".
001610*
001620 01  WS-FILE-STATUSES.
001630     03  CD-FILE-STATUS      PIC XX      VALUE "00".
001640     03  YD-FILE-STATUS      PIC XX      VALUE "00".
001650     03  SM-FILE-STATUS      PIC XX      VALUE "00".
001660     03  WS-EOF-SWITCH       PIC X       VALUE "N".
001670         88  WS-END-OF-FILE      VALUE "Y".
001680         88  WS-NOT-END-OF-FILE  VALUE "N".
001690     03  FILLER              PIC X(7).
001700*
001710 01  WS-CAT-NAME-TABLE.
001720     03  WS-CAT-1-NAME       PIC X(30) VALUE
001730              "YDE - COMMUNITY SERVICES".
001740     03  WS-CAT-2-NAME       PIC X(30) VALUE
001750              "YDE - EARLY LEARNING CENTERS".
001760     03  WS-CAT-3-NAME       PIC X(30) VALUE
001770              "YDE - OUT OF SCHOOL TIME".
001780 01  WS-CAT-NAME-ARRAY REDEFINES WS-CAT-NAME-TABLE.
001790     03  WS-CAT-NAME-ENTRY   PIC X(30) OCCURS 3.
001800*
001810 01  WS-CATEGORY-TABLE.
001820     03  WS-CAT-ENTRY        OCCURS 3.
001830         05  WS-CAT-HOURS        PIC S9(7)V99    VALUE ZERO.
001840         05  WS-CAT-VOL-COUNT    PIC 9(5) COMP   VALUE ZERO.
001850         05  WS-CAT-PROJ-COUNT   PIC 9(5) COMP   VALUE ZERO.
001860     03  FILLER              PIC X(4).
001870*
001880* 10/08/26 RJM - ADDED (REQ 26-055) - THREE PIVOTS WERE BEING
001890*                PRINTED IN FIXED CATEGORY ORDER (1,2,3) INSTEAD
001900*                OF SORTED DESCENDING BY THEIR OWN MEASURE, PER
001910*                YOUTH DEV DEPT - THEY WANT TO SEE THE BUSIEST
001920*                CATEGORY FIRST ON EACH OF THE THREE COUNTS.
001930 01  WS-ORDER-HOURS.
001940     03  WS-OH-IDX           PIC 9       COMP   OCCURS 3.
001950     03  FILLER              PIC X(4).
001960 01  WS-ORDER-VOL.
001970     03  WS-OV-IDX           PIC 9       COMP   OCCURS 3.
001980     03  FILLER              PIC X(4).
001990 01  WS-ORDER-PROJ.
002000     03  WS-OP-IDX           PIC 9       COMP   OCCURS 3.
002010     03  FILLER              PIC X(4).
002020*
002030 01  WS-DEDUP-VOL-TABLE.
002040     03  WS-DV-ENTRY         PIC X(26)       OCCURS 2000.
002050     03  FILLER              PIC X(4).
002060 01  WS-DEDUP-VOL-USED       PIC 9(5) COMP   VALUE ZERO.
002070*
002080 01  WS-DEDUP-PROJ-TABLE.
002090     03  WS-DP-ENTRY         PIC X(31)       OCCURS 2000.
002100     03  FILLER              PIC X(4).
002110 01  WS-DEDUP-PROJ-USED      PIC 9(5) COMP   VALUE ZERO.
002120*
002130 01  WS-DEDUP-VOL-KEY.
002140     03  WS-DV-NAME          PIC X(25).
002150     03  WS-DV-CAT           PIC 9.
002160     03  FILLER              PIC X(4).
002170*
002180 01  WS-DEDUP-PROJ-KEY.
002190     03  WS-DP-PROJECT       PIC X(30).
002200     03  WS-DP-CAT           PIC 9.
002210     03  FILLER              PIC X(4).
002220*
002230 01  WS-WORK-COUNTERS.
002240     03  WS-CATEGORY         PIC 9           VALUE ZERO.
002250     03  WS-GRAND-HOURS      PIC S9(7)V99    VALUE ZERO.
002260     03  WS-OTHER-COUNT      PIC 9(7) COMP   VALUE ZERO.
002270     03  WS-KEYWORD-HIT      PIC 9(3)        VALUE ZERO.
002280     03  FILLER              PIC X(6).
002290*
002300 01  WS-KEYWORD-SCAN.
002310     03  WS-UPPER-PROJECT    PIC X(30).
002320     03  WS-UPPER-BRANCH     PIC X(30).
002330     03  FILLER              PIC X(4).
002340*
002350 01  WS-DETAIL-WORK.
002360     03  WS-D-CAT-NAME       PIC X(30).
002370     03  WS-D-CAT-HOURS      PIC S9(7)V99.
002380     03  WS-D-CAT-VOL-COUNT  PIC 9(5) COMP.
002390     03  WS-D-CAT-PROJ-COUNT PIC 9(5) COMP.
002400     03  WS-D-SUB            PIC 9       COMP.
002410     03  FILLER              PIC X(6).
002420*
002430 LINKAGE                  SECTION.
002440*========================================
002450*  NONE.
002460*
002470 PROCEDURE DIVISION.
002480*===========================================
002490*
002500 AA000-MAIN                SECTION.
002510*****************************************
002520*
002530     PERFORM  AA010-OPEN-FILES        THRU AA010-EXIT.
002540     READ     CLEANED-DATA-FILE
002550              AT END MOVE "Y" TO WS-EOF-SWITCH.
002560     PERFORM  AA020-PROCESS-ONE-RECORD THRU AA020-EXIT
002570              UNTIL WS-EOF-SWITCH = "Y".
002580     PERFORM  AA030-SORT-HOURS-PIVOT   THRU AA030-EXIT.
002590     PERFORM  AA040-SORT-VOL-PIVOT     THRU AA040-EXIT.
002600     PERFORM  AA050-SORT-PROJ-PIVOT    THRU AA050-EXIT.
002610     PERFORM  AA060-PRINT-REPORT       THRU AA060-EXIT.
002620     PERFORM  ZZ090-WRITE-SUMMARY      THRU ZZ090-EXIT.
002630     CLOSE    CLEANED-DATA-FILE SUMMARY-REPORT.
002640     GOBACK.
002650*
002660 AA000-EXIT.
002670     EXIT     SECTION.
002680*
002690 AA010-OPEN-FILES            SECTION.
002700*****************************************
002710*
002720     OPEN     INPUT  CLEANED-DATA-FILE.
002730     IF       CD-FILE-STATUS NOT = "00"
002740              DISPLAY SY003 " CLNDATA"
002750              DISPLAY SY001
002760              STOP RUN.
002770     OPEN     EXTEND SUMMARY-REPORT.
002780     ACCEPT   WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
002790     MOVE     WS-RUN-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
002800*
002810 AA010-EXIT.
002820     EXIT     SECTION.
002830*
002840 AA020-PROCESS-ONE-RECORD    SECTION.
002850*****************************************
002860*
002870     PERFORM  ZZ030-CLASSIFY-YDE     THRU ZZ030-EXIT.
002880     IF       WS-CATEGORY = ZERO
002890              ADD 1 TO WS-OTHER-COUNT
002900              GO TO AA020-NEXT.
002910*
002920     ADD      CD-HOURS TO WS-CAT-HOURS (WS-CATEGORY).
002930     ADD      CD-HOURS TO WS-GRAND-HOURS.
002940*
002950     MOVE     CD-VOL-NAME TO WS-DV-NAME.
002960     MOVE     WS-CATEGORY TO WS-DV-CAT.
002970     PERFORM  ZZ060-DEDUP-VOL        THRU ZZ060-EXIT.
002980*
002990     MOVE     CD-PROJECT  TO WS-DP-PROJECT.
003000     MOVE     WS-CATEGORY TO WS-DP-CAT.
003010     PERFORM  ZZ070-DEDUP-PROJ       THRU ZZ070-EXIT.
003020*
003030 AA020-NEXT.
003040     READ     CLEANED-DATA-FILE
003050              AT END MOVE "Y" TO WS-EOF-SWITCH.
003060*
003070 AA020-EXIT.
003080     EXIT     SECTION.
003090*
003100* 10/08/26 RJM - ADDED (REQ 26-055) - SELECTION-SORTS THE THREE
003110*                CATEGORY ROWS DESCENDING ON HOURS INTO WS-OH-IDX.
003120*                ONLY THREE ENTRIES EVER EXIST SO A SINGLE PASS
003130*                SUFFICES, BUT THE SHAPE MATCHES YV030'S PIVOT
003140*                SORTS FOR CONSISTENCY.
003150 AA030-SORT-HOURS-PIVOT      SECTION.
003160*****************************************
003170*
003180     MOVE     1 TO WS-SUB-1.
003190 AA030-COPY.
003200     IF       WS-SUB-1 > 3
003210              GO TO AA030-RESORT.
003220     MOVE     WS-SUB-1 TO WS-OH-IDX (WS-SUB-1).
003230     ADD      1 TO WS-SUB-1.
003240     GO       TO AA030-COPY.
003250 AA030-RESORT.
003260     MOVE     1 TO WS-SUB-1.
003270 AA030-OUTER.
003280     IF       WS-SUB-1 NOT < 3
003290              GO TO AA030-EXIT.
003300     MOVE     WS-SUB-1 TO WS-SUB-2.
003310     ADD      1 TO WS-SUB-2.
003320 AA030-INNER.
003330     IF       WS-SUB-2 > 3
003340              ADD 1 TO WS-SUB-1
003350              GO TO AA030-OUTER.
003360     IF       WS-CAT-HOURS (WS-OH-IDX (WS-SUB-2)) >
003370              WS-CAT-HOURS (WS-OH-IDX (WS-SUB-1))
003380              PERFORM ZZ085-SWAP-HOURS THRU ZZ085-EXIT.
003390     ADD      1 TO WS-SUB-2.
003400     GO       TO AA030-INNER.
003410*
003420 AA030-EXIT.
003430     EXIT     SECTION.
003440*
003450 AA040-SORT-VOL-PIVOT        SECTION.
003460*****************************************
003470*
003480     MOVE     1 TO WS-SUB-1.
003490 AA040-COPY.
003500     IF       WS-SUB-1 > 3
003510              GO TO AA040-RESORT.
003520     MOVE     WS-SUB-1 TO WS-OV-IDX (WS-SUB-1).
003530     ADD      1 TO WS-SUB-1.
003540     GO       TO AA040-COPY.
003550 AA040-RESORT.
003560     MOVE     1 TO WS-SUB-1.
003570 AA040-OUTER.
003580     IF       WS-SUB-1 NOT < 3
003590              GO TO AA040-EXIT.
003600     MOVE     WS-SUB-1 TO WS-SUB-2.
003610     ADD      1 TO WS-SUB-2.
003620 AA040-INNER.
003630     IF       WS-SUB-2 > 3
003640              ADD 1 TO WS-SUB-1
003650              GO TO AA040-OUTER.
003660     IF       WS-CAT-VOL-COUNT (WS-OV-IDX (WS-SUB-2)) >
003670              WS-CAT-VOL-COUNT (WS-OV-IDX (WS-SUB-1))
003680              PERFORM ZZ086-SWAP-VOL THRU ZZ086-EXIT.
003690     ADD      1 TO WS-SUB-2.
003700     GO       TO AA040-INNER.
003710*
003720 AA040-EXIT.
003730     EXIT     SECTION.
003740*
003750 AA050-SORT-PROJ-PIVOT       SECTION.
003760*****************************************
003770*
003780     MOVE     1 TO WS-SUB-1.
003790 AA050-COPY.
003800     IF       WS-SUB-1 > 3
003810              GO TO AA050-RESORT.
003820     MOVE     WS-SUB-1 TO WS-OP-IDX (WS-SUB-1).
003830     ADD      1 TO WS-SUB-1.
003840     GO       TO AA050-COPY.
003850 AA050-RESORT.
003860     MOVE     1 TO WS-SUB-1.
003870 AA050-OUTER.
003880     IF       WS-SUB-1 NOT < 3
003890              GO TO AA050-EXIT.
003900     MOVE     WS-SUB-1 TO WS-SUB-2.
003910     ADD      1 TO WS-SUB-2.
003920 AA050-INNER.
003930     IF       WS-SUB-2 > 3
003940              ADD 1 TO WS-SUB-1
003950              GO TO AA050-OUTER.
003960     IF       WS-CAT-PROJ-COUNT (WS-OP-IDX (WS-SUB-2)) >
003970              WS-CAT-PROJ-COUNT (WS-OP-IDX (WS-SUB-1))
003980              PERFORM ZZ087-SWAP-PROJ THRU ZZ087-EXIT.
003990     ADD      1 TO WS-SUB-2.
004000     GO       TO AA050-INNER.
004010*
004020 AA050-EXIT.
004030     EXIT     SECTION.
004040*
004050 AA060-PRINT-REPORT          SECTION.
004060*****************************************
004070*
004080     OPEN     OUTPUT YDE-REPORT.
004090     INITIATE YDE-REPORT.
004100     MOVE     1 TO WS-SUB-1.
004110 AA060-LOOP.
004120     IF       WS-SUB-1 > 3
004130              GO TO AA060-VOL-PIVOT.
004140     MOVE     WS-OH-IDX (WS-SUB-1) TO WS-D-SUB.
004150     MOVE     WS-CAT-NAME-ENTRY  (WS-D-SUB) TO WS-D-CAT-NAME.
004160     MOVE     WS-CAT-HOURS       (WS-D-SUB) TO WS-D-CAT-HOURS.
004170     MOVE     WS-CAT-VOL-COUNT   (WS-D-SUB) TO WS-D-CAT-VOL-COUNT.
004180     MOVE     WS-CAT-PROJ-COUNT  (WS-D-SUB) TO WS-D-CAT-PROJ-COUNT.
004190     GENERATE YD-CAT-DETAIL.
004200     ADD      1 TO WS-SUB-1.
004210     GO       TO AA060-LOOP.
004220*
004230 AA060-VOL-PIVOT.
004240     PERFORM  AA065-PRINT-VOL-PIVOT  THRU AA065-EXIT.
004250     PERFORM  AA066-PRINT-PROJ-PIVOT THRU AA066-EXIT.
004260*
004270 AA060-TERM.
004280     TERMINATE YDE-REPORT.
004290     CLOSE     YDE-REPORT.
004300*
004310 AA060-EXIT.
004320     EXIT     SECTION.
004330*
004340* 10/08/26 RJM - ADDED (REQ 26-055) - PRINTS THE VOLUNTEERS
004350*                PIVOT IN ITS OWN DESCENDING ORDER FROM WS-OV-IDX.
004360 AA065-PRINT-VOL-PIVOT       SECTION.
004370*****************************************
004380*
004390     GENERATE YD-VOL-PIVOT-HEAD.
004400     MOVE     1 TO WS-SUB-1.
004410 AA065-LOOP.
004420     IF       WS-SUB-1 > 3
004430              GO TO AA065-EXIT.
004440     MOVE     WS-OV-IDX (WS-SUB-1) TO WS-D-SUB.
004450     MOVE     WS-CAT-NAME-ENTRY  (WS-D-SUB) TO WS-D-CAT-NAME.
004460     MOVE     WS-CAT-VOL-COUNT   (WS-D-SUB) TO WS-D-CAT-VOL-COUNT.
004470     GENERATE YD-VOL-DETAIL.
004480     ADD      1 TO WS-SUB-1.
004490     GO       TO AA065-LOOP.
004500*
004510 AA065-EXIT.
004520     EXIT     SECTION.
004530*
004540* 10/08/26 RJM - ADDED (REQ 26-055) - PRINTS THE PROJECTS
004550*                PIVOT IN ITS OWN DESCENDING ORDER FROM WS-OP-IDX.
004560 AA066-PRINT-PROJ-PIVOT      SECTION.
004570*****************************************
004580*
004590     GENERATE YD-PROJ-PIVOT-HEAD.
004600     MOVE     1 TO WS-SUB-1.
004610 AA066-LOOP.
004620     IF       WS-SUB-1 > 3
004630              GO TO AA066-EXIT.
004640     MOVE     WS-OP-IDX (WS-SUB-1) TO WS-D-SUB.
004650     MOVE     WS-CAT-NAME-ENTRY  (WS-D-SUB) TO WS-D-CAT-NAME.
004660     MOVE     WS-CAT-PROJ-COUNT  (WS-D-SUB) TO WS-D-CAT-PROJ-COUNT.
004670     GENERATE YD-PROJ-DETAIL.
004680     ADD      1 TO WS-SUB-1.
004690     GO       TO AA066-LOOP.
004700*
004710 AA066-EXIT.
004720     EXIT     SECTION.
004730*
004740 ZZ085-SWAP-HOURS            SECTION.
004750*****************************************
004760*
004770     MOVE     WS-OH-IDX (WS-SUB-1) TO WS-D-SUB.
004780     MOVE     WS-OH-IDX (WS-SUB-2) TO WS-OH-IDX (WS-SUB-1).
004790     MOVE     WS-D-SUB             TO WS-OH-IDX (WS-SUB-2).
004800*
004810 ZZ085-EXIT.
004820     EXIT     SECTION.
004830*
004840 ZZ086-SWAP-VOL              SECTION.
004850*****************************************
004860*
004870     MOVE     WS-OV-IDX (WS-SUB-1) TO WS-D-SUB.
004880     MOVE     WS-OV-IDX (WS-SUB-2) TO WS-OV-IDX (WS-SUB-1).
004890     MOVE     WS-D-SUB             TO WS-OV-IDX (WS-SUB-2).
004900*
004910 ZZ086-EXIT.
004920     EXIT     SECTION.
004930*
004940 ZZ087-SWAP-PROJ             SECTION.
004950*****************************************
004960*
004970     MOVE     WS-OP-IDX (WS-SUB-1) TO WS-D-SUB.
004980     MOVE     WS-OP-IDX (WS-SUB-2) TO WS-OP-IDX (WS-SUB-1).
004990     MOVE     WS-D-SUB             TO WS-OP-IDX (WS-SUB-2).
005000*
005010 ZZ087-EXIT.
005020     EXIT     SECTION.
005030*
005040 ZZ030-CLASSIFY-YDE          SECTION.
005050*****************************************
005060*
005070*  FIRST KEYWORD LIST TO HIT WINS - COMMUNITY SERVICES IS CHECKED
005080*  FIRST, THEN EARLY LEARNING, THEN OUT-OF-SCHOOL-TIME.  THE
005090*  MUSIC RESOURCE CENTER BRANCH OVERRIDE IS APPLIED LAST.
005100*
005110     MOVE     ZERO  TO WS-CATEGORY.
005120     MOVE     CD-PROJECT TO WS-UPPER-PROJECT.
005130     INSPECT  WS-UPPER-PROJECT CONVERTING
005140              "abcdefghijklmnopqrstuvwxyz"
005150              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005160     MOVE     CD-BRANCH  TO WS-UPPER-BRANCH.
005170     INSPECT  WS-UPPER-BRANCH  CONVERTING
005180              "abcdefghijklmnopqrstuvwxyz"
005190              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005200*
005210     MOVE     ZERO TO WS-KEYWORD-HIT.
005220     INSPECT  WS-UPPER-PROJECT TALLYING WS-KEYWORD-HIT
005230              FOR ALL "COMMUNITY SERVICES" ALL "COMMUNITY"
005240                  ALL "FOOD DISTRIBUTION"  ALL "MARKETPLACE"
005250                  ALL "FOOD BANK"           ALL "COMMUNITY OUTREACH"
005260                  ALL "SOCIAL SERVICES"     ALL "MUSIC RESOURCE CENTER".
005270     IF       WS-KEYWORD-HIT > ZERO
005280              MOVE 1 TO WS-CATEGORY
005290              GO TO ZZ030-OVERRIDE.
005300*
005310     MOVE     ZERO TO WS-KEYWORD-HIT.
005320     INSPECT  WS-UPPER-PROJECT TALLYING WS-KEYWORD-HIT
005330              FOR ALL "EARLY LEARNING"  ALL "CHILDCARE"
005340                  ALL "PRESCHOOL"        ALL "DAYCARE"
005350                  ALL "EARLY CHILDHOOD"  ALL "KIDS CLUB"
005360                  ALL "CHILD DEVELOPMENT" ALL "TODDLER"
005370                  ALL "INFANT".
005380     IF       WS-KEYWORD-HIT > ZERO
005390              MOVE 2 TO WS-CATEGORY
005400              GO TO ZZ030-OVERRIDE.
005410*
005420     MOVE     ZERO TO WS-KEYWORD-HIT.
005430     INSPECT  WS-UPPER-PROJECT TALLYING WS-KEYWORD-HIT
005440              FOR ALL "AFTER SCHOOL"    ALL "SUMMER CAMP"
005450                  ALL "YOUTH PROGRAMS"   ALL "TEEN PROGRAMS"
005460                  ALL "SCHOOL AGE"       ALL "OST"
005470                  ALL "OUT OF SCHOOL"    ALL "YOUTH DEVELOPMENT"
005480                  ALL "TEEN"             ALL "ACHIEVERS"
005490                  ALL "CAREER CLUSTER"   ALL "SERVICE LEARNING".
005500     IF       WS-KEYWORD-HIT > ZERO
005510              MOVE 3 TO WS-CATEGORY.
005520*
005530 ZZ030-OVERRIDE.
005540     MOVE     ZERO TO WS-KEYWORD-HIT.
005550     INSPECT  WS-UPPER-BRANCH TALLYING WS-KEYWORD-HIT
005560              FOR ALL "MUSIC RESOURCE CENTER".
005570     IF       WS-KEYWORD-HIT > ZERO
005580              MOVE 1 TO WS-CATEGORY.
005590*
005600 ZZ030-EXIT.
005610     EXIT     SECTION.
005620*
005630 ZZ060-DEDUP-VOL             SECTION.
005640*****************************************
005650*
005660     MOVE     1 TO WS-SUB-2.
005670 ZZ060-SCAN.
005680     IF       WS-SUB-2 > WS-DEDUP-VOL-USED
005690              GO TO ZZ060-NEW.
005700     IF       WS-DV-ENTRY (WS-SUB-2) = WS-DEDUP-VOL-KEY
005710              GO TO ZZ060-EXIT.
005720     ADD      1 TO WS-SUB-2.
005730     GO       TO ZZ060-SCAN.
005740 ZZ060-NEW.
005750     IF       WS-DEDUP-VOL-USED NOT < 2000
005760              GO TO ZZ060-EXIT.
005770     ADD      1 TO WS-DEDUP-VOL-USED.
005780     MOVE     WS-DEDUP-VOL-KEY TO WS-DV-ENTRY (WS-DEDUP-VOL-USED).
005790     ADD      1 TO WS-CAT-VOL-COUNT (WS-CATEGORY).
005800*
005810 ZZ060-EXIT.
005820     EXIT     SECTION.
005830*
005840 ZZ070-DEDUP-PROJ            SECTION.
005850*****************************************
005860*
005870     MOVE     1 TO WS-SUB-2.
005880 ZZ070-SCAN.
005890     IF       WS-SUB-2 > WS-DEDUP-PROJ-USED
005900              GO TO ZZ070-NEW.
005910     IF       WS-DP-ENTRY (WS-SUB-2) = WS-DEDUP-PROJ-KEY
005920              GO TO ZZ070-EXIT.
005930     ADD      1 TO WS-SUB-2.
005940     GO       TO ZZ070-SCAN.
005950 ZZ070-NEW.
005960     IF       WS-DEDUP-PROJ-USED NOT < 2000
005970              GO TO ZZ070-EXIT.
005980     ADD      1 TO WS-DEDUP-PROJ-USED.
005990     MOVE     WS-DEDUP-PROJ-KEY TO WS-DP-ENTRY (WS-DEDUP-PROJ-USED).
006000     ADD      1 TO WS-CAT-PROJ-COUNT (WS-CATEGORY).
006010*
006020 ZZ070-EXIT.
006030     EXIT     SECTION.
006040*
006050 ZZ090-WRITE-SUMMARY         SECTION.
006060*****************************************
006070*
006080     MOVE     SPACES TO SM-PRINT-LINE.
006090     MOVE     "YDE-BREAKDOWN SUMMARY - YV040"
006100              TO SM-PRINT-LINE (1:29).
006110     WRITE    SM-PRINT-LINE.
006120     MOVE     1 TO WS-SUB-1.
006130 ZZ090-LOOP.
006140     IF       WS-SUB-1 > 3
006150              GO TO ZZ090-OTHER.
006160     MOVE     SPACES TO SM-PRINT-LINE.
006170     STRING   WS-CAT-NAME-ENTRY (WS-SUB-1) " HOURS="
006180              WS-CAT-HOURS (WS-SUB-1) " VOLS=" WS-CAT-VOL-COUNT (WS-SUB-1)
006190              " PROJECTS=" WS-CAT-PROJ-COUNT (WS-SUB-1)
006200              DELIMITED BY SIZE INTO SM-PRINT-LINE.
006210     WRITE    SM-PRINT-LINE.
006220     ADD      1 TO WS-SUB-1.
006230     GO       TO ZZ090-LOOP.
006240*
006250 ZZ090-OTHER.
006260     MOVE     SPACES TO SM-PRINT-LINE.
006270     STRING   "RECORDS CLASSED OTHER (DROPPED) = " WS-OTHER-COUNT
006280              DELIMITED BY SIZE INTO SM-PRINT-LINE.
006290     WRITE    SM-PRINT-LINE.
006300     MOVE     SPACES TO SM-PRINT-LINE.
006310     WRITE    SM-PRINT-LINE.
006320*
006330 ZZ090-EXIT.
006340     EXIT     SECTION.
