000010 IDENTIFICATION           DIVISION.
000020*========================================
000030*
000040      PROGRAM-ID.          YV080.
000050*
000060*    AUTHOR.              R J MERCER, 22/11/1988.
000070*                         FOR THE ASSOCIATION DATA PROCESSING
000080*                         UNIT.
000090*
000100*    INSTALLATION.        CENTRAL OFFICE - BATCH STATISTICS.
000110*
000120*    DATE-WRITTEN.        22/11/1988.
000130*
000140*    DATE-COMPILED.
000150*
000160*    SECURITY.            UNCLASSIFIED - ASSOCIATION USE ONLY.
000170*
000180*    REMARKS.             VALIDATES A REPORTING DATE RANGE
000190*                         (START/END/RUN DATE) AND CLASSIFIES
000200*                         ITS SPAN AS WEEKLY, MONTHLY, QUARTERLY,
000210*                         YEARLY OR MULTI-YEAR.  CALLED BY YV010
000220*                         BEFORE THE MAIN READ LOOP STARTS.
000230*
000240*    CALLED MODULES.      NONE.
000250*
000260*    CALLING MODULES.     YV010.
000270*
000280*    FILES USED.          NONE - LINKAGE ONLY.
000290*
000300*    ERROR MESSAGES.      SET VIA YV080-ERROR-TEXT/WARNING-TEXT
000310*                         IN THE LINKAGE RECORD - SEE CALLER.
000320*
000330*-----------------------------------------------------------
000340* CHANGE LOG
000350*-----------------------------------------------------------
000360* 22/11/88 RJM  1.00  REQ 88-114  CREATED.
000370* 09/03/89 RJM  1.01  REQ 89-027  ADDED MULTI-YEAR CLASSIFICATION
000380*                     - SITES WERE ASKING FOR ANNUAL ROLL-UPS.
000390* 14/07/91 RJM  1.02  REQ 91-203  5-YEAR "TOO OLD" WARNING ADDED
000400*                     AT TREASURER'S REQUEST.
000410* 02/02/93 RJM  1.03  REQ 93-019  FIX - FEBRUARY OF A CENTURY
000420*                     YEAR WAS BEING TREATED AS LEAP IN ERROR.
000430* 19/10/95 RJM  1.04  REQ 95-311  RANGE-DAYS WAS ONE SHORT WHEN
000440*                     START = END.  CORRECTED TO INCLUSIVE COUNT.
000450* 11/01/99 RJM  1.05  Y2K-041     REVIEWED ALL DATE ARITHMETIC
000460*                     FOR CENTURY ROLLOVER. ABSOLUTE-DAY-NUMBER
000470*                     ROUTINE ALREADY CARRIES A FULL CCYY SO NO
000480*                     CHANGE REQUIRED - SIGNED OFF.
000490* 06/06/02 RJM  1.06  REQ 02-088  QUARTERLY UPPER BOUND WIDENED
000500*                     FROM 90 TO 92 DAYS PER ACCOUNTING.
000510* 15/03/08 RJM  1.07  REQ 08-054  TIDIED PARAGRAPH NUMBERING.
000520* 02/12/09 RJM  1.08  REQ 09-236  ADDED CONDITION-NAMES FOR THE
000530*                     ERROR/WARNING FLAGS (WSYV080.COB) AND THE
000540*                     LEAP/INVALID WORK FLAG - NOTED THE LATTER'S
000550*                     DUAL USE IN A COMMENT SO NO-ONE "FIXES" IT.
000560*
000570 ENVIRONMENT              DIVISION.
000580*========================================
000590*
000600 CONFIGURATION            SECTION.
000610 SPECIAL-NAMES.
000620     C01                 IS  TOP-OF-FORM.
000630*
000640 DATA                     DIVISION.
000650*========================================
000660*
000670 WORKING-STORAGE          SECTION.
000680*----------------------------------------
000690*
000700 01  WS-YV080-WORK.
000710     03  WS-START-INVALID    PIC X       VALUE "N".
000720         88  WS-START-IS-INVALID VALUE "Y".
000730         88  WS-START-IS-VALID   VALUE "N".
000740     03  WS-END-INVALID      PIC X       VALUE "N".
000750         88  WS-END-IS-INVALID   VALUE "Y".
000760         88  WS-END-IS-VALID     VALUE "N".
000770     03  WS-YEARS-AGO        PIC 9(4)    COMP.
000780     03  WS-5YR-CUTOFF       PIC 9(8)    COMP.
000790     03  FILLER              PIC X(9).
000800*
000810 01  WS-ABS-DAY-WORK.
000820     03  WS-ABS-START        PIC 9(9)    COMP.
000830     03  WS-ABS-END          PIC 9(9)    COMP.
000840     03  WS-DIFF-DAYS        PIC S9(9)   COMP.
000850     03  FILLER              PIC X(6).
000860*
000870 01  WS-WORK-DATE.
000880     03  WS-WD-CCYY          PIC 9(4).
000890     03  WS-WD-MM            PIC 99.
000900     03  WS-WD-DD            PIC 99.
000910*
000920 01  WS-DATE9  REDEFINES WS-WORK-DATE  PIC 9(8).
000930*
000940 01  WS-LEAP-WORK.
000950     03  WS-LEAP-FLAG        PIC X       VALUE "N".
000960*        THIS FLAG IS REUSED - "Y" MEANS LEAP YEAR IN ZZ060,
000970*        BUT MEANS INVALID DATE IN ZZ070.  88-LEVELS BELOW ARE
000980*        DELIBERATELY NEUTRAL FOR THAT REASON.
000990         88  WS-LEAP-FLAG-YES    VALUE "Y".
001000         88  WS-LEAP-FLAG-NO     VALUE "N".
001010     03  WS-REM-4            PIC 9       COMP.
001020     03  WS-REM-100          PIC 9(3)    COMP.
001030     03  WS-REM-400          PIC 9(3)    COMP.
001040     03  WS-QUOT             PIC 9(6)    COMP.
001050     03  FILLER              PIC X(6).
001060*
001070 01  WS-MONTH-BASE-TABLE.
001080     03  WS-MBT-01           PIC 9(3)    VALUE 000.
001090     03  WS-MBT-02           PIC 9(3)    VALUE 031.
001100     03  WS-MBT-03           PIC 9(3)    VALUE 059.
001110     03  WS-MBT-04           PIC 9(3)    VALUE 090.
001120     03  WS-MBT-05           PIC 9(3)    VALUE 120.
001130     03  WS-MBT-06           PIC 9(3)    VALUE 151.
001140     03  WS-MBT-07           PIC 9(3)    VALUE 181.
001150     03  WS-MBT-08           PIC 9(3)    VALUE 212.
001160     03  WS-MBT-09           PIC 9(3)    VALUE 243.
001170     03  WS-MBT-10           PIC 9(3)    VALUE 273.
001180     03  WS-MBT-11           PIC 9(3)    VALUE 304.
001190     03  WS-MBT-12           PIC 9(3)    VALUE 334.
001200 01  WS-MONTH-BASE-ARRAY REDEFINES WS-MONTH-BASE-TABLE.
001210     03  WS-MBT-ENTRY        PIC 9(3)    OCCURS 12.
001220*
001230 01  WS-DAYS-IN-MONTH-TABLE.
001240     03  WS-DIM-01           PIC 99      VALUE 31.
001250     03  WS-DIM-02           PIC 99      VALUE 28.
001260     03  WS-DIM-03           PIC 99      VALUE 31.
001270     03  WS-DIM-04           PIC 99      VALUE 30.
001280     03  WS-DIM-05           PIC 99      VALUE 31.
001290     03  WS-DIM-06           PIC 99      VALUE 30.
001300     03  WS-DIM-07           PIC 99      VALUE 31.
001310     03  WS-DIM-08           PIC 99      VALUE 31.
001320     03  WS-DIM-09           PIC 99      VALUE 30.
001330     03  WS-DIM-10           PIC 99      VALUE 31.
001340     03  WS-DIM-11           PIC 99      VALUE 30.
001350     03  WS-DIM-12           PIC 99      VALUE 31.
001360 01  WS-DAYS-IN-MONTH-ARRAY REDEFINES WS-DAYS-IN-MONTH-TABLE.
001370     03  WS-DIM-ENTRY        PIC 99      OCCURS 12.
001380*
001390 LINKAGE                  SECTION.
001400*========================================
001410*
001420     COPY "WSYV080.COB".
001430*
001440 PROCEDURE DIVISION USING YV080-LINKAGE.
001450*===========================================
001460*
001470 AA000-MAIN                SECTION.
001480*****************************************
001490*
001500     MOVE     ZERO        TO YV080-RANGE-DAYS.
001510     MOVE     SPACES      TO YV080-RANGE-TYPE
001520                             YV080-ERROR-TEXT
001530                             YV080-WARNING-TEXT.
001540     MOVE     "N"         TO YV080-ERROR-FLAG
001550                             YV080-WARNING-FLAG.
001560*
001570     MOVE     YV080-START-DATE TO WS-DATE9.
001580     PERFORM  ZZ070-VALID-DATE THRU ZZ070-EXIT.
001590     MOVE     WS-LEAP-FLAG TO WS-START-INVALID.
001600     IF       WS-DATE9 = ZERO
001610              MOVE "Y"    TO WS-START-INVALID.
001620*
001630     MOVE     YV080-END-DATE   TO WS-DATE9.
001640     PERFORM  ZZ070-VALID-DATE THRU ZZ070-EXIT.
001650     MOVE     WS-LEAP-FLAG TO WS-END-INVALID.
001660     IF       WS-DATE9 = ZERO
001670              MOVE "Y"    TO WS-END-INVALID.
001680*
001690     IF       WS-START-INVALID = "Y" OR WS-END-INVALID = "Y"
001700              MOVE "Y"    TO YV080-ERROR-FLAG
001710              MOVE "START OR END DATE IS NOT A VALID CALENDAR DATE"
001720                          TO YV080-ERROR-TEXT
001730              GO TO AA000-EXIT.
001740*
001750     IF       YV080-START-DATE NOT < YV080-END-DATE
001760              MOVE "Y"    TO YV080-ERROR-FLAG
001770              MOVE "START DATE IS NOT BEFORE END DATE"
001780                          TO YV080-ERROR-TEXT
001790              GO TO AA000-EXIT.
001800*
001810     IF       YV080-START-DATE > YV080-RUN-DATE
001820              MOVE "Y"    TO YV080-ERROR-FLAG
001830              MOVE "START DATE IS IN THE FUTURE"
001840                          TO YV080-ERROR-TEXT
001850              GO TO AA000-EXIT.
001860*
001870     IF       YV080-END-DATE > YV080-RUN-DATE
001880              MOVE "Y"    TO YV080-WARNING-FLAG
001890              MOVE "END DATE IS IN THE FUTURE"
001900                          TO YV080-WARNING-TEXT.
001910*
001920     MOVE     YV080-RUN-DATE (1:4) TO WS-YEARS-AGO.
001930     SUBTRACT 5 FROM WS-YEARS-AGO.
001940     MOVE     YV080-RUN-DATE TO WS-5YR-CUTOFF.
001950     MOVE     WS-YEARS-AGO  TO WS-5YR-CUTOFF (1:4).
001960     IF       YV080-START-DATE < WS-5YR-CUTOFF
001970              MOVE "Y"    TO YV080-WARNING-FLAG
001980              MOVE "START DATE IS MORE THAN 5 YEARS BEFORE TODAY"
001990                          TO YV080-WARNING-TEXT.
002000*
002010     MOVE     YV080-START-DATE TO WS-DATE9.
002020     PERFORM  ZZ080-ABSOLUTE-DAY-NUMBER THRU ZZ080-EXIT.
002030     MOVE     WS-QUOT      TO WS-ABS-START.
002040*
002050     MOVE     YV080-END-DATE   TO WS-DATE9.
002060     PERFORM  ZZ080-ABSOLUTE-DAY-NUMBER THRU ZZ080-EXIT.
002070     MOVE     WS-QUOT      TO WS-ABS-END.
002080*
002090     SUBTRACT WS-ABS-START FROM WS-ABS-END GIVING WS-DIFF-DAYS.
002100     ADD      1           TO WS-DIFF-DAYS.
002110     MOVE     WS-DIFF-DAYS TO YV080-RANGE-DAYS.
002120*
002130     PERFORM  AA010-CLASSIFY-RANGE THRU AA010-EXIT.
002140*
002150 AA000-EXIT.
002160     GOBACK.
002170*
002180 AA010-CLASSIFY-RANGE        SECTION.
002190*****************************************
002200*
002210*  06/06/02 RJM - UPPER BOUND OF QUARTERLY WIDENED 90 TO 92.
002220*
002230     IF       YV080-RANGE-DAYS NOT > 7
002240              MOVE "WEEKLY"     TO YV080-RANGE-TYPE
002250     ELSE
002260     IF       YV080-RANGE-DAYS NOT > 31
002270              MOVE "MONTHLY"    TO YV080-RANGE-TYPE
002280     ELSE
002290     IF       YV080-RANGE-DAYS NOT > 92
002300              MOVE "QUARTERLY"  TO YV080-RANGE-TYPE
002310     ELSE
002320     IF       YV080-RANGE-DAYS NOT > 366
002330              MOVE "YEARLY"     TO YV080-RANGE-TYPE
002340     ELSE
002350              MOVE "MULTI-YEAR" TO YV080-RANGE-TYPE.
002360*
002370 AA010-EXIT.
002380     EXIT     SECTION.
002390*
002400 ZZ060-TEST-LEAP             SECTION.
002410*****************************************
002420*
002430*  SETS WS-LEAP-FLAG = "Y" WHEN WS-WD-CCYY IS A LEAP YEAR.
002440*  02/02/93 RJM - FIX FOR CENTURY YEARS.
002450*
002460     MOVE     "N"    TO WS-LEAP-FLAG.
002470     DIVIDE   WS-WD-CCYY BY 4   GIVING WS-QUOT REMAINDER WS-REM-4.
002480     IF       WS-REM-4 NOT = ZERO
002490              GO TO ZZ060-EXIT.
002500     DIVIDE   WS-WD-CCYY BY 100 GIVING WS-QUOT REMAINDER WS-REM-100.
002510     IF       WS-REM-100 NOT = ZERO
002520              MOVE "Y" TO WS-LEAP-FLAG
002530              GO TO ZZ060-EXIT.
002540     DIVIDE   WS-WD-CCYY BY 400 GIVING WS-QUOT REMAINDER WS-REM-400.
002550     IF       WS-REM-400 = ZERO
002560              MOVE "Y" TO WS-LEAP-FLAG.
002570*
002580 ZZ060-EXIT.
002590     EXIT     SECTION.
002600*
002610 ZZ070-VALID-DATE            SECTION.
002620*****************************************
002630*
002640*  VALIDATES WS-DATE9 AS A CALENDAR DATE.  SETS WS-LEAP-FLAG
002650*  TO "Y" WHEN THE DATE IS *INVALID* (FIELD IS REUSED TO AVOID
002660*  ANOTHER 01 LEVEL - SEE AA000-MAIN WHICH SAVES IT STRAIGHT
002670*  AWAY INTO WS-START-INVALID / WS-END-INVALID).
002680*
002690     MOVE     "N"    TO WS-LEAP-FLAG.
002700     IF       WS-DATE9 = ZERO
002710              GO TO ZZ070-EXIT.
002720     IF       WS-WD-MM < 1 OR > 12
002730              MOVE "Y" TO WS-LEAP-FLAG
002740              GO TO ZZ070-EXIT.
002750     IF       WS-WD-DD < 1 OR > 31
002760              MOVE "Y" TO WS-LEAP-FLAG
002770              GO TO ZZ070-EXIT.
002780     PERFORM  ZZ060-TEST-LEAP THRU ZZ060-EXIT.
002790     MOVE     WS-DIM-ENTRY (WS-WD-MM) TO WS-QUOT.
002800     IF       WS-WD-MM = 2 AND WS-LEAP-FLAG = "Y"
002810              ADD  1 TO WS-QUOT.
002820     MOVE     "N"    TO WS-LEAP-FLAG.
002830     IF       WS-WD-DD > WS-QUOT
002840              MOVE "Y" TO WS-LEAP-FLAG.
002850*
002860 ZZ070-EXIT.
002870     EXIT     SECTION.
002880*
002890 ZZ080-ABSOLUTE-DAY-NUMBER   SECTION.
002900*****************************************
002910*
002920*  CONVERTS WS-DATE9 INTO A DAY NUMBER (WS-QUOT) COUNTED FROM
002930*  AN ARBITRARY FIXED EPOCH SO TWO DATES CAN BE SUBTRACTED TO
002940*  GIVE A DAY COUNT.  NO INTRINSIC FUNCTIONS - HAND ARITHMETIC
002950*  ONLY, PER THE OLD SYSTEM STANDARDS.
002960*
002970     COMPUTE  WS-QUOT = (WS-WD-CCYY - 1) * 365.
002980     DIVIDE   (WS-WD-CCYY - 1) BY 4   GIVING WS-REM-4.
002990     ADD      WS-REM-4   TO WS-QUOT.
003000     DIVIDE   (WS-WD-CCYY - 1) BY 100 GIVING WS-REM-100.
003010     SUBTRACT WS-REM-100 FROM WS-QUOT.
003020     DIVIDE   (WS-WD-CCYY - 1) BY 400 GIVING WS-REM-400.
003030     ADD      WS-REM-400 TO WS-QUOT.
003040     ADD      WS-MBT-ENTRY (WS-WD-MM) TO WS-QUOT.
003050     PERFORM  ZZ060-TEST-LEAP THRU ZZ060-EXIT.
003060     IF       WS-WD-MM > 2 AND WS-LEAP-FLAG = "Y"
003070              ADD  1 TO WS-QUOT.
003080     ADD      WS-WD-DD   TO WS-QUOT.
003090*
003100 ZZ080-EXIT.
003110     EXIT     SECTION.
