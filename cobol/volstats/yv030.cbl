000010 IDENTIFICATION           DIVISION.
000020*========================================
000030*
000040      PROGRAM-ID.          YV030.
000050*
000060*    AUTHOR.              R J MERCER, 09/11/1988.
000070*                         FOR THE ASSOCIATION DATA PROCESSING
000080*                         UNIT.
000090*
000100*    INSTALLATION.        CENTRAL OFFICE - BATCH STATISTICS.
000110*
000120*    DATE-WRITTEN.        09/11/1988.
000130*
000140*    DATE-COMPILED.
000150*
000160*    SECURITY.            UNCLASSIFIED - ASSOCIATION USE ONLY.
000170*
000180*    REMARKS.             BRANCH BREAKDOWN STEP OF THE MONTHLY
000190*                         VOLUNTEER RUN.  PIVOTS CLEANED-DATA BY
000200*                         BRANCH INTO HOURS (NO DEDUP), ACTIVE
000210*                         VOLUNTEERS (DEDUPED ON NAME+BRANCH) AND
000220*                         MEMBER VOLUNTEERS (ACTIVE SET RESTRICTED
000230*                         TO MEMBER-FLAG = YES).
000240*
000250*    VERSION.             SEE WS-PROG-NAME.
000260*
000270*    CALLED MODULES.      NONE.
000280*
000290*    FILES USED.
000300*                         CLEANED-DATA-FILE.   INPUT.
000310*                         BRANCH-REPORT.       OUTPUT.
000320*                         SUMMARY-REPORT.      EXTEND.
000330*
000340*    ERROR MESSAGES USED.
000350*                         SY001, SY002, SY003.
000360*
000370*-----------------------------------------------------------
000380* CHANGE LOG
000390*-----------------------------------------------------------
000400* 09/11/88 RJM  1.00  REQ 88-100  CREATED.
000410* 14/03/89 RJM  1.01  REQ 89-019  ADDED MEMBER-VOLUNTEERS PIVOT -
000420*                     MEMBERSHIP DEPT WANTED MEMBER PARTICIPATION
000430*                     SPLIT OUT FROM OVERALL ACTIVE COUNT.
000440* 27/06/92 RJM  1.02  REQ 92-141  TOP-5 LISTS ADDED TO THE SUMMARY
000450*                     SECTION FOR EACH OF THE THREE PIVOTS.
000460* 14/01/99 RJM  1.03  Y2K-041     REVIEWED - NO DATE ARITHMETIC IN
000470*                     THIS PROGRAM.  SIGNED OFF.
000480* 05/05/04 RJM  1.04  REQ 04-066  BRANCH TABLE RAISED FROM 50 TO
000490*                     100 ENTRIES - NEW BRANCHES OPENED.
000500* 02/12/09 RJM  1.05  REQ 09-236  ADDED CONDITION-NAME FOR THE
000510*                     EOF SWITCH - PROGRAM WAS TESTING "Y"
000520*                     DIRECTLY.
000530* 10/08/26 RJM  1.06  REQ 26-054  ACTIVE AND MEMBER VOLUNTEER
000540*                     PIVOTS NOW PRINT IN THEIR OWN SORTED ORDER
000550*                     ON BRANCH-REPORT (WS-OA-IDX/WS-OM-IDX WERE
000560*                     ONLY EVER USED FOR THE TOP-5 LISTS BEFORE).
000570* 10/08/26 RJM  1.07  REQ 26-054  1.06 DID NOT ACTUALLY WORK -
000580*                     THE TOTAL-MEMBER LOOP EXIT DROPPED STRAIGHT
000590*                     TO AA060-TERM AND NEVER REACHED THE TWO NEW
000600*                     PERFORMS.  RETARGETED THE EXIT TO FALL INTO
000610*                     AA060-PRINT-PIVOTS SO THE PIVOTS ACTUALLY
000620*                     PRINT NOW.
000630*
000640 ENVIRONMENT              DIVISION.
000650*========================================
000660*
000670 CONFIGURATION            SECTION.
000680 SPECIAL-NAMES.
000690     C01                 IS  TOP-OF-FORM.
000700*
000710 INPUT-OUTPUT             SECTION.
000720 FILE-CONTROL.
000730     COPY "SELYVCLN.COB".
000740     SELECT  BRANCH-REPORT
000750             ASSIGN          TO   BRNHRPT
000760             ORGANIZATION    LINE SEQUENTIAL
000770             STATUS          IS   BR-FILE-STATUS.
000780     SELECT  SUMMARY-REPORT
000790             ASSIGN          TO   SUMRPT
000800             ORGANIZATION    LINE SEQUENTIAL
000810             STATUS          IS   SM-FILE-STATUS.
000820*
000830 DATA                     DIVISION.
000840*========================================
000850*
000860 FILE SECTION.
000870*
000880     COPY "FDYVCLN.COB".
000890*
000900 FD  SUMMARY-REPORT.
000910 01  SM-PRINT-LINE            PIC X(132).
000920*
000930 REPORT SECTION.
000940*----------------------------------------
000950*
000960 RD  BRANCH-REPORT
000970     CONTROL      FINAL
000980     PAGE LIMIT   WS-PAGE-LINES
000990     HEADING      1
001000     FIRST DETAIL 4
001010     LAST  DETAIL WS-PAGE-LINES.
001020*
001030 01  BR-PAGE-HEAD  TYPE PAGE HEADING.
001040     03  LINE 1.
001050         05  COL   1      PIC X(23)   VALUE
001060                          "BRANCH BREAKDOWN REPORT".
001070         05  COL  60      PIC X(10)   SOURCE WS-RUN-DATE-DISPLAY.
001080         05  COL 124      PIC X(5)    VALUE "PAGE ".
001090         05  COL 129      PIC ZZ9     SOURCE WS-PAGE-CNT.
001100     03  LINE 3.
001110         05  COL   1      PIC X(30)   VALUE "BRANCH".
001120         05  COL  34      PIC X(12)   VALUE "TOTAL HOURS".
001130         05  COL  48      PIC X(8)    VALUE "ACTIVE".
001140         05  COL  58      PIC X(8)    VALUE "MEMBERS".
001150*
001160 01  BR-HOURS-DETAIL  TYPE DETAIL.
001170     03  LINE + 1.
001180         05  COL   1      PIC X(30)   SOURCE WS-D-BRANCH-NAME.
001190         05  COL  33      PIC ZZZ,ZZ9.99 SOURCE WS-D-BRANCH-HOURS.
001200         05  COL  48      PIC ZZZZ9   SOURCE WS-D-BRANCH-ACTIVE.
001210         05  COL  58      PIC ZZZZ9   SOURCE WS-D-BRANCH-MEMBER.
001220*
001230* 10/08/26 RJM - ADDED - THE ACTIVE AND MEMBER VOLUNTEER PIVOTS
001240*                WERE BEING SORTED IN WS-ORDER-ACTIVE/
001250*                WS-ORDER-MEMBER AND NEVER PRINTED IN THEIR OWN
001260*                ORDER - ONLY CONSULTED FOR THE TOP-5 LISTS ON
001270*                SUMMARY-REPORT.  REQ 26-054 - BRANCH DIRECTORS
001280*                WANTED THE FULL ACTIVE AND MEMBER RANKINGS ON
001290*                BRANCH-REPORT, NOT JUST THE TOP 5.
001300 01  BR-ACTIVE-PIVOT-HEAD  TYPE DETAIL.
001310     03  LINE + 2.
001320         05  COL   1      PIC X(37)   VALUE
001330                          "ACTIVE VOLUNTEERS PIVOT (DESCENDING)".
001340     03  LINE + 1.
001350         05  COL   1      PIC X(30)   VALUE "BRANCH".
001360         05  COL  48      PIC X(8)    VALUE "ACTIVE".
001370*
001380 01  BR-ACTIVE-DETAIL  TYPE DETAIL.
001390     03  LINE + 1.
001400         05  COL   1      PIC X(30)   SOURCE WS-D-BRANCH-NAME.
001410         05  COL  48      PIC ZZZZ9   SOURCE WS-D-BRANCH-ACTIVE.
001420*
001430 01  BR-MEMBER-PIVOT-HEAD  TYPE DETAIL.
001440     03  LINE + 2.
001450         05  COL   1      PIC X(37)   VALUE
001460                          "MEMBER VOLUNTEERS PIVOT (DESCENDING)".
001470     03  LINE + 1.
001480         05  COL   1      PIC X(30)   VALUE "BRANCH".
001490         05  COL  58      PIC X(8)    VALUE "MEMBERS".
001500*
001510 01  BR-MEMBER-DETAIL  TYPE DETAIL.
001520     03  LINE + 1.
001530         05  COL   1      PIC X(30)   SOURCE WS-D-BRANCH-NAME.
001540         05  COL  58      PIC ZZZZ9   SOURCE WS-D-BRANCH-MEMBER.
001550*
001560 01  BR-SUMMARY-FOOT  TYPE CONTROL FOOTING FINAL.
001570     03  LINE + 2.
001580         05  COL   1      PIC X(26)   VALUE "BRANCHES REPORTED        =".
001590         05  COL  28      PIC ZZZZ9   SOURCE WS-BRANCH-USED.
001600     03  LINE + 1.
001610         05  COL   1      PIC X(26)   VALUE "TOTAL HOURS ALL BRANCHES =".
001620         05  COL  28      PIC ZZZ,ZZ9.9 SOURCE WS-GRAND-HOURS.
001630     03  LINE + 1.
001640         05  COL   1      PIC X(26)   VALUE "TOTAL ACTIVE VOLUNTEERS  =".
001650         05  COL  28      PIC ZZZZ9   SOURCE WS-GRAND-ACTIVE.
001660     03  LINE + 1.
001670         05  COL   1      PIC X(26)   VALUE "TOTAL MEMBER VOLUNTEERS  =".
001680         05  COL  28      PIC ZZZZ9   SOURCE WS-GRAND-MEMBER.
001690*
001700 WORKING-STORAGE          SECTION.
001710*----------------------------------------
001720*
001730 77  WS-PROG-NAME            PIC X(17)  VALUE "YV030 (1.07)".
001740*
001750     COPY "WSYVWRK.COB".
001760*
001770 01  WS-FILE-STATUSES.
001780     03  CD-FILE-STATUS      PIC XX      VALUE "00".
001790     03  BR-FILE-STATUS      PIC XX      VALUE "00".
001800     03  SM-FILE-STATUS      PIC XX      VALUE "00".
001810     03  WS-EOF-SWITCH       PIC X       VALUE "N".
001820         88  WS-END-OF-FILE      VALUE "Y".
001830         88  WS-NOT-END-OF-FILE  VALUE "N".
001840     03  FILLER              PIC X(7).
001850*
001860 01  WS-BRANCH-TABLE.
001870     03  WS-BRANCH-ENTRY     OCCURS 100.
001880         05  WS-BR-NAME          PIC X(30)       VALUE SPACES.
001890         05  WS-BR-HOURS         PIC S9(7)V99    VALUE ZERO.
001900         05  WS-BR-ACTIVE-COUNT  PIC 9(5) COMP   VALUE ZERO.
001910         05  WS-BR-MEMBER-COUNT  PIC 9(5) COMP   VALUE ZERO.
001920     03  FILLER              PIC X(4).
001930*
001940 01  WS-ORDER-HOURS.
001950     03  WS-OH-IDX           PIC 9(5) COMP   OCCURS 100.
001960     03  FILLER              PIC X(4).
001970 01  WS-ORDER-ACTIVE.
001980     03  WS-OA-IDX           PIC 9(5) COMP   OCCURS 100.
001990     03  FILLER              PIC X(4).
002000 01  WS-ORDER-MEMBER.
002010     03  WS-OM-IDX           PIC 9(5) COMP   OCCURS 100.
002020     03  FILLER              PIC X(4).
002030*
002040 01  WS-DEDUP-TABLE.
002050     03  WS-DEDUP-ENTRY      PIC X(55)       OCCURS 2000.
002060     03  FILLER              PIC X(4).
002070 01  WS-DEDUP-USED           PIC 9(5) COMP   VALUE ZERO.
002080*
002090 01  WS-WORK-COUNTERS.
002100     03  WS-BRANCH-USED      PIC 9(5) COMP   VALUE ZERO.
002110     03  WS-GRAND-HOURS      PIC S9(7)V99    VALUE ZERO.
002120     03  WS-GRAND-ACTIVE     PIC 9(5) COMP   VALUE ZERO.
002130     03  WS-GRAND-MEMBER     PIC 9(5) COMP   VALUE ZERO.
002140     03  WS-FOUND-SUB        PIC 9(5) COMP   VALUE ZERO.
002150     03  FILLER              PIC X(6).
002160*
002170 01  WS-DEDUP-KEY.
002180     03  WS-DK-NAME          PIC X(25).
002190     03  WS-DK-BRANCH        PIC X(30).
002200     03  FILLER              PIC X(4).
002210*
002220 01  WS-DETAIL-WORK.
002230     03  WS-D-BRANCH-NAME    PIC X(30).
002240     03  WS-D-BRANCH-HOURS   PIC S9(7)V99.
002250     03  WS-D-BRANCH-ACTIVE  PIC 9(5) COMP.
002260     03  WS-D-BRANCH-MEMBER  PIC 9(5) COMP.
002270     03  WS-D-SUB            PIC 9(5) COMP.
002280     03  FILLER              PIC X(6).
002290*
002300 LINKAGE                  SECTION.
002310*========================================
002320*  NONE.
002330*
002340 PROCEDURE DIVISION.
002350*===========================================
002360*
002370 AA000-MAIN                SECTION.
002380*****************************************
002390*
002400     PERFORM  AA010-OPEN-FILES        THRU AA010-EXIT.
002410     READ     CLEANED-DATA-FILE
002420              AT END MOVE "Y" TO WS-EOF-SWITCH.
002430     PERFORM  AA020-PROCESS-ONE-RECORD THRU AA020-EXIT
002440              UNTIL WS-EOF-SWITCH = "Y".
002450     PERFORM  AA030-SORT-HOURS-PIVOT   THRU AA030-EXIT.
002460     PERFORM  AA040-SORT-ACTIVE-PIVOT  THRU AA040-EXIT.
002470     PERFORM  AA050-SORT-MEMBER-PIVOT  THRU AA050-EXIT.
002480     PERFORM  AA060-PRINT-REPORT       THRU AA060-EXIT.
002490     PERFORM  ZZ090-WRITE-SUMMARY      THRU ZZ090-EXIT.
002500     CLOSE    CLEANED-DATA-FILE SUMMARY-REPORT.
002510     GOBACK.
002520*
002530 AA000-EXIT.
002540     EXIT     SECTION.
002550*
002560 AA010-OPEN-FILES            SECTION.
002570*****************************************
002580*
002590     OPEN     INPUT  CLEANED-DATA-FILE.
002600     IF       CD-FILE-STATUS NOT = "00"
002610              DISPLAY SY003 " CLNDATA"
002620              DISPLAY SY001
002630              STOP RUN.
002640     OPEN     EXTEND SUMMARY-REPORT.
002650     ACCEPT   WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
002660     MOVE     WS-RUN-CCYYMMDD TO WS-RUN-DATE-DISPLAY.
002670*
002680 AA010-EXIT.
002690     EXIT     SECTION.
002700*
002710 AA020-PROCESS-ONE-RECORD    SECTION.
002720*****************************************
002730*
002740     PERFORM  ZZ050-FIND-OR-ADD-BRANCH THRU ZZ050-EXIT.
002750     ADD      CD-HOURS TO WS-BR-HOURS (WS-FOUND-SUB).
002760     ADD      CD-HOURS TO WS-GRAND-HOURS.
002770*
002780     MOVE     CD-VOL-NAME TO WS-DK-NAME.
002790     MOVE     CD-BRANCH   TO WS-DK-BRANCH.
002800     PERFORM  ZZ060-DEDUP-NAME-BRANCH THRU ZZ060-EXIT.
002810*
002820     READ     CLEANED-DATA-FILE
002830              AT END MOVE "Y" TO WS-EOF-SWITCH.
002840*
002850 AA020-EXIT.
002860     EXIT     SECTION.
002870*
002880 AA030-SORT-HOURS-PIVOT      SECTION.
002890*****************************************
002900*
002910     PERFORM  ZZ080-BUILD-IDENTITY-ORDER THRU ZZ080-EXIT.
002920     IF       WS-BRANCH-USED < 2
002930              GO TO AA030-EXIT.
002940     MOVE     1 TO WS-SUB-1.
002950 AA030-OUTER.
002960     IF       WS-SUB-1 NOT < WS-BRANCH-USED
002970              GO TO AA030-EXIT.
002980     MOVE     WS-SUB-1 TO WS-SUB-2.
002990     ADD      1 TO WS-SUB-2.
003000 AA030-INNER.
003010     IF       WS-SUB-2 > WS-BRANCH-USED
003020              ADD 1 TO WS-SUB-1
003030              GO TO AA030-OUTER.
003040     IF       WS-BR-HOURS (WS-OH-IDX (WS-SUB-2)) >
003050              WS-BR-HOURS (WS-OH-IDX (WS-SUB-1))
003060              PERFORM ZZ085-SWAP-HOURS THRU ZZ085-EXIT.
003070     ADD      1 TO WS-SUB-2.
003080     GO       TO AA030-INNER.
003090*
003100 AA030-EXIT.
003110     EXIT     SECTION.
003120*
003130 AA040-SORT-ACTIVE-PIVOT     SECTION.
003140*****************************************
003150*
003160     MOVE     1 TO WS-SUB-1.
003170 AA040-COPY.
003180     IF       WS-SUB-1 > WS-BRANCH-USED
003190              GO TO AA040-RESORT.
003200     MOVE     WS-SUB-1 TO WS-OA-IDX (WS-SUB-1).
003210     ADD      1 TO WS-SUB-1.
003220     GO       TO AA040-COPY.
003230 AA040-RESORT.
003240     IF       WS-BRANCH-USED < 2
003250              GO TO AA040-EXIT.
003260     MOVE     1 TO WS-SUB-1.
003270 AA040-OUTER.
003280     IF       WS-SUB-1 NOT < WS-BRANCH-USED
003290              GO TO AA040-EXIT.
003300     MOVE     WS-SUB-1 TO WS-SUB-2.
003310     ADD      1 TO WS-SUB-2.
003320 AA040-INNER.
003330     IF       WS-SUB-2 > WS-BRANCH-USED
003340              ADD 1 TO WS-SUB-1
003350              GO TO AA040-OUTER.
003360     IF       WS-BR-ACTIVE-COUNT (WS-OA-IDX (WS-SUB-2)) >
003370              WS-BR-ACTIVE-COUNT (WS-OA-IDX (WS-SUB-1))
003380              PERFORM ZZ086-SWAP-ACTIVE THRU ZZ086-EXIT.
003390     ADD      1 TO WS-SUB-2.
003400     GO       TO AA040-INNER.
003410*
003420 AA040-EXIT.
003430     EXIT     SECTION.
003440*
003450 AA050-SORT-MEMBER-PIVOT     SECTION.
003460*****************************************
003470*
003480     MOVE     1 TO WS-SUB-1.
003490 AA050-COPY.
003500     IF       WS-SUB-1 > WS-BRANCH-USED
003510              GO TO AA050-RESORT.
003520     MOVE     WS-SUB-1 TO WS-OM-IDX (WS-SUB-1).
003530     ADD      1 TO WS-SUB-1.
003540     GO       TO AA050-COPY.
003550 AA050-RESORT.
003560     IF       WS-BRANCH-USED < 2
003570              GO TO AA050-EXIT.
003580     MOVE     1 TO WS-SUB-1.
003590 AA050-OUTER.
003600     IF       WS-SUB-1 NOT < WS-BRANCH-USED
003610              GO TO AA050-EXIT.
003620     MOVE     WS-SUB-1 TO WS-SUB-2.
003630     ADD      1 TO WS-SUB-2.
003640 AA050-INNER.
003650     IF       WS-SUB-2 > WS-BRANCH-USED
003660              ADD 1 TO WS-SUB-1
003670              GO TO AA050-OUTER.
003680     IF       WS-BR-MEMBER-COUNT (WS-OM-IDX (WS-SUB-2)) >
003690              WS-BR-MEMBER-COUNT (WS-OM-IDX (WS-SUB-1))
003700              PERFORM ZZ087-SWAP-MEMBER THRU ZZ087-EXIT.
003710     ADD      1 TO WS-SUB-2.
003720     GO       TO AA050-INNER.
003730*
003740 AA050-EXIT.
003750     EXIT     SECTION.
003760*
003770 AA060-PRINT-REPORT          SECTION.
003780*****************************************
003790*
003800     OPEN     OUTPUT BRANCH-REPORT.
003810     INITIATE BRANCH-REPORT.
003820     MOVE     1 TO WS-SUB-1.
003830 AA060-PRINT-LOOP.
003840     IF       WS-SUB-1 > WS-BRANCH-USED
003850              GO TO AA060-DONE.
003860     MOVE     WS-OH-IDX (WS-SUB-1) TO WS-D-SUB.
003870     MOVE     WS-BR-NAME         (WS-D-SUB) TO WS-D-BRANCH-NAME.
003880     MOVE     WS-BR-HOURS        (WS-D-SUB) TO WS-D-BRANCH-HOURS.
003890     MOVE     WS-BR-ACTIVE-COUNT (WS-D-SUB) TO WS-D-BRANCH-ACTIVE.
003900     MOVE     WS-BR-MEMBER-COUNT (WS-D-SUB) TO WS-D-BRANCH-MEMBER.
003910     GENERATE BR-HOURS-DETAIL.
003920     ADD      1 TO WS-SUB-1.
003930     GO       TO AA060-PRINT-LOOP.
003940*
003950 AA060-DONE.
003960     MOVE     1 TO WS-SUB-1.
003970 AA060-TOTAL-ACTIVE.
003980     IF       WS-SUB-1 > WS-BRANCH-USED
003990              GO TO AA060-TOTAL-MEMBER-START.
004000     ADD      WS-BR-ACTIVE-COUNT (WS-SUB-1) TO WS-GRAND-ACTIVE.
004010     ADD      1 TO WS-SUB-1.
004020     GO       TO AA060-TOTAL-ACTIVE.
004030 AA060-TOTAL-MEMBER-START.
004040     MOVE     1 TO WS-SUB-1.
004050 AA060-TOTAL-MEMBER.
004060     IF       WS-SUB-1 > WS-BRANCH-USED
004070              GO TO AA060-PRINT-PIVOTS.
004080     ADD      WS-BR-MEMBER-COUNT (WS-SUB-1) TO WS-GRAND-MEMBER.
004090     ADD      1 TO WS-SUB-1.
004100     GO       TO AA060-TOTAL-MEMBER.
004110 AA060-PRINT-PIVOTS.
004120     PERFORM  AA065-PRINT-ACTIVE-PIVOT THRU AA065-EXIT.
004130     PERFORM  AA066-PRINT-MEMBER-PIVOT THRU AA066-EXIT.
004140 AA060-TERM.
004150     TERMINATE BRANCH-REPORT.
004160     CLOSE     BRANCH-REPORT.
004170*
004180 AA060-EXIT.
004190     EXIT     SECTION.
004200*
004210* 10/08/26 RJM - ADDED (REQ 26-054) - PRINTS THE ACTIVE
004220*                VOLUNTEERS PIVOT IN ITS OWN DESCENDING ORDER
004230*                FROM WS-OA-IDX, SEPARATELY FROM THE HOURS
004240*                PIVOT ABOVE.
004250 AA065-PRINT-ACTIVE-PIVOT    SECTION.
004260*****************************************
004270*
004280     GENERATE BR-ACTIVE-PIVOT-HEAD.
004290     MOVE     1 TO WS-SUB-1.
004300 AA065-LOOP.
004310     IF       WS-SUB-1 > WS-BRANCH-USED
004320              GO TO AA065-EXIT.
004330     MOVE     WS-OA-IDX (WS-SUB-1) TO WS-D-SUB.
004340     MOVE     WS-BR-NAME         (WS-D-SUB) TO WS-D-BRANCH-NAME.
004350     MOVE     WS-BR-ACTIVE-COUNT (WS-D-SUB) TO WS-D-BRANCH-ACTIVE.
004360     GENERATE BR-ACTIVE-DETAIL.
004370     ADD      1 TO WS-SUB-1.
004380     GO       TO AA065-LOOP.
004390*
004400 AA065-EXIT.
004410     EXIT     SECTION.
004420*
004430* 10/08/26 RJM - ADDED (REQ 26-054) - PRINTS THE MEMBER
004440*                VOLUNTEERS PIVOT IN ITS OWN DESCENDING ORDER
004450*                FROM WS-OM-IDX, SEPARATELY FROM THE HOURS AND
004460*                ACTIVE PIVOTS ABOVE.
004470 AA066-PRINT-MEMBER-PIVOT    SECTION.
004480*****************************************
004490*
004500     GENERATE BR-MEMBER-PIVOT-HEAD.
004510     MOVE     1 TO WS-SUB-1.
004520 AA066-LOOP.
004530     IF       WS-SUB-1 > WS-BRANCH-USED
004540              GO TO AA066-EXIT.
004550     MOVE     WS-OM-IDX (WS-SUB-1) TO WS-D-SUB.
004560     MOVE     WS-BR-NAME         (WS-D-SUB) TO WS-D-BRANCH-NAME.
004570     MOVE     WS-BR-MEMBER-COUNT (WS-D-SUB) TO WS-D-BRANCH-MEMBER.
004580     GENERATE BR-MEMBER-DETAIL.
004590     ADD      1 TO WS-SUB-1.
004600     GO       TO AA066-LOOP.
004610*
004620 AA066-EXIT.
004630     EXIT     SECTION.
004640*
004650 ZZ050-FIND-OR-ADD-BRANCH    SECTION.
004660*****************************************
004670*
004680     MOVE     1 TO WS-SUB-1.
004690 ZZ050-SCAN.
004700     IF       WS-SUB-1 > WS-BRANCH-USED
004710              GO TO ZZ050-NEW.
004720     IF       WS-BR-NAME (WS-SUB-1) = CD-BRANCH
004730              MOVE WS-SUB-1 TO WS-FOUND-SUB
004740              GO TO ZZ050-EXIT.
004750     ADD      1 TO WS-SUB-1.
004760     GO       TO ZZ050-SCAN.
004770 ZZ050-NEW.
004780     IF       WS-BRANCH-USED NOT < 100
004790              MOVE WS-BRANCH-USED TO WS-FOUND-SUB
004800              GO TO ZZ050-EXIT.
004810     ADD      1 TO WS-BRANCH-USED.
004820     MOVE     CD-BRANCH      TO WS-BR-NAME (WS-BRANCH-USED).
004830     MOVE     WS-BRANCH-USED TO WS-FOUND-SUB.
004840*
004850 ZZ050-EXIT.
004860     EXIT     SECTION.
004870*
004880 ZZ060-DEDUP-NAME-BRANCH     SECTION.
004890*****************************************
004900*
004910     MOVE     1 TO WS-SUB-2.
004920 ZZ060-SCAN.
004930     IF       WS-SUB-2 > WS-DEDUP-USED
004940              GO TO ZZ060-NEW.
004950     IF       WS-DEDUP-ENTRY (WS-SUB-2) = WS-DEDUP-KEY
004960              GO TO ZZ060-EXIT.
004970     ADD      1 TO WS-SUB-2.
004980     GO       TO ZZ060-SCAN.
004990 ZZ060-NEW.
005000     IF       WS-DEDUP-USED NOT < 2000
005010              GO TO ZZ060-EXIT.
005020     ADD      1 TO WS-DEDUP-USED.
005030     MOVE     WS-DEDUP-KEY TO WS-DEDUP-ENTRY (WS-DEDUP-USED).
005040     ADD      1 TO WS-BR-ACTIVE-COUNT (WS-FOUND-SUB).
005050     IF       CD-MEMBER-FLAG = "YES"
005060              ADD 1 TO WS-BR-MEMBER-COUNT (WS-FOUND-SUB).
005070*
005080 ZZ060-EXIT.
005090     EXIT     SECTION.
005100*
005110 ZZ080-BUILD-IDENTITY-ORDER  SECTION.
005120*****************************************
005130*
005140     MOVE     1 TO WS-SUB-1.
005150 ZZ080-LOOP.
005160     IF       WS-SUB-1 > WS-BRANCH-USED
005170              GO TO ZZ080-EXIT.
005180     MOVE     WS-SUB-1 TO WS-OH-IDX (WS-SUB-1).
005190     ADD      1 TO WS-SUB-1.
005200     GO       TO ZZ080-LOOP.
005210*
005220 ZZ080-EXIT.
005230     EXIT     SECTION.
005240*
005250 ZZ085-SWAP-HOURS            SECTION.
005260*****************************************
005270*
005280     MOVE     WS-OH-IDX (WS-SUB-1) TO WS-D-SUB.
005290     MOVE     WS-OH-IDX (WS-SUB-2) TO WS-OH-IDX (WS-SUB-1).
005300     MOVE     WS-D-SUB             TO WS-OH-IDX (WS-SUB-2).
005310*
005320 ZZ085-EXIT.
005330     EXIT     SECTION.
005340*
005350 ZZ086-SWAP-ACTIVE           SECTION.
005360*****************************************
005370*
005380     MOVE     WS-OA-IDX (WS-SUB-1) TO WS-D-SUB.
005390     MOVE     WS-OA-IDX (WS-SUB-2) TO WS-OA-IDX (WS-SUB-1).
005400     MOVE     WS-D-SUB             TO WS-OA-IDX (WS-SUB-2).
005410*
005420 ZZ086-EXIT.
005430     EXIT     SECTION.
005440*
005450 ZZ087-SWAP-MEMBER           SECTION.
005460*****************************************
005470*
005480     MOVE     WS-OM-IDX (WS-SUB-1) TO WS-D-SUB.
005490     MOVE     WS-OM-IDX (WS-SUB-2) TO WS-OM-IDX (WS-SUB-1).
005500     MOVE     WS-D-SUB             TO WS-OM-IDX (WS-SUB-2).
005510*
005520 ZZ087-EXIT.
005530     EXIT     SECTION.
005540*
005550 ZZ090-WRITE-SUMMARY         SECTION.
005560*****************************************
005570*
005580     MOVE     SPACES TO SM-PRINT-LINE.
005590     MOVE     "BRANCH-BREAKDOWN SUMMARY - YV030"
005600              TO SM-PRINT-LINE (1:33).
005610     WRITE    SM-PRINT-LINE.
005620     MOVE     SPACES TO SM-PRINT-LINE.
005630     STRING   "BRANCHES REPORTED       " WS-BRANCH-USED
005640              DELIMITED BY SIZE INTO SM-PRINT-LINE.
005650     WRITE    SM-PRINT-LINE.
005660     MOVE     SPACES TO SM-PRINT-LINE.
005670     STRING   "TOTAL HOURS             " WS-GRAND-HOURS
005680              DELIMITED BY SIZE INTO SM-PRINT-LINE.
005690     WRITE    SM-PRINT-LINE.
005700     MOVE     SPACES TO SM-PRINT-LINE.
005710     STRING   "TOTAL ACTIVE VOLUNTEERS " WS-GRAND-ACTIVE
005720              DELIMITED BY SIZE INTO SM-PRINT-LINE.
005730     WRITE    SM-PRINT-LINE.
005740     MOVE     SPACES TO SM-PRINT-LINE.
005750     STRING   "TOTAL MEMBER VOLUNTEERS " WS-GRAND-MEMBER
005760              DELIMITED BY SIZE INTO SM-PRINT-LINE.
005770     WRITE    SM-PRINT-LINE.
005780     MOVE     SPACES TO SM-PRINT-LINE.
005790     MOVE     "TOP 5 BY HOURS:" TO SM-PRINT-LINE (1:15).
005800     WRITE    SM-PRINT-LINE.
005810     PERFORM  ZZ095-TOP5-HOURS   THRU ZZ095-EXIT.
005820     MOVE     SPACES TO SM-PRINT-LINE.
005830     MOVE     "TOP 5 BY ACTIVE VOLUNTEERS:" TO SM-PRINT-LINE (1:27).
005840     WRITE    SM-PRINT-LINE.
005850     PERFORM  ZZ096-TOP5-ACTIVE  THRU ZZ096-EXIT.
005860     MOVE     SPACES TO SM-PRINT-LINE.
005870     MOVE     "TOP 5 BY MEMBER VOLUNTEERS:" TO SM-PRINT-LINE (1:27).
005880     WRITE    SM-PRINT-LINE.
005890     PERFORM  ZZ097-TOP5-MEMBER  THRU ZZ097-EXIT.
005900     MOVE     SPACES TO SM-PRINT-LINE.
005910     WRITE    SM-PRINT-LINE.
005920*
005930 ZZ090-EXIT.
005940     EXIT     SECTION.
005950*
005960 ZZ095-TOP5-HOURS            SECTION.
005970*****************************************
005980*
005990     MOVE     1 TO WS-SUB-1.
006000 ZZ095-LOOP.
006010     IF       WS-SUB-1 > 5 OR WS-SUB-1 > WS-BRANCH-USED
006020              GO TO ZZ095-EXIT.
006030     MOVE     SPACES TO SM-PRINT-LINE.
006040     STRING   WS-BR-NAME (WS-OH-IDX (WS-SUB-1))
006050              DELIMITED BY SIZE INTO SM-PRINT-LINE.
006060     WRITE    SM-PRINT-LINE.
006070     ADD      1 TO WS-SUB-1.
006080     GO       TO ZZ095-LOOP.
006090*
006100 ZZ095-EXIT.
006110     EXIT     SECTION.
006120*
006130 ZZ096-TOP5-ACTIVE           SECTION.
006140*****************************************
006150*
006160     MOVE     1 TO WS-SUB-1.
006170 ZZ096-LOOP.
006180     IF       WS-SUB-1 > 5 OR WS-SUB-1 > WS-BRANCH-USED
006190              GO TO ZZ096-EXIT.
006200     MOVE     SPACES TO SM-PRINT-LINE.
006210     STRING   WS-BR-NAME (WS-OA-IDX (WS-SUB-1))
006220              DELIMITED BY SIZE INTO SM-PRINT-LINE.
006230     WRITE    SM-PRINT-LINE.
006240     ADD      1 TO WS-SUB-1.
006250     GO       TO ZZ096-LOOP.
006260*
006270 ZZ096-EXIT.
006280     EXIT     SECTION.
006290*
006300 ZZ097-TOP5-MEMBER           SECTION.
006310*****************************************
006320*
006330     MOVE     1 TO WS-SUB-1.
006340 ZZ097-LOOP.
006350     IF       WS-SUB-1 > 5 OR WS-SUB-1 > WS-BRANCH-USED
006360              GO TO ZZ097-EXIT.
006370     MOVE     SPACES TO SM-PRINT-LINE.
006380     STRING   WS-BR-NAME (WS-OM-IDX (WS-SUB-1))
006390              DELIMITED BY SIZE INTO SM-PRINT-LINE.
006400     WRITE    SM-PRINT-LINE.
006410     ADD      1 TO WS-SUB-1.
006420     GO       TO ZZ097-LOOP.
006430*
006440 ZZ097-EXIT.
006450     EXIT     SECTION.
